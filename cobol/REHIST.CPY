000100******************************************************************
000200*         R E G I S T R O   D E   H I S T O R I A L               *
000300*              HISTORICO DE EMPAREJAMIENTOS REALIZADOS             *
000400******************************************************************
000500* UN REGISTRO POR CADA PAREJA QUE EL PROGRAMADOR (REPR1C02) HA   *
000600* SELECCIONADO.  RH-LLAVE ES SECUENCIAL.  RH-APROB-A/RH-APROB-B  *
000700* Y RH-ESTADO-FINAL SE MANTIENEN POR EL SERVICIO DE CICLO DE     *
000800* VIDA (REVM1L03).                                                *
000900******************************************************************
001000*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
001100******************************************************************
001200 01  REG-REHIST.
001300     03  RH-LLAVE.
001400         05  RH-MATCH-ID         PIC 9(09).
001500     03  RH-EMPAREJADO-EN        PIC 9(14).
001600     03  RH-USUARIO-A            PIC X(32).
001700     03  RH-USUARIO-B            PIC X(32).
001800     03  RH-PROPIEDAD-A          PIC 9(09).
001900     03  RH-PROPIEDAD-B          PIC 9(09).
002000     03  RH-ENCUESTA-A           PIC 9(09).
002100     03  RH-ENCUESTA-B           PIC 9(09).
002200     03  RH-PUNTAJE              PIC 9(03)V9(02).
002300     03  RH-APROB-A              PIC 9(01).
002400         88  RH-A-PENDIENTE                VALUE 0.
002500         88  RH-A-APROBO                    VALUE 1.
002600         88  RH-A-RECHAZO                   VALUE 2.
002700     03  RH-APROB-B              PIC 9(01).
002800         88  RH-B-PENDIENTE                VALUE 0.
002900         88  RH-B-APROBO                    VALUE 1.
003000         88  RH-B-RECHAZO                   VALUE 2.
003100     03  RH-ESTADO-FINAL         PIC 9(01).
003200         88  RH-FINAL-PENDIENTE             VALUE 0.
003300         88  RH-FINAL-EXITO                 VALUE 1.
003400         88  RH-FINAL-FALLIDO               VALUE 2.
003500     03  FILLER                  PIC X(08).
