000100******************************************************************
000200* FECHA       : 14/01/1992                                       *
000300* PROGRAMADOR : WALTER DAVID LUNA CIFUENTES (WDLC)               *
000400* APLICACION  : VIVIENDA ESTUDIANTIL                             *
000500* PROGRAMA    : REPU1C05                                         *
000600* TIPO        : LOTE                                             *
000700* DESCRIPCION : DEPURACION NOCTURNA DE CUENTAS DE USUARIO DADAS  *
000800*             : DE BAJA.  LOCALIZA LOS USUARIOS INACTIVOS CON    *
000900*             : FECHA DE BAJA MAS ANTIGUA QUE EL PERIODO DE       *
001000*             : RETENCION Y, SI NO ESTA EN MODO DE SIMULACION,    *
001100*             : ELIMINA SU PERFIL, ENCUESTA, HISTORIAL Y CUENTA.  *
001200* ARCHIVOS    : REUSUA=A/M, REPROP=A/M, REENCU=A/M, REHIST=A/M,  *
001300*             : PARMCTL=A, RPTSAL=A                              *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 22/01/1992                                       *
001600* BPM/RATIONAL: 105340                                           *
001700* NOMBRE      : PURGA DE USUARIOS DESACTIVADOS                   *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    REPU1C05.
002100 AUTHOR.        WALTER DAVID LUNA CIFUENTES.
002200 INSTALLATION.  GERENCIA DE SISTEMAS - VIVIENDA ESTUDIANTIL.
002300 DATE-WRITTEN.  14/01/1992.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900*14/01/1992 WDLC  BPM-105340  ALTA INICIAL DEL PROGRAMA          *WDLC92  
003000*22/01/1992 WDLC  BPM-105340  PRUEBAS DE ACEPTACION DE LA PURGA  *WDLC92  
003100*                             EN CASCADA                          *
003200*09/06/1995 CEGT  BPM-107330  SE AGREGA TARJETA DE PARAMETROS    *CEGT95  
003300*                             PARA DIAS DE RETENCION Y MODO DE   *
003400*                             SIMULACION                         *
003500*03/12/1998 MJLS  BPM-109944  REVISION DE FECHAS PARA EL CAMBIO  *MJLS98  
003600*                             DE SIGLO (PROYECTO Y2K)            *
003700*22/02/1999 MJLS  BPM-109944  CIERRE DE PROYECTO Y2K - SIN MAS   *MJLS99  
003800*                             PENDIENTES EN ESTE PROGRAMA        *
003900*17/04/2007 ALPX  BPM-114120  SE LIMITA EL LISTADO DE ELEGIBLES  *ALPX07  
004000*                             A 20 LINEAS MAS CONTADOR DE RESTO  *
004100*01/02/2026 PEDR  TK-40874   REESCRITURA PARA NUEVO MAESTRO DE   *PEDR26  
004200*                             USUARIO, PROPIEDAD, ENCUESTA E     *
004300*                             HISTORIAL                          *
004400*02/06/2026 EEDR  TK-41344   SE AMPLIAN COMENTARIOS DE TRAMITE Y *EEDR26  
004500*                             SE FIJAN RANGOS THRU EN LAS         *
004600*                             LECTURAS SECUENCIALES DE REUSUA Y   *
004700*                             REHIST DURANTE LA PURGA             *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-SI-NO IS "Y" "N"
005400     UPSI-0 ON STATUS IS WKS-SW-DEPURACION-ON
005500             OFF STATUS IS WKS-SW-DEPURACION-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    MAESTRO DE CUENTA; LA LLAVE PRIMARIA ES LA UNICA VIA DE
005900*    ACCESO QUE USA ESTE LOTE (NO SE NECESITA ALTERNA AQUI).
006000     SELECT REUSUA ASSIGN TO REUSUA
006100            ORGANIZATION IS INDEXED
006200            ACCESS MODE  IS DYNAMIC
006300            RECORD KEY   IS RU-LLAVE
006400            FILE STATUS  IS FS-REUSUA
006500                            FSE-REUSUA.
006600*    LA LLAVE ALTERNA RP-USUARIO ES LA QUE USA ESTE PROGRAMA
006700*    PARA LOCALIZAR LA PROPIEDAD DEL USUARIO QUE SE VA A PURGAR.
006800     SELECT REPROP ASSIGN TO REPROP
006900            ORGANIZATION IS INDEXED
007000            ACCESS MODE  IS DYNAMIC
007100            RECORD KEY   IS RP-LLAVE
007200            ALTERNATE RECORD KEY IS RP-USUARIO
007300            FILE STATUS  IS FS-REPROP
007400                            FSE-REPROP.
007500*    IGUAL QUE REPROP, SE ACCEDE POR LA LLAVE ALTERNA DEL
007600*    USUARIO; LA LLAVE PRIMARIA RS-LLAVE NO SE USA EN ESTE LOTE.
007700     SELECT REENCU ASSIGN TO REENCU
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS DYNAMIC
008000            RECORD KEY   IS RS-LLAVE
008100            ALTERNATE RECORD KEY IS RS-USUARIO
008200            FILE STATUS  IS FS-REENCU
008300                            FSE-REENCU.
008400*    LA LLAVE ALTERNA RH-USUARIO-A ADMITE DUPLICADOS PORQUE UN
008500*    MISMO USUARIO PUEDE APARECER EN VARIAS PAREJAS; AUN ASI, LA
008600*    PURGA RECORRE EL ARCHIVO COMPLETO POR LA LLAVE PRIMARIA
008700*    PORQUE TAMBIEN HAY QUE REVISAR EL LADO B DE CADA PAREJA.
008800     SELECT REHIST ASSIGN TO REHIST
008900            ORGANIZATION IS INDEXED
009000            ACCESS MODE  IS DYNAMIC
009100            RECORD KEY   IS RH-MATCH-ID
009200            ALTERNATE RECORD KEY IS RH-USUARIO-A WITH DUPLICATES
009300            FILE STATUS  IS FS-REHIST
009400                            FSE-REHIST.
009500*    TARJETA DE CONTROL OPCIONAL; SI NO EXISTE SE USAN LOS
009600*    VALORES POR DEFECTO FIJADOS EN WORKING-STORAGE.
009700     SELECT PARMCTL ASSIGN TO PARMCTL
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS FS-PARMCTL
010000                            FSE-PARMCTL.
010100*    REPORTE IMPRESO DE LA CORRIDA NOCTURNA; SE ABRE EN MODO
010200*    EXTEND PORQUE COMPARTE EL ARCHIVO DE SALIDA CON LOS OTROS
010300*    PROGRAMAS DEL LOTE DE EMPAREJAMIENTO.
010400     SELECT RPTSAL ASSIGN TO RPTSAL
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS FS-RPTSAL
010700                            FSE-RPTSAL.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100******************************************************************
011200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011300******************************************************************
011400*   MAESTRO DE CUENTA DE USUARIO.
011500 FD  REUSUA.
011600     COPY REUSUA.
011700*   MAESTRO DE PERFIL DE ALOJAMIENTO.
011800 FD  REPROP.
011900     COPY REPROP.
012000*   MAESTRO DE ENCUESTA DE ESTILO DE VIDA.
012100 FD  REENCU.
012200     COPY REENCU.
012300*   HISTORIAL DE EMPAREJAMIENTOS.
012400 FD  REHIST.
012500     COPY REHIST.
012600*   TARJETA DE PARAMETROS DE LA CORRIDA.
012700 FD  PARMCTL.
012800 01  REG-PARMCTL.
012900     03  PC-DIAS-RETENCION       PIC 9(03).
013000     03  PC-MODO-SIMULACION      PIC X(01).
013100     03  FILLER                  PIC X(76).
013200*   REPORTE DE SALIDA DEL LOTE NOCTURNO.
013300 FD  RPTSAL.
013400 01  REG-RPTSAL                  PIC X(80).
013500
013600 WORKING-STORAGE SECTION.
013700******************************************************************
013800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013900******************************************************************
014000 01  WKS-FS-STATUS.
014100     02  FS-REUSUA               PIC 9(02) VALUE ZEROES.
014200     02  FSE-REUSUA.
014300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014600     02  FS-REPROP               PIC 9(02) VALUE ZEROES.
014700     02  FSE-REPROP.
014800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015100     02  FS-REENCU               PIC 9(02) VALUE ZEROES.
015200     02  FSE-REENCU.
015300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015600     02  FS-REHIST               PIC 9(02) VALUE ZEROES.
015700     02  FSE-REHIST.
015800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016100     02  FS-PARMCTL              PIC 9(02) VALUE ZEROES.
016200     02  FSE-PARMCTL.
016300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016600     02  FS-RPTSAL               PIC 9(02) VALUE ZEROES.
016700     02  FSE-RPTSAL.
016800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017100*      VARIABLES RUTINA DE FSE
017200     02  PROGRAMA                PIC X(08) VALUE "REPU1C05".
017300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
017400     02  ACCION                  PIC X(10) VALUE SPACES.
017500     02  LLAVE                   PIC X(32) VALUE SPACES.
017600******************************************************************
017700*         BANDERAS Y VARIABLES DE TRABAJO GENERALES              *
017800******************************************************************
017900 01  WKS-VARIABLES-TRABAJO.
018000*       UPSI-0 QUEDA RESERVADO DESDE LOS TIEMPOS DE BPM-107330
018100*       PARA UN INTERRUPTOR DE OPERADOR QUE YA NO SE USA; SE
018200*       DEJA DECLARADO PORQUE SPECIAL-NAMES LO REFERENCIA.
018300     02  WKS-SW-DEPURACION-ON    PIC 9(01) VALUE ZEROES.
018400     02  WKS-SW-DEPURACION-OFF   PIC 9(01) VALUE ZEROES.
018500*       ESTAS DOS BANDERAS SOLO SE USAN PARA EL START INICIAL;
018600*       EL CORTE DE CADA LECTURA SECUENCIAL LO DA EL GO TO DE
018700*       LA RUTINA QUE LEE EL ARCHIVO, NO UN UNTIL SOBRE ELLAS.
018800     02  WKS-SW-FIN-REUSUA       PIC 9(01) VALUE ZEROES.
018900         88  FIN-REUSUA                     VALUE 1.
019000     02  WKS-SW-FIN-REHIST       PIC 9(01) VALUE ZEROES.
019100         88  FIN-REHIST                     VALUE 1.
019200*       INDICE/CONTADOR GENERAL, REUTILIZADO EN VARIAS RUTINAS
019300*       (SELECCION-ELEGIBLES, PURGA-TODOS-LOS-ELEGIBLES, ETC).
019400     02  WKS-I                   PIC 9(05) COMP VALUE ZEROES.
019500     02  WKS-DIAS-RETENCION      PIC 9(03) COMP VALUE 30.
019600*       "Y" CORRE EL LOTE SIN BORRAR NADA, SOLO PARA VER EN EL
019700*       REPORTE QUIEN SERIA ELEGIBLE; "N" ES EL MODO NORMAL.
019800     02  WKS-MODO-SIMULACION     PIC X(01) VALUE "N".
019900         88  ES-MODO-SIMULACION            VALUE "Y".
020000******************************************************************
020100*          TABLA DE USUARIOS ELEGIBLES PARA LA PURGA             *
020200******************************************************************
020300 01  WKS-TABLA-ELEGIBLES.
020400     02  WKS-N-ELEGIBLES         PIC 9(05) COMP VALUE ZEROES.
020500     02  WKS-FILA-ELEGIBLE OCCURS 5000 TIMES
020600                           INDEXED BY WKS-IX-L.
020700         04  WE-USUARIO          PIC X(32).
020800         04  WE-DESACTIVADO-EN   PIC 9(08).
020900******************************************************************
021000*         CONTADORES DE BORRADO PARA EL REPORTE FINAL            *
021100******************************************************************
021200 01  WKS-CONTADORES.
021300     02  WKS-CTR-USUARIOS        PIC 9(06) COMP VALUE ZEROES.
021400     02  WKS-CTR-PROPIEDADES     PIC 9(06) COMP VALUE ZEROES.
021500     02  WKS-CTR-ENCUESTAS       PIC 9(06) COMP VALUE ZEROES.
021600     02  WKS-CTR-HISTORIAS       PIC 9(06) COMP VALUE ZEROES.
021700******************************************************************
021800*       CALCULO DE DIA JULIANO PARA LA FECHA DE CORTE            *
021900******************************************************************
022000 01  WKS-CONVERSION-FECHA.
022100     02  WKS-JUL-ANIO            PIC 9(04).
022200     02  WKS-JUL-MES             PIC 9(02).
022300     02  WKS-JUL-DIA             PIC 9(02).
022400     02  WKS-JUL-A               PIC S9(04) COMP-3 VALUE ZEROES.
022500     02  WKS-JUL-Y               PIC S9(06) COMP-3 VALUE ZEROES.
022600     02  WKS-JUL-M               PIC S9(04) COMP-3 VALUE ZEROES.
022700     02  WKS-JUL-RESULTADO       PIC S9(08) COMP-3 VALUE ZEROES.
022800 01  WKS-JUL-DIA-CORTE           PIC S9(08) COMP-3 VALUE ZEROES.
022900 01  WKS-JUL-DIA-BAJA            PIC S9(08) COMP-3 VALUE ZEROES.
023000******************************************************************
023100*               FECHA DE LA CORRIDA (REDEFINES)                  *
023200******************************************************************
023300 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROES.
023400 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
023500     02  WKS-HOY-ANIO            PIC 9(04).
023600     02  WKS-HOY-MES             PIC 9(02).
023700     02  WKS-HOY-DIA             PIC 9(02).
023800******************************************************************
023900*                   AREAS DE IMPRESION DEL REPORTE               *
024000******************************************************************
024100 01  WKS-LINEA-RPT.
024200     02  WKS-LIN-TITULO.
024300         04  FILLER              PIC X(24) VALUE
024400             "** PURGA DE USUARIOS ** ".
024500         04  FILLER              PIC X(56) VALUE SPACES.
024600     02  WKS-LIN-ELEGIBLE.
024700         04  FILLER              PIC X(04) VALUE SPACES.
024800         04  LE-USUARIO          PIC X(32).
024900         04  FILLER              PIC X(02) VALUE SPACES.
025000         04  LE-DESACTIVADO-EN   PIC 9(08).
025100         04  FILLER              PIC X(34) VALUE SPACES.
025200     02  WKS-LIN-ELEGIBLE-R REDEFINES WKS-LIN-ELEGIBLE.
025300         04  FILLER              PIC X(04).
025400         04  FILLER              PIC X(32).
025500         04  FILLER              PIC X(02).
025600         04  LE-DES-ANIO         PIC 9(04).
025700         04  LE-DES-MES          PIC 9(02).
025800         04  LE-DES-DIA          PIC 9(02).
025900         04  FILLER              PIC X(34).
026000     02  WKS-LIN-RESTO.
026100         04  FILLER              PIC X(07) VALUE SPACES.
026200         04  LR-TEXTO            PIC X(12) VALUE "... Y FALTAN".
026300         04  FILLER              PIC X(01) VALUE SPACES.
026400         04  LR-RESTO            PIC 9(05).
026500         04  FILLER              PIC X(04) VALUE " MAS".
026600         04  FILLER              PIC X(51) VALUE SPACES.
026700     02  WKS-LIN-TRAILER.
026800         04  FILLER              PIC X(10) VALUE "USUARIOS: ".
026900         04  LT-USUARIOS         PIC ZZZ,ZZ9.
027000         04  FILLER              PIC X(02) VALUE SPACES.
027100         04  FILLER              PIC X(13) VALUE "PROPIEDADES: ".
027200         04  LT-PROPIEDADES      PIC ZZZ,ZZ9.
027300         04  FILLER              PIC X(41) VALUE SPACES.
027400     02  WKS-LIN-TRAILER2.
027500         04  FILLER              PIC X(11) VALUE "ENCUESTAS: ".
027600         04  LT-ENCUESTAS        PIC ZZZ,ZZ9.
027700         04  FILLER              PIC X(02) VALUE SPACES.
027800         04  FILLER              PIC X(11) VALUE "HISTORIAS: ".
027900         04  LT-HISTORIAS        PIC ZZZ,ZZ9.
028000         04  FILLER              PIC X(42) VALUE SPACES.
028100
028200 PROCEDURE DIVISION.
028300******************************************************************
028400*                        S E C C I O N   P R I N C I P A L
028500******************************************************************
028600 000-MAIN SECTION.
028700*    EL LOTE SIEMPRE SELECCIONA Y REPORTA LOS ELEGIBLES; SOLO SE
028800*    BORRA DE VERAS SI EL MODO DE SIMULACION DE LA TARJETA DE
028900*    PARAMETROS ESTA APAGADO (WKS-MODO-SIMULACION = "N").
029000     PERFORM LEE-PARAMETROS THRU LEE-PARAMETROS-E
029100     PERFORM ABRE-ARCHIVOS THRU ABRE-ARCHIVOS-E
029200     PERFORM SELECCION-ELEGIBLES THRU SELECCION-ELEGIBLES-E
029300     PERFORM REPORTE-ELEGIBLES THRU REPORTE-ELEGIBLES-E
029400     IF NOT ES-MODO-SIMULACION
029500        PERFORM PURGA-TODOS-LOS-ELEGIBLES
029600            THRU PURGA-TODOS-LOS-ELEGIBLES-E
029700     END-IF
029800     PERFORM REPORTE-U5 THRU REPORTE-U5-E
029900     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
030000     STOP RUN.
030100 000-MAIN-E.  EXIT.
030200
030300******************************************************************
030400*  LEE-PARAMETROS - LEE LA TARJETA DE PARAMETROS; SI NO EXISTE   *
030500*  O ESTA VACIA SE USAN LOS VALORES POR DEFECTO (30 DIAS, SIN    *
030600*  MODO DE SIMULACION)                                            *
030700******************************************************************
030800 LEE-PARAMETROS SECTION.
030900*    SI LA TARJETA DE PARAMETROS NO ABRE O VIENE VACIA, LOS
031000*    DEFAULT DE WORKING-STORAGE (WKS-DIAS-RETENCION, WKS-MODO-
031100*    SIMULACION) SE QUEDAN TAL COMO ESTAN, ASI QUE PARMCTL ES
031200*    OPCIONAL Y LA CORRIDA NUNCA SE CAE POR SU FALTA.
031300     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
031400     OPEN INPUT PARMCTL
031500     IF FS-PARMCTL NOT EQUAL 0 AND 05
031600        CONTINUE
031700     ELSE
031800        READ PARMCTL
031900            AT END CONTINUE
032000            NOT AT END
032100                MOVE PC-DIAS-RETENCION  TO WKS-DIAS-RETENCION
032200                MOVE PC-MODO-SIMULACION TO WKS-MODO-SIMULACION
032300        END-READ
032400        CLOSE PARMCTL
032500     END-IF.
032600 LEE-PARAMETROS-E.  EXIT.
032700
032800 ABRE-ARCHIVOS SECTION.
032900*    LOS CUATRO MAESTROS SE ABREN I-O PORQUE LA PURGA BORRA
033000*    DIRECTAMENTE CONTRA CADA UNO POR SU PROPIA LLAVE; REUSUA
033100*    TAMBIEN SE ABRE I-O AUNQUE SOLO SE LEE EN ESTE PROGRAMA, YA
033200*    QUE EL ACCESO DINAMICO CON START LO REQUIERE ASI.
033300     OPEN I-O REUSUA
033400     OPEN I-O REPROP
033500     OPEN I-O REENCU
033600     OPEN I-O REHIST
033700     OPEN EXTEND RPTSAL.
033800 ABRE-ARCHIVOS-E.  EXIT.
033900
034000 CIERRA-ARCHIVOS SECTION.
034100     CLOSE REUSUA REPROP REENCU REHIST RPTSAL.
034200 CIERRA-ARCHIVOS-E.  EXIT.
034300
034400******************************************************************
034500*  CALCULA-DIA-JULIANO - FORMULA ESTANDAR DEL NUMERO DE DIA      *
034600*  JULIANO A PARTIR DE ANIO/MES/DIA GREGORIANO                   *
034700******************************************************************
034800 CALCULA-DIA-JULIANO SECTION.
034900     COMPUTE WKS-JUL-A = (14 - WKS-JUL-MES) / 12
035000     COMPUTE WKS-JUL-Y = WKS-JUL-ANIO + 4800 - WKS-JUL-A
035100     COMPUTE WKS-JUL-M = WKS-JUL-MES + (12 * WKS-JUL-A) - 3
035200     COMPUTE WKS-JUL-RESULTADO =
035300             WKS-JUL-DIA + (((153 * WKS-JUL-M) + 2) / 5) +
035400             (365 * WKS-JUL-Y) + (WKS-JUL-Y / 4) -
035500             (WKS-JUL-Y / 100) + (WKS-JUL-Y / 400) - 32045.
035600 CALCULA-DIA-JULIANO-E.  EXIT.
035700
035800******************************************************************
035900*  SELECCION-ELEGIBLES - RECORRE REUSUA COMPLETO; ES ELEGIBLE EL *
036000*  USUARIO INACTIVO, CON FECHA DE BAJA DISTINTA DE CERO Y         *
036100*  ANTERIOR A LA FECHA DE CORTE (HOY MENOS LOS DIAS DE RETENCION) *
036200******************************************************************
036300 SELECCION-ELEGIBLES SECTION.
036400     MOVE WKS-HOY-ANIO TO WKS-JUL-ANIO
036500     MOVE WKS-HOY-MES  TO WKS-JUL-MES
036600     MOVE WKS-HOY-DIA  TO WKS-JUL-DIA
036700     PERFORM CALCULA-DIA-JULIANO
036800     COMPUTE WKS-JUL-DIA-CORTE =
036900             WKS-JUL-RESULTADO - WKS-DIAS-RETENCION
037000     MOVE ZEROES TO WKS-N-ELEGIBLES
037100     MOVE ZEROES TO WKS-SW-FIN-REUSUA
037200     MOVE LOW-VALUES TO RU-USUARIO
037300     START REUSUA KEY IS NOT LESS THAN RU-LLAVE
037400         INVALID KEY MOVE 1 TO WKS-SW-FIN-REUSUA
037500     END-START
037600*    NO SE USA UNTIL: REVISA-UN-USUARIO CONTROLA SU PROPIO
037700*    CICLO Y SALE POR GO TO CUANDO REUSUA SE ACABA.
037800     PERFORM REVISA-UN-USUARIO THRU REVISA-UN-USUARIO-E.
037900 SELECCION-ELEGIBLES-E.  EXIT.
038000 REVISA-UN-USUARIO SECTION.
038100*    LECTURA SECUENCIAL DE REUSUA A PARTIR DEL START ANTERIOR;
038200*    AL LLEGAR AL FINAL DEL ARCHIVO SE SALTA DIRECTO A LA SALIDA
038300*    DE ESTE RANGO SIN TOCAR WKS-SW-FIN-REUSUA DE NUEVO.
038400     READ REUSUA NEXT RECORD
038500         AT END GO TO REVISA-UN-USUARIO-E
038600     END-READ
038700     IF RU-ESTA-INACTIVO AND RU-DESACTIVADO-EN NOT = ZEROES
038800*       SOLO CUENTAN LOS USUARIOS QUE YA SE DESACTIVARON; LOS
038900*       QUE NUNCA SE HAN DESACTIVADO TIENEN FECHA EN CEROS Y NO
039000*       PUEDEN QUEDAR ELEGIBLES PARA PURGA.
039100        MOVE RU-DES-ANIO TO WKS-JUL-ANIO
039200        MOVE RU-DES-MES  TO WKS-JUL-MES
039300        MOVE RU-DES-DIA  TO WKS-JUL-DIA
039400        PERFORM CALCULA-DIA-JULIANO
039500        MOVE WKS-JUL-RESULTADO TO WKS-JUL-DIA-BAJA
039600        IF WKS-JUL-DIA-BAJA < WKS-JUL-DIA-CORTE
039700           PERFORM AGREGA-USUARIO-ELEGIBLE
039800        END-IF
039900     END-IF
040000     GO TO REVISA-UN-USUARIO.
040100 REVISA-UN-USUARIO-E.  EXIT.
040200
040300 AGREGA-USUARIO-ELEGIBLE SECTION.
040400     ADD 1 TO WKS-N-ELEGIBLES
040500     SET WKS-IX-L TO WKS-N-ELEGIBLES
040600     MOVE RU-USUARIO        TO WE-USUARIO (WKS-IX-L)
040700     MOVE RU-DESACTIVADO-EN TO WE-DESACTIVADO-EN (WKS-IX-L).
040800 AGREGA-USUARIO-ELEGIBLE-E.  EXIT.
040900
041000******************************************************************
041100*  REPORTE-ELEGIBLES - IMPRIME HASTA 20 USUARIOS ELEGIBLES, MAS  *
041200*  UNA LINEA "... Y FALTAN N MAS" SI HAY MAS DE 20               *
041300******************************************************************
041400 REPORTE-ELEGIBLES SECTION.
041500*    C01 ES EL CANAL DE SALTO DE PAGINA DEFINIDO EN SPECIAL-NAMES;
041600*    EL TITULO SIEMPRE SALE EN HOJA NUEVA.
041700     WRITE REG-RPTSAL FROM WKS-LIN-TITULO
041800         AFTER ADVANCING C01
041900     MOVE 1 TO WKS-I
042000*    SOLO SE IMPRIMEN LAS PRIMERAS 20 FILAS DE LA TABLA; EL RESTO
042100*    SE RESUME EN LA LINEA "... Y FALTAN N MAS" MAS ABAJO.
042200     PERFORM IMPRIME-UN-ELEGIBLE
042300         UNTIL WKS-I > WKS-N-ELEGIBLES OR WKS-I > 20
042400     IF WKS-N-ELEGIBLES > 20
042500        COMPUTE LR-RESTO = WKS-N-ELEGIBLES - 20
042600        WRITE REG-RPTSAL FROM WKS-LIN-RESTO
042700            AFTER ADVANCING 1 LINES
042800     END-IF.
042900 REPORTE-ELEGIBLES-E.  EXIT.
043000 IMPRIME-UN-ELEGIBLE SECTION.
043100*    WKS-IX-L APUNTA A LA FILA DE LA TABLA QUE LE CORRESPONDE A
043200*    ESTA VUELTA DE WKS-I; SE USA EN VEZ DE WKS-I DIRECTO PORQUE
043300*    LA TABLA ESTA INDEXADA.
043400     SET WKS-IX-L TO WKS-I
043500     MOVE SPACES TO WKS-LIN-ELEGIBLE
043600     MOVE WE-USUARIO (WKS-IX-L)        TO LE-USUARIO
043700     MOVE WE-DESACTIVADO-EN (WKS-IX-L) TO LE-DESACTIVADO-EN
043800     WRITE REG-RPTSAL FROM WKS-LIN-ELEGIBLE
043900         AFTER ADVANCING 1 LINES
044000     ADD 1 TO WKS-I.
044100 IMPRIME-UN-ELEGIBLE-E.  EXIT.
044200
044300******************************************************************
044400*  PURGA-TODOS-LOS-ELEGIBLES - BORRA EN CASCADA CADA USUARIO DE  *
044500*  LA TABLA DE ELEGIBLES (PROPIEDAD, ENCUESTA, HISTORIAL Y       *
044600*  FINALMENTE LA CUENTA)                                         *
044700******************************************************************
044800 PURGA-TODOS-LOS-ELEGIBLES SECTION.
044900     MOVE 1 TO WKS-I
045000     PERFORM PURGA-UN-USUARIO THRU PURGA-UN-USUARIO-E
045100         UNTIL WKS-I > WKS-N-ELEGIBLES.
045200 PURGA-TODOS-LOS-ELEGIBLES-E.  EXIT.
045300 PURGA-UN-USUARIO SECTION.
045400     SET WKS-IX-L TO WKS-I
045500     PERFORM BORRA-PROPIEDAD-DEL-USUARIO
045600         THRU BORRA-PROPIEDAD-DEL-USUARIO-E
045700     PERFORM BORRA-ENCUESTA-DEL-USUARIO
045800         THRU BORRA-ENCUESTA-DEL-USUARIO-E
045900     PERFORM BORRA-HISTORIAL-DEL-USUARIO
046000         THRU BORRA-HISTORIAL-DEL-USUARIO-E
046100     PERFORM BORRA-CUENTA-DEL-USUARIO
046200         THRU BORRA-CUENTA-DEL-USUARIO-E
046300     ADD 1 TO WKS-I.
046400 PURGA-UN-USUARIO-E.  EXIT.
046500 BORRA-PROPIEDAD-DEL-USUARIO SECTION.
046600*    UN USUARIO ELEGIBLE PUEDE NO TENER FILA DE PROPIEDAD; LA
046700*    LLAVE NO ENCONTRADA NO ES ERROR, SOLO SE SALTA EL BORRADO.
046800     MOVE WE-USUARIO (WKS-IX-L) TO RP-USUARIO
046900     READ REPROP KEY IS RP-USUARIO
047000         INVALID KEY CONTINUE
047100         NOT INVALID KEY
047200             DELETE REPROP RECORD
047300             ADD 1 TO WKS-CTR-PROPIEDADES
047400     END-READ.
047500 BORRA-PROPIEDAD-DEL-USUARIO-E.  EXIT.
047600 BORRA-ENCUESTA-DEL-USUARIO SECTION.
047700*    MISMO PATRON QUE BORRA-PROPIEDAD-DEL-USUARIO: LLAVE NO
047800*    ENCONTRADA NO ES ERROR, PORQUE LA ENCUESTA ES OPCIONAL.
047900     MOVE WE-USUARIO (WKS-IX-L) TO RS-USUARIO
048000     READ REENCU KEY IS RS-USUARIO
048100         INVALID KEY CONTINUE
048200         NOT INVALID KEY
048300             DELETE REENCU RECORD
048400             ADD 1 TO WKS-CTR-ENCUESTAS
048500     END-READ.
048600 BORRA-ENCUESTA-DEL-USUARIO-E.  EXIT.
048700******************************************************************
048800*  BORRA-HISTORIAL-DEL-USUARIO - RECORRE REHIST COMPLETO; BORRA  *
048900*  TODAS LAS FILAS DONDE EL USUARIO ES A O B                     *
049000******************************************************************
049100 BORRA-HISTORIAL-DEL-USUARIO SECTION.
049200     MOVE ZEROES TO WKS-SW-FIN-REHIST
049300     MOVE ZEROES TO RH-MATCH-ID
049400     START REHIST KEY IS NOT LESS THAN RH-MATCH-ID
049500         INVALID KEY MOVE 1 TO WKS-SW-FIN-REHIST
049600     END-START
049700*    IGUAL QUE EN REVISA-UN-USUARIO: SIN UNTIL, LA PROPIA
049800*    REVISA-UNA-HISTORIA-PURGA CIERRA EL RANGO CON GO TO CUANDO
049900*    REHIST SE TERMINA.
050000     PERFORM REVISA-UNA-HISTORIA-PURGA
050100         THRU REVISA-UNA-HISTORIA-PURGA-E.
050200 BORRA-HISTORIAL-DEL-USUARIO-E.  EXIT.
050300 REVISA-UNA-HISTORIA-PURGA SECTION.
050400     READ REHIST NEXT RECORD
050500         AT END GO TO REVISA-UNA-HISTORIA-PURGA-E
050600     END-READ
050700     IF RH-USUARIO-A = WE-USUARIO (WKS-IX-L)
050800        OR RH-USUARIO-B = WE-USUARIO (WKS-IX-L)
050900        DELETE REHIST RECORD
051000        ADD 1 TO WKS-CTR-HISTORIAS
051100     END-IF
051200     GO TO REVISA-UNA-HISTORIA-PURGA.
051300 REVISA-UNA-HISTORIA-PURGA-E.  EXIT.
051400
051500 BORRA-CUENTA-DEL-USUARIO SECTION.
051600*    LA CUENTA SE BORRA AL FINAL DE LA CASCADA, DESPUES DE
051700*    PROPIEDAD, ENCUESTA E HISTORIAL, PARA NO DEJAR HUERFANOS EN
051800*    ESOS TRES MAESTROS SI ALGO FALLARA A MITAD DE LA PURGA.
051900     MOVE WE-USUARIO (WKS-IX-L) TO RU-USUARIO
052000     READ REUSUA
052100         INVALID KEY CONTINUE
052200         NOT INVALID KEY
052300             DELETE REUSUA RECORD
052400             ADD 1 TO WKS-CTR-USUARIOS
052500     END-READ.
052600 BORRA-CUENTA-DEL-USUARIO-E.  EXIT.
052700
052800******************************************************************
052900*  REPORTE-U5 - TOTALES DE BORRADO (O DE SIMULACION) DEL LOTE    *
053000******************************************************************
053100 REPORTE-U5 SECTION.
053200*    LOS CONTADORES REFLEJAN EL BORRADO REAL SOLO CUANDO EL LOTE
053300*    NO CORRE EN MODO SIMULACION; EN SIMULACION QUEDAN EN CEROS
053400*    PORQUE PURGA-TODOS-LOS-ELEGIBLES NUNCA SE EJECUTA.
053500     MOVE WKS-CTR-USUARIOS    TO LT-USUARIOS
053600     MOVE WKS-CTR-PROPIEDADES TO LT-PROPIEDADES
053700     WRITE REG-RPTSAL FROM WKS-LIN-TRAILER
053800         AFTER ADVANCING 2 LINES
053900     MOVE WKS-CTR-ENCUESTAS TO LT-ENCUESTAS
054000     MOVE WKS-CTR-HISTORIAS TO LT-HISTORIAS
054100     WRITE REG-RPTSAL FROM WKS-LIN-TRAILER2
054200         AFTER ADVANCING 1 LINES.
054300 REPORTE-U5-E.  EXIT.
