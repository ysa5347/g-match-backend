000100******************************************************************
000200* FECHA       : 02/05/1989                                       *
000300* PROGRAMADOR : CARLOS ENRIQUE GOMEZ TORRES (CEGT)                *
000400* APLICACION  : VIVIENDA ESTUDIANTIL                             *
000500* PROGRAMA    : REPR1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : DEPURA ARISTAS HUERFANAS, FILTRA Y ORDENA LAS    *
000800*             : ARISTAS CANDIDATAS POR PRIORIDAD Y PUNTAJE,      *
000900*             : FORMA PAREJAS EN FORMA VORAZ, REGISTRA EL        *
001000*             : HISTORIAL, EXPIRA SOLICITUDES VENCIDAS Y         *
001100*             : ENVEJECE LA PRIORIDAD DE LOS QUE QUEDAN EN COLA. *
001200* ARCHIVOS    : RECOLA=A/S, REARIS=A/S, REPROP=A/S, REHIST=S,    *
001300*             : RPTSAL=A                                        *
001400* ACCION (ES) : NO APLICA                                        *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 15/05/1989                                       *
001700* BPM/RATIONAL: 104418                                           *
001800* NOMBRE      : PROGRAMADOR DE PAREJAS DE UN CICLO                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    REPR1C02.
002200 AUTHOR.        CARLOS ENRIQUE GOMEZ TORRES.
002300 INSTALLATION.  GERENCIA DE SISTEMAS - VIVIENDA ESTUDIANTIL.
002400 DATE-WRITTEN.  02/05/1989.
002500 DATE-COMPILED.
002600 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S        *
002900******************************************************************
003000*02/05/1989 CEGT  BPM-104418  ALTA INICIAL DEL PROGRAMA          *CEGT89  
003100*15/05/1989 CEGT  BPM-104418  PRUEBAS DE ACEPTACION DEL CICLO    *CEGT89  
003200*                             DE EMPAREJAMIENTO                  *
003300*21/08/1990 MJLS  BPM-104901  SE AGREGA DEPURACION DE ARISTAS    *MJLS90  
003400*                             HUERFANAS ANTES DEL FILTRO         *
003500*14/02/1992 ALPX  BPM-105560  SE AGREGA ENVEJECIMIENTO DE        *ALPX92  
003600*                             PRIORIDAD AL FINAL DEL CICLO       *
003700*09/06/1995 WDLC  BPM-107430  SE AMPLIA TABLA DE ARISTAS A 4000  *WDLC95  
003800*                             REGISTROS                          *
003900*03/12/1998 WDLC  BPM-109941  REVISION GENERAL DE FECHAS PARA EL *WDLC98  
004000*                             CAMBIO DE SIGLO (PROYECTO Y2K)     *
004100*22/02/1999 WDLC  BPM-109941  CIERRE DE PROYECTO Y2K - SIN MAS   *WDLC99  
004200*                             PENDIENTES EN ESTE PROGRAMA        *
004300*17/09/2004 ALPX  BPM-112990  SE ESTANDARIZA RUTINA FSE DE ERROR *ALPX04  
004400*11/04/2009 CEGT  BPM-115890  SE AGREGA REPORTE RPTSAL SECCION U2*CEGT09  
004500*25/03/2015 MJLS  BPM-120872  MIGRACION DE CLAVE DE USUARIO A    *MJLS15  
004600*                             FORMATO HEXADECIMAL DE 32 BYTES    *
004700*01/02/2026 PEDR  TK-40872   REESCRITURA PARA NUEVO MAESTRO DE   *PEDR26  
004800*                             PROPIEDAD Y EXPIRACION DE 24 HORAS *
004900*20/04/2026 EEDR  TK-41121   SE AGREGA CALCULO DE EDAD EN        *EEDR26  
005000*                             MINUTOS POR DIA JULIANO            *
005100*02/06/2026 EEDR  TK-41344   SE AMPLIAN COMENTARIOS DE TRAMITE Y *EEDR26  
005200*                             SE FIJAN RANGOS THRU EN LAS         *
005300*                             LECTURAS SECUENCIALES DE RECOLA Y   *
005400*                             REARIS                              *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-GENERO    IS "M" "F"
006100     CLASS CLASE-SI-NO     IS "Y" "N"
006200     UPSI-0 ON STATUS IS WKS-SW-DEPURACION-ON
006300             OFF STATUS IS WKS-SW-DEPURACION-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT RECOLA ASSIGN TO RECOLA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-RECOLA
006900                            FSE-RECOLA.
007000
007100     SELECT REARIS ASSIGN TO REARIS
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-REARIS
007400                            FSE-REARIS.
007500
007600     SELECT REPROP ASSIGN TO REPROP
007700            ORGANIZATION IS INDEXED
007800            ACCESS MODE  IS DYNAMIC
007900            RECORD KEY   IS RP-LLAVE
008000            ALTERNATE RECORD KEY IS RP-USUARIO
008100            FILE STATUS  IS FS-REPROP
008200                            FSE-REPROP.
008300
008400     SELECT REHIST ASSIGN TO REHIST
008500            ORGANIZATION IS INDEXED
008600            ACCESS MODE  IS DYNAMIC
008700            RECORD KEY   IS RH-MATCH-ID
008800            ALTERNATE RECORD KEY IS RH-USUARIO-A WITH DUPLICATES
008900            FILE STATUS  IS FS-REHIST
009000                            FSE-REHIST.
009100
009200     SELECT RPTSAL ASSIGN TO RPTSAL
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS FS-RPTSAL
009500                            FSE-RPTSAL.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900******************************************************************
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010100******************************************************************
010200*   COLA DE SOLICITANTES (ENTRADA Y REGENERADA AL FINAL).
010300 FD  RECOLA.
010400     COPY RECOLA.
010500*   ARISTAS DE COMPATIBILIDAD (ENTRADA Y REGENERADA AL FINAL).
010600 FD  REARIS.
010700     COPY REARIS.
010800*   MAESTRO DE PERFIL DE ALOJAMIENTO.
010900 FD  REPROP.
011000     COPY REPROP.
011100*   HISTORIAL DE EMPAREJAMIENTOS.
011200 FD  REHIST.
011300     COPY REHIST.
011400*   REPORTE DE CORRIDA (CONTINUACION DEL REPORTE DE REAR1C01).
011500 FD  RPTSAL.
011600 01  REG-RPTSAL                  PIC X(80).
011700
011800 WORKING-STORAGE SECTION.
011900******************************************************************
012000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300     02  FS-RECOLA               PIC 9(02) VALUE ZEROES.
012400     02  FSE-RECOLA.
012500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012800     02  FS-REARIS               PIC 9(02) VALUE ZEROES.
012900     02  FSE-REARIS.
013000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013300     02  FS-REPROP               PIC 9(02) VALUE ZEROES.
013400     02  FSE-REPROP.
013500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013800     02  FS-REHIST               PIC 9(02) VALUE ZEROES.
013900     02  FSE-REHIST.
014000         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014100         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014300     02  FS-RPTSAL               PIC 9(02) VALUE ZEROES.
014400     02  FSE-RPTSAL.
014500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800*      VARIABLES RUTINA DE FSE
014900     02  PROGRAMA                PIC X(08) VALUE "REPR1C02".
015000     02  ARCHIVO                 PIC X(08) VALUE SPACES.
015100     02  ACCION                  PIC X(10) VALUE SPACES.
015200     02  LLAVE                   PIC X(32) VALUE SPACES.
015300******************************************************************
015400*                TABLA DE TRABAJO DE LA COLA                     *
015500******************************************************************
015600 01  WKS-TABLA-COLA.
015700     02  WKS-N-COLA              PIC 9(04) COMP VALUE ZEROES.
015800     02  WKS-FILA-COLA OCCURS 2000 TIMES
015900                       INDEXED BY WKS-IX-C WKS-IX-C2.
016000         04  WC-USUARIO          PIC X(32).
016100         04  WC-PROPIEDAD-ID     PIC 9(09).
016200         04  WC-ENCUESTA-ID      PIC 9(09).
016300         04  WC-PRIORIDAD        PIC 9(04).
016400         04  WC-REGISTRADO-EN    PIC 9(14).
016500         04  WC-TOMADO           PIC X(01) VALUE "N".
016600             88  WC-ESTA-TOMADO            VALUE "Y".
016700         04  WC-EXPIRADO         PIC X(01) VALUE "N".
016800             88  WC-ESTA-EXPIRADO           VALUE "Y".
016900******************************************************************
017000*               TABLA DE TRABAJO DE LAS ARISTAS                  *
017100******************************************************************
017200 01  WKS-TABLA-ARISTAS.
017300     02  WKS-N-ARISTAS           PIC 9(04) COMP VALUE ZEROES.
017400     02  WKS-FILA-ARISTA OCCURS 4000 TIMES
017500                         INDEXED BY WKS-IX-E WKS-IX-E2.
017600         04  WA-USUARIO-A        PIC X(32).
017700         04  WA-USUARIO-B        PIC X(32).
017800         04  WA-PUNTAJE          PIC 9(03)V9(02).
017900         04  WA-HUERFANA         PIC X(01) VALUE "N".
018000             88  WA-ES-HUERFANA             VALUE "Y".
018100         04  WA-IDX-A            PIC 9(04) COMP.
018200         04  WA-IDX-B            PIC 9(04) COMP.
018300         04  WA-PRIORIDAD-SUMA   PIC 9(08) COMP.
018400******************************************************************
018500*      TABLA DE CANDIDATOS ORDENADOS (PRIORIDAD, PUNTAJE)        *
018600******************************************************************
018700 01  WKS-TABLA-ORDEN.
018800     02  WKS-N-ORDEN             PIC 9(04) COMP VALUE ZEROES.
018900     02  WKS-FILA-ORDEN OCCURS 4000 TIMES
019000                        INDEXED BY WKS-IX-O WKS-IX-O2.
019100         04  WO-IDX-ARISTA       PIC 9(04) COMP.
019200         04  WO-PRIORIDAD-SUMA   PIC 9(08) COMP.
019300         04  WO-PUNTAJE          PIC 9(03)V9(02).
019400******************************************************************
019500*          TABLA DE LINEAS DE NOTIFICACION (REPORTE U2)          *
019600******************************************************************
019700 01  WKS-TABLA-NOTIF.
019800     02  WKS-N-NOTIF             PIC 9(04) COMP VALUE ZEROES.
019900     02  WKS-FILA-NOTIF OCCURS 4000 TIMES
020000                        INDEXED BY WKS-IX-N.
020100         04  WN-TIPO             PIC X(01).
020200             88  WN-ES-PAREJA               VALUE "M".
020300             88  WN-ES-EXPIRADO             VALUE "X".
020400         04  WN-USUARIO          PIC X(32).
020500         04  WN-PAREJA-SOBRENOM  PIC X(20).
020600         04  WN-PUNTAJE          PIC 9(03)V9(02).
020700******************************************************************
020800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
020900******************************************************************
021000 01  WKS-VARIABLES-TRABAJO.
021100     02  WKS-I                   PIC 9(04) COMP VALUE ZEROES.
021200     02  WKS-J                   PIC 9(04) COMP VALUE ZEROES.
021300     02  WKS-K                   PIC 9(04) COMP VALUE ZEROES.
021400     02  WKS-IDX-ENCONTRADO      PIC 9(04) COMP VALUE ZEROES.
021500     02  WKS-USUARIO-BUSCADO     PIC X(32) VALUE SPACES.
021600     02  WKS-SW-FIN-RECOLA       PIC 9(01) VALUE ZEROES.
021700         88  FIN-RECOLA                     VALUE 1.
021800     02  WKS-SW-FIN-REARIS       PIC 9(01) VALUE ZEROES.
021900         88  FIN-REARIS                     VALUE 1.
022000     02  WKS-SW-DEPURACION-ON    PIC 9(01) VALUE ZEROES.
022100     02  WKS-SW-DEPURACION-OFF   PIC 9(01) VALUE ZEROES.
022200     02  WKS-UMBRAL-PUNTAJE      PIC 9(03)V9(02) VALUE 80.00.
022300     02  WKS-CONTADOR-MATCH-ID   PIC 9(09) COMP VALUE ZEROES.
022400     02  WN-PAREJA-SOBRENOM-A    PIC X(20) VALUE SPACES.
022500     02  WN-PAREJA-SOBRENOM-B    PIC X(20) VALUE SPACES.
022600******************************************************************
022700*                       CONTADORES DE CORRIDA                    *
022800******************************************************************
022900 01  WKS-CONTADORES.
023000     02  WKS-HUERFANAS-BORRADAS  PIC 9(06) COMP VALUE ZEROES.
023100     02  WKS-PAREJAS-FORMADAS    PIC 9(06) COMP VALUE ZEROES.
023200     02  WKS-USUARIOS-EXPIRADOS  PIC 9(06) COMP VALUE ZEROES.
023300     02  WKS-USUARIOS-ENVEJECID  PIC 9(06) COMP VALUE ZEROES.
023400******************************************************************
023500*       CALCULO DE DIA JULIANO PARA LA EDAD EN COLA (24 HORAS)   *
023600******************************************************************
023700 01  WKS-CONVERSION-FECHA.
023800     02  WKS-JUL-ANIO            PIC 9(04).
023900     02  WKS-JUL-MES             PIC 9(02).
024000     02  WKS-JUL-DIA             PIC 9(02).
024100     02  WKS-JUL-HORA            PIC 9(02).
024200     02  WKS-JUL-MINUTO          PIC 9(02).
024300     02  WKS-JUL-A               PIC S9(04) COMP-3 VALUE ZEROES.
024400     02  WKS-JUL-Y               PIC S9(06) COMP-3 VALUE ZEROES.
024500     02  WKS-JUL-M               PIC S9(04) COMP-3 VALUE ZEROES.
024600     02  WKS-JUL-RESULTADO       PIC S9(08) COMP-3 VALUE ZEROES.
024700 01  WKS-MINUTOS-HOY             PIC S9(10) COMP-3 VALUE ZEROES.
024800 01  WKS-MINUTOS-REG             PIC S9(10) COMP-3 VALUE ZEROES.
024900 01  WKS-EDAD-MINUTOS            PIC S9(10) COMP-3 VALUE ZEROES.
025000******************************************************************
025100*               FECHA Y HORA DE CORRIDA (REDEFINES)              *
025200******************************************************************
025300 01  WKS-FECHA-HORA-HOY          PIC 9(14) VALUE ZEROES.
025400 01  WKS-FECHA-HORA-HOY-R REDEFINES WKS-FECHA-HORA-HOY.
025500     02  WKS-HOY-ANIO            PIC 9(04).
025600     02  WKS-HOY-MES             PIC 9(02).
025700     02  WKS-HOY-DIA             PIC 9(02).
025800     02  WKS-HOY-HORA            PIC 9(02).
025900     02  WKS-HOY-MINUTO          PIC 9(02).
026000     02  WKS-HOY-SEGUNDO         PIC 9(02).
026100 01  WKS-HORA-SISTEMA            PIC 9(06) VALUE ZEROES.
026200 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROES.
026300******************************************************************
026400*                  LINEAS DE REPORTE (RPTSAL)                    *
026500******************************************************************
026600 01  WKS-LINEA-RPT.
026700     02  WKS-LIN-TITULO          PIC X(80) VALUE
026800         "REPR1C02 - PROGRAMADOR DE PAREJAS DE UN CICLO".
026900     02  WKS-LIN-PAREJA.
027000         04  FILLER              PIC X(04) VALUE SPACES.
027100         04  WL-ETIQ-PAREJA      PIC X(16) VALUE
027200             "PAREJA FORMADA:".
027300         04  WL-USUARIO-A        PIC X(32).
027400         04  FILLER              PIC X(02) VALUE SPACES.
027500         04  WL-USUARIO-B        PIC X(32).
027600         04  FILLER              PIC X(02) VALUE SPACES.
027700         04  WL-PUNTAJE          PIC ZZZ.ZZ.
027800     02  WKS-LIN-NOTIF.
027900         04  FILLER              PIC X(04) VALUE SPACES.
028000         04  WL-N-TIPO           PIC X(14).
028100         04  WL-N-USUARIO        PIC X(32).
028200         04  FILLER              PIC X(02) VALUE SPACES.
028300         04  WL-N-ETIQ-PAREJA    PIC X(18) VALUE
028400             "PAREJA (APODO): ".
028500         04  WL-N-SOBRENOM       PIC X(20).
028600     02  WKS-LIN-TRAILER.
028700         04  FILLER              PIC X(04) VALUE SPACES.
028800         04  FILLER              PIC X(22) VALUE
028900             "ARISTAS HUERFANAS   :".
029000         04  WL-T-HUERFANAS      PIC ZZZ,ZZ9.
029100         04  FILLER              PIC X(03) VALUE SPACES.
029200         04  FILLER              PIC X(20) VALUE
029300             "PAREJAS FORMADAS  :".
029400         04  WL-T-PAREJAS        PIC ZZZ,ZZ9.
029500     02  WKS-LIN-TRAILER2.
029600         04  FILLER              PIC X(04) VALUE SPACES.
029700         04  FILLER              PIC X(22) VALUE
029800             "USUARIOS EXPIRADOS  :".
029900         04  WL-T-EXPIRADOS      PIC ZZZ,ZZ9.
030000         04  FILLER              PIC X(03) VALUE SPACES.
030100         04  FILLER              PIC X(20) VALUE
030200             "USUARIOS ENVEJECIDOS:".
030300         04  WL-T-ENVEJECIDOS    PIC ZZZ,ZZ9.
030400******************************************************************
030500 PROCEDURE DIVISION.
030600******************************************************************
030700*               S E C C I O N    P R I N C I P A L
030800******************************************************************
030900 000-MAIN SECTION.
031000*    ESTE PROGRAMA ES EL SEGUNDO TRAMO DEL CICLO NOCTURNO: TOMA
031100*    LAS ARISTAS QUE DEJO REAR1C01 Y DECIDE, DE FORMA VORAZ, QUE
031200*    PAREJAS QUEDAN FORMADAS EN ESTA CORRIDA.  CADA PASO SE
031300*    ENCADENA POR SU PROPIO RANGO THRU.
031400     PERFORM INICIALIZA-CONTADOR-MATCH THRU INICIALIZA-CONTADOR-MATCH-E
031500     PERFORM CARGA-COLA THRU CARGA-COLA-E
031600     PERFORM CARGA-ARISTAS THRU CARGA-ARISTAS-E
031700     PERFORM LIMPIA-ARISTAS-HUERFANAS THRU LIMPIA-ARISTAS-HUERFANAS-E
031800     PERFORM FILTRA-CANDIDATOS THRU FILTRA-CANDIDATOS-E
031900     PERFORM ORDENA-CANDIDATOS THRU ORDENA-CANDIDATOS-E
032000     PERFORM ABRE-MAESTROS-PAREJA THRU ABRE-MAESTROS-PAREJA-E
032100     PERFORM SELECCION-VORAZ THRU SELECCION-VORAZ-E
032200     PERFORM EXPIRA-SOLICITUDES THRU EXPIRA-SOLICITUDES-E
032300     PERFORM ENVEJECE-PRIORIDAD THRU ENVEJECE-PRIORIDAD-E
032400     PERFORM CIERRA-MAESTROS-PAREJA THRU CIERRA-MAESTROS-PAREJA-E
032500     PERFORM REESCRIBE-RECOLA THRU REESCRIBE-RECOLA-E
032600     PERFORM REESCRIBE-REARIS THRU REESCRIBE-REARIS-E
032700     PERFORM REPORTE-U2 THRU REPORTE-U2-E
032800     STOP RUN.
032900 000-MAIN-E.  EXIT.
033000
033100******************************************************************
033200*  INICIALIZA-CONTADOR-MATCH - LA LLAVE DE HISTORIAL SE FORMA    *
033300*  CON LA FECHA DEL SISTEMA MAS UN CONSECUTIVO DE LA CORRIDA     *
033400******************************************************************
033500 INICIALIZA-CONTADOR-MATCH SECTION.
033600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
033700     ACCEPT WKS-HORA-SISTEMA  FROM TIME
033800     MOVE WKS-FECHA-SISTEMA(1:4) TO WKS-HOY-ANIO
033900     MOVE WKS-FECHA-SISTEMA(5:2) TO WKS-HOY-MES
034000     MOVE WKS-FECHA-SISTEMA(7:2) TO WKS-HOY-DIA
034100     MOVE WKS-HORA-SISTEMA(1:2)  TO WKS-HOY-HORA
034200     MOVE WKS-HORA-SISTEMA(3:2)  TO WKS-HOY-MINUTO
034300     MOVE WKS-HORA-SISTEMA(5:2)  TO WKS-HOY-SEGUNDO
034400     COMPUTE WKS-CONTADOR-MATCH-ID =
034500             (WKS-HOY-ANIO - 2000) * 100000 +
034600             WKS-HOY-MES           * 1000   +
034700             WKS-HOY-DIA.
034800 INICIALIZA-CONTADOR-MATCH-E.  EXIT.
034900
035000******************************************************************
035100*     CARGA-COLA - LEE RECOLA COMPLETA A LA TABLA DE TRABAJO      *
035200******************************************************************
035300 CARGA-COLA SECTION.
035400     MOVE ZEROES TO WKS-N-COLA WKS-SW-FIN-RECOLA
035500     OPEN INPUT RECOLA
035600     IF FS-RECOLA NOT EQUAL 0 AND 05
035700        MOVE "OPEN"    TO ACCION
035800        MOVE SPACES    TO LLAVE
035900        MOVE "RECOLA"  TO ARCHIVO
036000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036100                              FS-RECOLA, FSE-RECOLA
036200        DISPLAY ">>> ERROR AL ABRIR ARCHIVO RECOLA <<<" UPON CONSOLE
036300        MOVE 91 TO RETURN-CODE
036400        STOP RUN
036500     END-IF
036600*    LECTURA SECUENCIAL DE RECOLA POR GO TO HASTA EL AT END, EN
036700*    VEZ DE UNA BANDERA PROBADA POR EL PERFORM UNTIL DE SIEMPRE.
036800     PERFORM LEE-UNA-FILA-RECOLA THRU LEE-UNA-FILA-RECOLA-E
036900     CLOSE RECOLA.
037000 CARGA-COLA-E.  EXIT.
037100 LEE-UNA-FILA-RECOLA SECTION.
037200     READ RECOLA
037300         AT END GO TO LEE-UNA-FILA-RECOLA-E
037400     END-READ
037500     ADD 1 TO WKS-N-COLA
037600     SET WKS-IX-C TO WKS-N-COLA
037700     MOVE RC-USUARIO        TO WC-USUARIO (WKS-IX-C)
037800     MOVE RC-PROPIEDAD-ID   TO WC-PROPIEDAD-ID (WKS-IX-C)
037900     MOVE RC-ENCUESTA-ID    TO WC-ENCUESTA-ID (WKS-IX-C)
038000     MOVE RC-PRIORIDAD      TO WC-PRIORIDAD (WKS-IX-C)
038100     MOVE RC-REGISTRADO-EN  TO WC-REGISTRADO-EN (WKS-IX-C)
038200*    AMBAS BANDERAS ARRANCAN EN "N"; TOMADO LA PONE EN "Y" LA
038300*    SELECCION VORAZ, EXPIRADO LA PONE EXPIRA-SOLICITUDES.
038400     MOVE "N"               TO WC-TOMADO (WKS-IX-C)
038500     MOVE "N"               TO WC-EXPIRADO (WKS-IX-C)
038600     GO TO LEE-UNA-FILA-RECOLA.
038700 LEE-UNA-FILA-RECOLA-E.  EXIT.
038800
038900******************************************************************
039000*    CARGA-ARISTAS - LEE REARIS COMPLETA A LA TABLA DE TRABAJO   *
039100******************************************************************
039200 CARGA-ARISTAS SECTION.
039300     MOVE ZEROES TO WKS-N-ARISTAS WKS-SW-FIN-REARIS
039400     OPEN INPUT REARIS
039500     IF FS-REARIS NOT EQUAL 0 AND 05
039600        MOVE "OPEN"    TO ACCION
039700        MOVE SPACES    TO LLAVE
039800        MOVE "REARIS"  TO ARCHIVO
039900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040000                              FS-REARIS, FSE-REARIS
040100        DISPLAY ">>> ERROR AL ABRIR ARCHIVO REARIS <<<" UPON CONSOLE
040200        MOVE 91 TO RETURN-CODE
040300        STOP RUN
040400     END-IF
040500*    MISMO PATRON DE GO TO QUE LEE-UNA-FILA-RECOLA, AHORA SOBRE
040600*    LA SALIDA DE ARISTAS DE REAR1C01.
040700     PERFORM LEE-UNA-FILA-REARIS THRU LEE-UNA-FILA-REARIS-E
040800     CLOSE REARIS.
040900 CARGA-ARISTAS-E.  EXIT.
041000 LEE-UNA-FILA-REARIS SECTION.
041100     READ REARIS
041200         AT END GO TO LEE-UNA-FILA-REARIS-E
041300     END-READ
041400     ADD 1 TO WKS-N-ARISTAS
041500     SET WKS-IX-E TO WKS-N-ARISTAS
041600     MOVE RA-USUARIO-A  TO WA-USUARIO-A (WKS-IX-E)
041700     MOVE RA-USUARIO-B  TO WA-USUARIO-B (WKS-IX-E)
041800     MOVE RA-PUNTAJE    TO WA-PUNTAJE (WKS-IX-E)
041900*    HUERFANA SE MARCA "Y" MAS ADELANTE SI NINGUNO DE LOS DOS
042000*    USUARIOS DE LA ARISTA TIENE YA UN REGISTRO VIGENTE EN REPROP.
042100     MOVE "N"           TO WA-HUERFANA (WKS-IX-E)
042200     GO TO LEE-UNA-FILA-REARIS.
042300 LEE-UNA-FILA-REARIS-E.  EXIT.
042400
042500******************************************************************
042600*  LIMPIA-ARISTAS-HUERFANAS - UNA ARISTA ES HUERFANA SI CUAL-    *
042700*  QUIERA DE LOS DOS USUARIOS YA NO ESTA EN LA COLA ACTUAL       *
042800******************************************************************
042900 LIMPIA-ARISTAS-HUERFANAS SECTION.
043000     MOVE ZEROES TO WKS-HUERFANAS-BORRADAS
043100     MOVE 1 TO WKS-I
043200     PERFORM REVISA-ARISTA-HUERFANA UNTIL WKS-I > WKS-N-ARISTAS.
043300 LIMPIA-ARISTAS-HUERFANAS-E.  EXIT.
043400
043500 REVISA-ARISTA-HUERFANA SECTION.
043600*    SE BUSCAN LOS DOS USUARIOS DE LA ARISTA EN LA COLA ACTUAL;
043700*    SI CUALQUIERA DE LOS DOS YA SALIO (PORQUE SE EMPAREJO O SE
043800*    EXPIRO EN UNA CORRIDA ANTERIOR) LA ARISTA QUEDA HUERFANA Y
043900*    NO COMPITE EN LA SELECCION VORAZ DE ESTA CORRIDA.
044000     SET WKS-IX-E TO WKS-I
044100     MOVE WA-USUARIO-A (WKS-IX-E) TO WKS-USUARIO-BUSCADO
044200     PERFORM BUSCA-EN-COLA
044300     MOVE WKS-IDX-ENCONTRADO TO WA-IDX-A (WKS-IX-E)
044400     IF WKS-IDX-ENCONTRADO = ZEROES
044500        MOVE "Y" TO WA-HUERFANA (WKS-IX-E)
044600     ELSE
044700        MOVE WA-USUARIO-B (WKS-IX-E) TO WKS-USUARIO-BUSCADO
044800        PERFORM BUSCA-EN-COLA
044900        MOVE WKS-IDX-ENCONTRADO TO WA-IDX-B (WKS-IX-E)
045000        IF WKS-IDX-ENCONTRADO = ZEROES
045100           MOVE "Y" TO WA-HUERFANA (WKS-IX-E)
045200        END-IF
045300     END-IF
045400     IF WA-ES-HUERFANA (WKS-IX-E)
045500        ADD 1 TO WKS-HUERFANAS-BORRADAS
045600     ELSE
045700        SET WKS-IX-C  TO WA-IDX-A (WKS-IX-E)
045800        SET WKS-IX-C2 TO WA-IDX-B (WKS-IX-E)
045900        COMPUTE WA-PRIORIDAD-SUMA (WKS-IX-E) =
046000                WC-PRIORIDAD (WKS-IX-C) + WC-PRIORIDAD (WKS-IX-C2)
046100     END-IF
046200     ADD 1 TO WKS-I.
046300 REVISA-ARISTA-HUERFANA-E.  EXIT.
046400
046500******************************************************************
046600*  BUSCA-EN-COLA - BUSQUEDA SECUENCIAL DE WKS-USUARIO-BUSCADO    *
046700*  EN LA TABLA DE COLA.  0 = NO ENCONTRADO.                      *
046800******************************************************************
046900 BUSCA-EN-COLA SECTION.
047000     MOVE ZEROES TO WKS-IDX-ENCONTRADO
047100     MOVE 1 TO WKS-K
047200     PERFORM COMPARA-FILA-COLA
047300         UNTIL WKS-K > WKS-N-COLA OR WKS-IDX-ENCONTRADO NOT = ZEROES.
047400 BUSCA-EN-COLA-E.  EXIT.
047500
047600 COMPARA-FILA-COLA SECTION.
047700     SET WKS-IX-C2 TO WKS-K
047800     IF WC-USUARIO (WKS-IX-C2) = WKS-USUARIO-BUSCADO
047900        MOVE WKS-K TO WKS-IDX-ENCONTRADO
048000     END-IF
048100     ADD 1 TO WKS-K.
048200 COMPARA-FILA-COLA-E.  EXIT.
048300
048400******************************************************************
048500*  FILTRA-CANDIDATOS - REGLA DE UMBRAL DE PUNTAJE (80.00)        *
048600******************************************************************
048700 FILTRA-CANDIDATOS SECTION.
048800     MOVE ZEROES TO WKS-N-ORDEN
048900     MOVE 1 TO WKS-I
049000     PERFORM REVISA-SI-CANDIDATA UNTIL WKS-I > WKS-N-ARISTAS.
049100 FILTRA-CANDIDATOS-E.  EXIT.
049200
049300 REVISA-SI-CANDIDATA SECTION.
049400*    DEBAJO DEL UMBRAL NO HAY SUFICIENTE COMPATIBILIDAD PARA
049500*    FORMAR PAREJA AUTOMATICA; ESE PAR SOLO QUEDARIA COMO ARISTA
049600*    EN REARIS PARA QUE OTRO CICLO LO VUELVA A CONSIDERAR.
049700     SET WKS-IX-E TO WKS-I
049800     IF NOT WA-ES-HUERFANA (WKS-IX-E)
049900        AND WA-PUNTAJE (WKS-IX-E) NOT < WKS-UMBRAL-PUNTAJE
050000        ADD 1 TO WKS-N-ORDEN
050100        SET WKS-IX-O TO WKS-N-ORDEN
050200        MOVE WKS-I                        TO WO-IDX-ARISTA (WKS-IX-O)
050300        MOVE WA-PRIORIDAD-SUMA (WKS-IX-E)  TO WO-PRIORIDAD-SUMA (WKS-IX-O)
050400        MOVE WA-PUNTAJE (WKS-IX-E)         TO WO-PUNTAJE (WKS-IX-O)
050500     END-IF
050600     ADD 1 TO WKS-I.
050700 REVISA-SI-CANDIDATA-E.  EXIT.
050800
050900******************************************************************
051000*  ORDENA-CANDIDATOS - INSERCION DIRECTA POR PRIORIDAD-SUMA      *
051100*  DESCENDENTE Y, EN CASO DE EMPATE, PUNTAJE DESCENDENTE         *
051200******************************************************************
051300 ORDENA-CANDIDATOS SECTION.
051400     MOVE 2 TO WKS-I.
051500     PERFORM INSERTA-FILA-ORDEN UNTIL WKS-I > WKS-N-ORDEN.
051600 ORDENA-CANDIDATOS-E.  EXIT.
051700
051800 INSERTA-FILA-ORDEN SECTION.
051900     SET WKS-IX-O TO WKS-I
052000     MOVE WKS-FILA-ORDEN (WKS-IX-O) TO WKS-FILA-ORDEN (0)
052100     MOVE WKS-I TO WKS-J
052200     PERFORM DESPLAZA-FILA-ORDEN
052300         UNTIL WKS-J < 2
052400         OR NOT (WO-PRIORIDAD-SUMA (WKS-J - 1) <
052500                    WO-PRIORIDAD-SUMA (0)
052600                 OR (WO-PRIORIDAD-SUMA (WKS-J - 1) =
052700                        WO-PRIORIDAD-SUMA (0)
052800                     AND WO-PUNTAJE (WKS-J - 1) <
052900                        WO-PUNTAJE (0)))
053000     SET WKS-IX-O TO WKS-J
053100     MOVE WKS-FILA-ORDEN (0) TO WKS-FILA-ORDEN (WKS-IX-O)
053200     ADD 1 TO WKS-I.
053300 INSERTA-FILA-ORDEN-E.  EXIT.
053400
053500 DESPLAZA-FILA-ORDEN SECTION.
053600     SET WKS-IX-O  TO WKS-J
053700     SET WKS-IX-O2 TO WKS-J
053800     SUBTRACT 1 FROM WKS-IX-O2
053900     MOVE WKS-FILA-ORDEN (WKS-IX-O2) TO WKS-FILA-ORDEN (WKS-IX-O)
054000     SUBTRACT 1 FROM WKS-J.
054100 DESPLAZA-FILA-ORDEN-E.  EXIT.
054200
054300******************************************************************
054400*  ABRE/CIERRA-MAESTROS-PAREJA - REPROP Y REHIST SE ABREN I-O    *
054500*  SOLO DURANTE LA SELECCION VORAZ Y LA EXPIRACION               *
054600******************************************************************
054700 ABRE-MAESTROS-PAREJA SECTION.
054800     OPEN I-O REPROP
054900     IF FS-REPROP NOT EQUAL 0 AND 05
055000        MOVE "OPEN"    TO ACCION
055100        MOVE SPACES    TO LLAVE
055200        MOVE "REPROP"  TO ARCHIVO
055300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055400                              FS-REPROP, FSE-REPROP
055500        DISPLAY ">>> ERROR AL ABRIR ARCHIVO REPROP <<<" UPON CONSOLE
055600        MOVE 91 TO RETURN-CODE
055700        STOP RUN
055800     END-IF
055900     OPEN I-O REHIST
056000     IF FS-REHIST NOT EQUAL 0 AND 05
056100        MOVE "OPEN"    TO ACCION
056200        MOVE SPACES    TO LLAVE
056300        MOVE "REHIST"  TO ARCHIVO
056400        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056500                              FS-REHIST, FSE-REHIST
056600        DISPLAY ">>> ERROR AL ABRIR ARCHIVO REHIST <<<" UPON CONSOLE
056700        MOVE 91 TO RETURN-CODE
056800        STOP RUN
056900     END-IF.
057000 ABRE-MAESTROS-PAREJA-E.  EXIT.
057100
057200 CIERRA-MAESTROS-PAREJA SECTION.
057300     CLOSE REPROP REHIST.
057400 CIERRA-MAESTROS-PAREJA-E.  EXIT.
057500
057600******************************************************************
057700*  SELECCION-VORAZ - RECORRE LOS CANDIDATOS ORDENADOS; TOMA UNA  *
057800*  ARISTA SOLO SI NINGUNO DE LOS DOS USUARIOS HA SIDO TOMADO     *
057900******************************************************************
058000 SELECCION-VORAZ SECTION.
058100     MOVE ZEROES TO WKS-PAREJAS-FORMADAS
058200     MOVE 1 TO WKS-I
058300     PERFORM EVALUA-CANDIDATO-ORDEN UNTIL WKS-I > WKS-N-ORDEN.
058400 SELECCION-VORAZ-E.  EXIT.
058500
058600 EVALUA-CANDIDATO-ORDEN SECTION.
058700*    LA TABLA DE ORDEN YA TRAE LOS CANDIDATOS DE MAYOR A MENOR
058800*    PRIORIDAD-SUMA (Y PUNTAJE EN CASO DE EMPATE), ASI QUE BASTA
058900*    RECORRERLA UNA VEZ: EN CUANTO UN USUARIO SE TOMA YA NO SE
059000*    VUELVE A OFRECER EN UN CANDIDATO POSTERIOR DE MENOR RANGO.
059100     SET WKS-IX-O TO WKS-I
059200     SET WKS-IX-E TO WO-IDX-ARISTA (WKS-IX-O)
059300     SET WKS-IX-C  TO WA-IDX-A (WKS-IX-E)
059400     SET WKS-IX-C2 TO WA-IDX-B (WKS-IX-E)
059500     IF NOT WC-ESTA-TOMADO (WKS-IX-C)
059600        AND NOT WC-ESTA-TOMADO (WKS-IX-C2)
059700        MOVE "Y" TO WC-TOMADO (WKS-IX-C)
059800        MOVE "Y" TO WC-TOMADO (WKS-IX-C2)
059900        PERFORM REGISTRA-PAREJA
060000        ADD 1 TO WKS-PAREJAS-FORMADAS
060100     END-IF
060200     ADD 1 TO WKS-I.
060300 EVALUA-CANDIDATO-ORDEN-E.  EXIT.
060400
060500******************************************************************
060600*  REGISTRA-PAREJA - ESCRIBE REHIST, MARCA AMBAS PROPIEDADES Y   *
060700*  ACUMULA LAS LINEAS DE NOTIFICACION PARA AMBAS PARTES          *
060800******************************************************************
060900 REGISTRA-PAREJA SECTION.
061000*    RH-APROB-A/RH-APROB-B Y RH-ESTADO-FINAL ARRANCAN EN CERO;
061100*    ES REVM1L03 QUIEN LOS VA ACTUALIZANDO CUANDO CADA LADO
061200*    CONFIRMA, CANCELA O RECHAZA LA PAREJA DESDE LA APLICACION.
061300     ADD 1 TO WKS-CONTADOR-MATCH-ID
061400     MOVE WKS-CONTADOR-MATCH-ID       TO RH-MATCH-ID
061500     MOVE WKS-FECHA-HORA-HOY          TO RH-EMPAREJADO-EN
061600     MOVE WC-USUARIO (WKS-IX-C)       TO RH-USUARIO-A
061700     MOVE WC-USUARIO (WKS-IX-C2)      TO RH-USUARIO-B
061800     MOVE WC-PROPIEDAD-ID (WKS-IX-C)  TO RH-PROPIEDAD-A
061900     MOVE WC-PROPIEDAD-ID (WKS-IX-C2) TO RH-PROPIEDAD-B
062000     MOVE WC-ENCUESTA-ID (WKS-IX-C)   TO RH-ENCUESTA-A
062100     MOVE WC-ENCUESTA-ID (WKS-IX-C2)  TO RH-ENCUESTA-B
062200     MOVE WA-PUNTAJE (WKS-IX-E)       TO RH-PUNTAJE
062300     MOVE 0                           TO RH-APROB-A RH-APROB-B
062400     MOVE 0                           TO RH-ESTADO-FINAL
062500     WRITE REG-REHIST
062600         INVALID KEY
062700            MOVE "WRITE"   TO ACCION
062800            MOVE "REHIST"  TO ARCHIVO
062900            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
063000                                  LLAVE, FS-REHIST, FSE-REHIST
063100     END-WRITE
063200     MOVE WC-USUARIO (WKS-IX-C)  TO RP-USUARIO
063300     PERFORM MARCA-PROPIEDAD-EMPAREJADA
063400     MOVE RP-SOBRENOMBRE TO WN-PAREJA-SOBRENOM-A
063500     MOVE WC-USUARIO (WKS-IX-C2) TO RP-USUARIO
063600     PERFORM MARCA-PROPIEDAD-EMPAREJADA
063700     MOVE RP-SOBRENOMBRE TO WN-PAREJA-SOBRENOM-B
063800     ADD 1 TO WKS-N-NOTIF
063900     SET WKS-IX-N TO WKS-N-NOTIF
064000     MOVE "M"                    TO WN-TIPO (WKS-IX-N)
064100     MOVE WC-USUARIO (WKS-IX-C)  TO WN-USUARIO (WKS-IX-N)
064200     MOVE WN-PAREJA-SOBRENOM-B   TO WN-PAREJA-SOBRENOM (WKS-IX-N)
064300     MOVE WA-PUNTAJE (WKS-IX-E)  TO WN-PUNTAJE (WKS-IX-N)
064400     ADD 1 TO WKS-N-NOTIF
064500     SET WKS-IX-N TO WKS-N-NOTIF
064600     MOVE "M"                    TO WN-TIPO (WKS-IX-N)
064700     MOVE WC-USUARIO (WKS-IX-C2) TO WN-USUARIO (WKS-IX-N)
064800     MOVE WN-PAREJA-SOBRENOM-A   TO WN-PAREJA-SOBRENOM (WKS-IX-N)
064900     MOVE WA-PUNTAJE (WKS-IX-E)  TO WN-PUNTAJE (WKS-IX-N).
065000 REGISTRA-PAREJA-E.  EXIT.
065100
065200******************************************************************
065300*  MARCA-PROPIEDAD-EMPAREJADA - LOCALIZA POR RP-USUARIO (ALTER-  *
065400*  NA) Y ACTUALIZA RP-ESTADO-MATCH A 2 (EMPAREJADO)              *
065500******************************************************************
065600 MARCA-PROPIEDAD-EMPAREJADA SECTION.
065700*    SE LOCALIZA POR LA LLAVE ALTERNA RP-USUARIO PORQUE AQUI SOLO
065800*    SE TIENE EL CARNET, NO EL NUMERO DE PROPIEDAD; LA PRIMARIA
065900*    RP-LLAVE SE RESERVA PARA LAS PANTALLAS DE CONSULTA.
066000     READ REPROP KEY IS RP-USUARIO
066100         INVALID KEY
066200            MOVE "READ"    TO ACCION
066300            MOVE RP-USUARIO TO LLAVE
066400            MOVE "REPROP"  TO ARCHIVO
066500            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
066600                                  LLAVE, FS-REPROP, FSE-REPROP
066700         NOT INVALID KEY
066800            MOVE 2 TO RP-ESTADO-MATCH
066900            REWRITE REG-REPROP
067000                INVALID KEY
067100                   MOVE "REWRITE" TO ACCION
067200                   MOVE "REPROP"  TO ARCHIVO
067300                   CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
067400                              ACCION, LLAVE, FS-REPROP, FSE-REPROP
067500            END-REWRITE
067600     END-READ.
067700 MARCA-PROPIEDAD-EMPAREJADA-E.  EXIT.
067800
067900******************************************************************
068000*  EXPIRA-SOLICITUDES - LOS QUE QUEDARON SIN PAREJA Y CON MAS    *
068100*  DE 24 HORAS DE REGISTRADOS SE EXPIRAN (ESTADO 9)              *
068200******************************************************************
068300 EXPIRA-SOLICITUDES SECTION.
068400     PERFORM CALCULA-MINUTOS-HOY
068500     MOVE ZEROES TO WKS-USUARIOS-EXPIRADOS
068600     MOVE 1 TO WKS-I
068700     PERFORM REVISA-EXPIRACION UNTIL WKS-I > WKS-N-COLA.
068800 EXPIRA-SOLICITUDES-E.  EXIT.
068900
069000 REVISA-EXPIRACION SECTION.
069100*    LOS YA TOMADOS EN ESTA MISMA CORRIDA NO SE EVALUAN: SI
069200*    ACABAN DE FORMAR PAREJA NO TIENE SENTIDO EXPIRARLOS POR
069300*    ANTIGUEDAD EN LA MISMA PASADA.
069400     SET WKS-IX-C TO WKS-I
069500     IF NOT WC-ESTA-TOMADO (WKS-IX-C)
069600        PERFORM CALCULA-MINUTOS-REGISTRO
069700        COMPUTE WKS-EDAD-MINUTOS = WKS-MINUTOS-HOY - WKS-MINUTOS-REG
069800        IF WKS-EDAD-MINUTOS > 1440
069900           MOVE "Y" TO WC-EXPIRADO (WKS-IX-C)
070000           MOVE WC-USUARIO (WKS-IX-C) TO RP-USUARIO
070100           PERFORM MARCA-PROPIEDAD-EXPIRADA
070200           ADD 1 TO WKS-USUARIOS-EXPIRADOS
070300           ADD 1 TO WKS-N-NOTIF
070400           SET WKS-IX-N TO WKS-N-NOTIF
070500           MOVE "X"                    TO WN-TIPO (WKS-IX-N)
070600           MOVE WC-USUARIO (WKS-IX-C)  TO WN-USUARIO (WKS-IX-N)
070700           MOVE SPACES                 TO WN-PAREJA-SOBRENOM (WKS-IX-N)
070800           MOVE ZEROES                 TO WN-PUNTAJE (WKS-IX-N)
070900        END-IF
071000     END-IF
071100     ADD 1 TO WKS-I.
071200 REVISA-EXPIRACION-E.  EXIT.
071300
071400 MARCA-PROPIEDAD-EXPIRADA SECTION.
071500*    MISMO PATRON DE MARCA-PROPIEDAD-EMPAREJADA PERO CON ESTADO
071600*    9 (EXPIRADA); EL SOLICITANTE DEBE VOLVER A LLENAR ENCUESTA
071700*    Y ENTRAR DE NUEVO A LA COLA SI QUIERE OTRA OPORTUNIDAD.
071800     READ REPROP KEY IS RP-USUARIO
071900         INVALID KEY
072000            MOVE "READ"    TO ACCION
072100            MOVE RP-USUARIO TO LLAVE
072200            MOVE "REPROP"  TO ARCHIVO
072300            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
072400                                  LLAVE, FS-REPROP, FSE-REPROP
072500         NOT INVALID KEY
072600            MOVE 9 TO RP-ESTADO-MATCH
072700            REWRITE REG-REPROP
072800                INVALID KEY
072900                   MOVE "REWRITE" TO ACCION
073000                   MOVE "REPROP"  TO ARCHIVO
073100                   CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
073200                              ACCION, LLAVE, FS-REPROP, FSE-REPROP
073300            END-REWRITE
073400     END-READ.
073500 MARCA-PROPIEDAD-EXPIRADA-E.  EXIT.
073600
073700******************************************************************
073800*  CALCULA-MINUTOS-HOY / CALCULA-MINUTOS-REGISTRO - CONVIERTEN   *
073900*  FECHA+HORA A MINUTOS ABSOLUTOS POR MEDIO DEL DIA JULIANO      *
074000******************************************************************
074100 CALCULA-MINUTOS-HOY SECTION.
074200*    EL DIA JULIANO CONVIERTE LA FECHA EN UN ENTERO CONSECUTIVO
074300*    QUE NO SE ROMPE EN EL CAMBIO DE MES O DE ANIO, COSA QUE UNA
074400*    RESTA DIRECTA DE AAAAMMDD SI PUEDE HACER.
074500     MOVE WKS-HOY-ANIO   TO WKS-JUL-ANIO
074600     MOVE WKS-HOY-MES    TO WKS-JUL-MES
074700     MOVE WKS-HOY-DIA    TO WKS-JUL-DIA
074800     MOVE WKS-HOY-HORA   TO WKS-JUL-HORA
074900     MOVE WKS-HOY-MINUTO TO WKS-JUL-MINUTO
075000     PERFORM CALCULA-DIA-JULIANO
075100     COMPUTE WKS-MINUTOS-HOY =
075200             WKS-JUL-RESULTADO * 1440 +
075300             WKS-JUL-HORA * 60 + WKS-JUL-MINUTO.
075400 CALCULA-MINUTOS-HOY-E.  EXIT.
075500
075600 CALCULA-MINUTOS-REGISTRO SECTION.
075700     MOVE WC-REGISTRADO-EN (WKS-IX-C)(1:4)  TO WKS-JUL-ANIO
075800     MOVE WC-REGISTRADO-EN (WKS-IX-C)(5:2)  TO WKS-JUL-MES
075900     MOVE WC-REGISTRADO-EN (WKS-IX-C)(7:2)  TO WKS-JUL-DIA
076000     MOVE WC-REGISTRADO-EN (WKS-IX-C)(9:2)  TO WKS-JUL-HORA
076100     MOVE WC-REGISTRADO-EN (WKS-IX-C)(11:2) TO WKS-JUL-MINUTO
076200     PERFORM CALCULA-DIA-JULIANO
076300     COMPUTE WKS-MINUTOS-REG =
076400             WKS-JUL-RESULTADO * 1440 +
076500             WKS-JUL-HORA * 60 + WKS-JUL-MINUTO.
076600 CALCULA-MINUTOS-REGISTRO-E.  EXIT.
076700
076800******************************************************************
076900*  CALCULA-DIA-JULIANO - FORMULA ESTANDAR DEL NUMERO DE DIA      *
077000*  JULIANO A PARTIR DE ANIO/MES/DIA GREGORIANO                   *
077100******************************************************************
077200 CALCULA-DIA-JULIANO SECTION.
077300     COMPUTE WKS-JUL-A = (14 - WKS-JUL-MES) / 12
077400     COMPUTE WKS-JUL-Y = WKS-JUL-ANIO + 4800 - WKS-JUL-A
077500     COMPUTE WKS-JUL-M = WKS-JUL-MES + (12 * WKS-JUL-A) - 3
077600     COMPUTE WKS-JUL-RESULTADO =
077700             WKS-JUL-DIA + (((153 * WKS-JUL-M) + 2) / 5) +
077800             (365 * WKS-JUL-Y) + (WKS-JUL-Y / 4) -
077900             (WKS-JUL-Y / 100) + (WKS-JUL-Y / 400) - 32045.
078000 CALCULA-DIA-JULIANO-E.  EXIT.
078100
078200******************************************************************
078300*  ENVEJECE-PRIORIDAD - +1 A LA PRIORIDAD DE LOS QUE QUEDAN EN   *
078400*  COLA (NI TOMADOS NI EXPIRADOS)                                 *
078500******************************************************************
078600 ENVEJECE-PRIORIDAD SECTION.
078700     MOVE ZEROES TO WKS-USUARIOS-ENVEJECID
078800     MOVE 1 TO WKS-I
078900     PERFORM ENVEJECE-UNA-FILA UNTIL WKS-I > WKS-N-COLA.
079000 ENVEJECE-PRIORIDAD-E.  EXIT.
079100
079200 ENVEJECE-UNA-FILA SECTION.
079300*    SOLO LOS QUE SIGUEN EN ESPERA SUBEN DE PRIORIDAD; LOS
079400*    TOMADOS YA SALIERON DE LA COLA EN REESCRIBE-RECOLA Y LOS
079500*    EXPIRADOS NO DEBEN SEGUIR COMPITIENDO EN FUTURAS CORRIDAS.
079600     SET WKS-IX-C TO WKS-I
079700     IF NOT WC-ESTA-TOMADO (WKS-IX-C)
079800        AND NOT WC-ESTA-EXPIRADO (WKS-IX-C)
079900        ADD 1 TO WC-PRIORIDAD (WKS-IX-C)
080000        ADD 1 TO WKS-USUARIOS-ENVEJECID
080100     END-IF
080200     ADD 1 TO WKS-I.
080300 ENVEJECE-UNA-FILA-E.  EXIT.
080400
080500******************************************************************
080600*  REESCRIBE-RECOLA - LOS TOMADOS Y LOS EXPIRADOS SALEN DE LA    *
080700*  COLA; EL RESTO SE REGRABA CON SU PRIORIDAD ENVEJECIDA         *
080800******************************************************************
080900 REESCRIBE-RECOLA SECTION.
081000     OPEN OUTPUT RECOLA
081100     MOVE 1 TO WKS-I
081200     PERFORM ESCRIBE-UNA-FILA-RECOLA UNTIL WKS-I > WKS-N-COLA
081300     CLOSE RECOLA.
081400 REESCRIBE-RECOLA-E.  EXIT.
081500
081600 ESCRIBE-UNA-FILA-RECOLA SECTION.
081700     SET WKS-IX-C TO WKS-I
081800     IF NOT WC-ESTA-TOMADO (WKS-IX-C)
081900        AND NOT WC-ESTA-EXPIRADO (WKS-IX-C)
082000        MOVE WC-USUARIO (WKS-IX-C)      TO RC-USUARIO
082100        MOVE WC-PROPIEDAD-ID (WKS-IX-C) TO RC-PROPIEDAD-ID
082200        MOVE WC-ENCUESTA-ID (WKS-IX-C)  TO RC-ENCUESTA-ID
082300        MOVE WC-PRIORIDAD (WKS-IX-C)    TO RC-PRIORIDAD
082400        MOVE WC-REGISTRADO-EN (WKS-IX-C) TO RC-REGISTRADO-EN
082500        MOVE "Y"                        TO RC-ARISTA-CALC
082600        WRITE REG-RECOLA
082700     END-IF
082800     ADD 1 TO WKS-I.
082900 ESCRIBE-UNA-FILA-RECOLA-E.  EXIT.
083000
083100******************************************************************
083200*  REESCRIBE-REARIS - SOLO SE CONSERVAN LAS ARISTAS NO           *
083300*  HUERFANAS; LAS CONSUMIDAS EN ESTE CICLO QUEDAN HUERFANAS EN   *
083400*  LA PROXIMA CORRIDA PORQUE SUS USUARIOS YA NO ESTAN EN COLA    *
083500******************************************************************
083600 REESCRIBE-REARIS SECTION.
083700     OPEN OUTPUT REARIS
083800     MOVE 1 TO WKS-I
083900     PERFORM ESCRIBE-UNA-FILA-REARIS UNTIL WKS-I > WKS-N-ARISTAS
084000     CLOSE REARIS.
084100 REESCRIBE-REARIS-E.  EXIT.
084200
084300 ESCRIBE-UNA-FILA-REARIS SECTION.
084400     SET WKS-IX-E TO WKS-I
084500     IF NOT WA-ES-HUERFANA (WKS-IX-E)
084600        MOVE WA-USUARIO-A (WKS-IX-E) TO RA-USUARIO-A
084700        MOVE WA-USUARIO-B (WKS-IX-E) TO RA-USUARIO-B
084800        MOVE WA-PUNTAJE (WKS-IX-E)   TO RA-PUNTAJE
084900        MOVE WKS-FECHA-HORA-HOY      TO RA-CREADA-EN
085000        WRITE REG-REARIS
085100     END-IF
085200     ADD 1 TO WKS-I.
085300 ESCRIBE-UNA-FILA-REARIS-E.  EXIT.
085400
085500******************************************************************
085600*                      REPORTE-U2 (RPTSAL)                      *
085700******************************************************************
085800 REPORTE-U2 SECTION.
085900*    RPTSAL SE ABRE EXTEND PORQUE REAR1C01 YA ESCRIBIO SU PROPIA
086000*    SECCION U1 EN ESTE MISMO ARCHIVO; AQUI SOLO SE AGREGA LA
086100*    SECCION U2 CON LAS NOTIFICACIONES DE ESTE SEGUNDO TRAMO.
086200     OPEN EXTEND RPTSAL
086300     WRITE REG-RPTSAL FROM WKS-LIN-TITULO
086400         AFTER ADVANCING C01
086500     MOVE ZEROES TO WKS-I
086600     PERFORM LINEA-NOTIF-U2 UNTIL WKS-I > WKS-N-NOTIF
086700     MOVE WKS-HUERFANAS-BORRADAS  TO WL-T-HUERFANAS
086800     MOVE WKS-PAREJAS-FORMADAS    TO WL-T-PAREJAS
086900     WRITE REG-RPTSAL FROM WKS-LIN-TRAILER
087000         AFTER ADVANCING 2 LINES
087100     MOVE WKS-USUARIOS-EXPIRADOS  TO WL-T-EXPIRADOS
087200     MOVE WKS-USUARIOS-ENVEJECID  TO WL-T-ENVEJECIDOS
087300     WRITE REG-RPTSAL FROM WKS-LIN-TRAILER2
087400         AFTER ADVANCING 1 LINES
087500     CLOSE RPTSAL.
087600 REPORTE-U2-E.  EXIT.
087700
087800 LINEA-NOTIF-U2 SECTION.
087900     ADD 1 TO WKS-I
088000     SET WKS-IX-N TO WKS-I
088100     IF WN-ES-PAREJA (WKS-IX-N)
088200        MOVE "NOTIF. PAREJA:" TO WL-N-TIPO
088300     ELSE
088400        MOVE "NOTIF. EXPIRA:" TO WL-N-TIPO
088500     END-IF
088600     MOVE WN-USUARIO (WKS-IX-N)         TO WL-N-USUARIO
088700     MOVE WN-PAREJA-SOBRENOM (WKS-IX-N) TO WL-N-SOBRENOM
088800     WRITE REG-RPTSAL FROM WKS-LIN-NOTIF
088900         AFTER ADVANCING 1 LINES.
089000 LINEA-NOTIF-U2-E.  EXIT.
