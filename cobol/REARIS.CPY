000100******************************************************************
000200*               R E G I S T R O   D E   A R I S T A               *
000300*         PAR DE SOLICITANTES COMPATIBLES Y SU PUNTAJE            *
000400******************************************************************
000500* A LO SUMO UNA ARISTA POR PAR, LLAVE = (MENOR ID, MAYOR ID).    *
000600* GENERADA POR REAR1C01, CONSUMIDA Y DEPURADA POR REPR1C02.      *
000700******************************************************************
000800*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
000900******************************************************************
001000 01  REG-REARIS.
001100     03  RA-USUARIO-A            PIC X(32).
001200     03  RA-USUARIO-B            PIC X(32).
001300     03  RA-PUNTAJE              PIC 9(03)V9(02).
001400     03  RA-CREADA-EN            PIC 9(14).
001500     03  RA-CREADA-EN-R REDEFINES RA-CREADA-EN.
001600         05  RA-CRE-ANIO         PIC 9(04).
001700         05  RA-CRE-MES          PIC 9(02).
001800         05  RA-CRE-DIA          PIC 9(02).
001900         05  RA-CRE-HORA         PIC 9(02).
002000         05  RA-CRE-MINUTO       PIC 9(02).
002100         05  RA-CRE-SEGUNDO      PIC 9(02).
002200     03  FILLER                  PIC X(04).
