000100******************************************************************
000200* FECHA       : 03/11/1991                                       *
000300* PROGRAMADOR : MARIA JOSE LOPEZ SOLIS (MJLS)                    *
000400* APLICACION  : VIVIENDA ESTUDIANTIL                             *
000500* PROGRAMA    : REPF1C04                                         *
000600* TIPO        : SUBRUTINA DE CALCULO (SIN ARCHIVOS)              *
000700* DESCRIPCION : CALCULA LOS CUATRO PROMEDIOS DE CATEGORIA Y LAS  *
000800*             : TRES MEJORES INSIGNIAS DE ESTILO DE VIDA A PARTIR*
000900*             : DE LAS 19 RESPUESTAS Y PESOS DE LA ENCUESTA.     *
001000* ARCHIVOS    : NINGUNO (RECIBE Y DEVUELVE POR LINKAGE)          *
001100* PROGRAMA(S) : NO APLICA                                        *
001200* CANAL       : INVOCADO POR CALL DESDE PROGRAMA(S) DE ENCUESTA  *
001300* INSTALADO   : 20/11/1991                                       *
001400* BPM/RATIONAL: 105110                                           *
001500* NOMBRE      : CALCULADORA DE PERFIL DE ESTILO DE VIDA          *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    REPF1C04.
001900 AUTHOR.        MARIA JOSE LOPEZ SOLIS.
002000 INSTALLATION.  GERENCIA DE SISTEMAS - VIVIENDA ESTUDIANTIL.
002100 DATE-WRITTEN.  03/11/1991.
002200 DATE-COMPILED.
002300 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S        *
002600******************************************************************
002700*03/11/1991 MJLS  BPM-105110  ALTA INICIAL DEL PROGRAMA          *MJLS91  
002800*20/11/1991 MJLS  BPM-105110  PRUEBAS DE ACEPTACION DE LAS 21    *MJLS91  
002900*                             INSIGNIAS                          *
003000*14/08/1994 CEGT  BPM-107010  SE CORRIGE FORMULA DE HOMEBODY Y   *CEGT94  
003100*                             ROOMMATE-LOVER (INVERSION DE SIGNO)*
003200*03/12/1998 ALPX  BPM-109943  REVISION DE CAMPOS NUMERICOS PARA  *ALPX98  
003300*                             EL CAMBIO DE SIGLO (PROYECTO Y2K)  *
003400*22/02/1999 ALPX  BPM-109943  CIERRE DE PROYECTO Y2K - SIN MAS   *ALPX99  
003500*                             PENDIENTES EN ESTE PROGRAMA        *
003600*11/09/2004 WDLC  BPM-112040  SE ESTANDARIZA REDONDEO DE LAS     *WDLC04  
003700*                             CATEGORIAS A UN DECIMAL            *
003800*19/07/2016 PEDR  BPM-121410  SE AMPLIA LA TABLA DE INSIGNIAS DE *PEDR16  
003900*                             15 A 21 CANDIDATAS                 *
004000*01/02/2026 EEDR  TK-40871   AJUSTE AL LAYOUT DE 19 PREGUNTAS Y  *EEDR26  
004100*                             4 CATEGORIAS DE REENCU              *
004200*02/06/2026 EEDR  TK-41344   SE AMPLIAN COMENTARIOS DE TRAMITE Y *EEDR26  
004300*                             SE FIJAN RANGOS THRU EN LOS CINCO   *
004400*                             PASOS DE 000-MAIN Y EN LOS DOS      *
004500*                             CICLOS DE CARGA Y ORDENAMIENTO      *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-SI-NO IS "Y" "N"
005200     UPSI-0 ON STATUS IS WKS-SW-DEPURACION-ON
005300             OFF STATUS IS WKS-SW-DEPURACION-OFF.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*       BANDERAS Y VARIABLES DE TRABAJO GENERALES                *
005900******************************************************************
006000 01  WKS-VARIABLES-TRABAJO.
006100     02  WKS-SW-DEPURACION-ON    PIC 9(01) VALUE ZEROES.
006200     02  WKS-SW-DEPURACION-OFF   PIC 9(01) VALUE ZEROES.
006300     02  WKS-I                   PIC 9(04) COMP VALUE ZEROES.
006400     02  WKS-J                   PIC 9(04) COMP VALUE ZEROES.
006500     02  WKS-PUNTAJE-TEMPORAL    PIC S9(03)V9(04) COMP-3
006600                                 VALUE ZEROES.
006700     02  WKS-NOMBRE-TEMPORAL     PIC X(20) VALUE SPACES.
006800******************************************************************
006900*     COPIA DE RESPUESTAS, REAGRUPADAS POR CATEGORIA (REDEFINES) *
007000******************************************************************
007100 01  WKS-RESP-TRABAJO.
007200     02  WKS-RESP-T              PIC 9(01) OCCURS 19 TIMES.
007300 01  WKS-RESP-TRABAJO-R REDEFINES WKS-RESP-TRABAJO.
007400     02  WKS-TIME                PIC 9(01) OCCURS 4 TIMES.
007500     02  WKS-CLEAN               PIC 9(01) OCCURS 4 TIMES.
007600     02  WKS-HABIT               PIC 9(01) OCCURS 4 TIMES.
007700     02  WKS-SOCIAL              PIC 9(01) OCCURS 5 TIMES.
007800     02  WKS-ETC                 PIC 9(01) OCCURS 2 TIMES.
007900******************************************************************
008000*      COPIA DE PESOS, REAGRUPADOS POR CATEGORIA (REDEFINES)    *
008100******************************************************************
008200 01  WKS-PESO-TRABAJO.
008300     02  WKS-PESO-T              PIC 9(01)V9(02) OCCURS 19 TIMES.
008400 01  WKS-PESO-TRABAJO-R REDEFINES WKS-PESO-TRABAJO.
008500     02  WKS-PESO-TIME           PIC 9(01)V9(02) OCCURS 4 TIMES.
008600     02  WKS-PESO-CLEAN          PIC 9(01)V9(02) OCCURS 4 TIMES.
008700     02  WKS-PESO-HABIT          PIC 9(01)V9(02) OCCURS 4 TIMES.
008800     02  WKS-PESO-SOCIAL         PIC 9(01)V9(02) OCCURS 5 TIMES.
008900     02  WKS-PESO-ETC            PIC 9(01)V9(02) OCCURS 2 TIMES.
009000******************************************************************
009100*    COPIA DE CATEGORIAS CON NOMBRE PROPIO DE CAMPO (REDEFINES) *
009200******************************************************************
009300 01  WKS-CATEGORIA-TRABAJO.
009400     02  WKS-CAT-T               PIC 9(01)V9(01) OCCURS 4 TIMES.
009500 01  WKS-CATEGORIA-TRABAJO-R REDEFINES WKS-CATEGORIA-TRABAJO.
009600     02  WKS-CAT-RITMO           PIC 9(01)V9(01).
009700     02  WKS-CAT-ESPACIO         PIC 9(01)V9(01).
009800     02  WKS-CAT-HABITO          PIC 9(01)V9(01).
009900     02  WKS-CAT-SOCIAL          PIC 9(01)V9(01).
010000******************************************************************
010100*                 TABLA DE LAS 21 INSIGNIAS CANDIDATAS           *
010200******************************************************************
010300 01  WKS-TABLA-INSIGNIAS.
010400     02  WKS-N-INSIGNIAS         PIC 9(02) COMP VALUE 21.
010500     02  WKS-FILA-INSIGNIA OCCURS 21 TIMES
010600                           INDEXED BY WKS-IX-B WKS-IX-B2.
010700         04  WKS-BDG-NOMBRE      PIC X(20).
010800         04  WKS-BDG-PUNTAJE     PIC S9(03)V9(04) COMP-3.
010900
011000 LINKAGE SECTION.
011100*   MAESTRO DE ENCUESTA DE ESTILO DE VIDA - RECIBIDO POR REFERENCIA
011200*   RS-RESP/RS-PESO SE LEEN; RS-CATEGORIA/RS-INSIGNIA SE DEVUELVEN.
011300     COPY REENCU.
011400
011500 PROCEDURE DIVISION USING REG-REENCU.
011600 000-MAIN SECTION.
011700*    ESTA SUBRUTINA NO ABRE ARCHIVOS; TODO EL TRABAJO ES SOBRE EL
011800*    AREA DE REENCU QUE EL PROGRAMA QUE HACE EL CALL YA LEYO A LA
011900*    LINKAGE SECTION.  CADA PASO DEJA LISTA LA ENTRADA DEL PASO
012000*    SIGUIENTE, ASI QUE EL ORDEN DE LOS CINCO PERFORM NO SE PUEDE
012100*    CAMBIAR.
012200     PERFORM CARGA-RESPUESTAS-Y-PESOS
012300         THRU CARGA-RESPUESTAS-Y-PESOS-E
012400     PERFORM CALCULA-CATEGORIAS THRU CALCULA-CATEGORIAS-E
012500     PERFORM CALCULA-PUNTAJES-INSIGNIAS
012600         THRU CALCULA-PUNTAJES-INSIGNIAS-E
012700     PERFORM ORDENA-INSIGNIAS THRU ORDENA-INSIGNIAS-E
012800     PERFORM SELECCIONA-TOP-3 THRU SELECCIONA-TOP-3-E
012900     GOBACK.
013000 000-MAIN-E.  EXIT.
013100
013200******************************************************************
013300*  CARGA-RESPUESTAS-Y-PESOS - COPIA LAS 19 RESPUESTAS/PESOS A LA *
013400*  TABLA DE TRABAJO, DONDE LOS REDEFINES PERMITEN VERLAS POR     *
013500*  CATEGORIA (TIME/CLEAN/HABIT/SOCIAL/ETC)                       *
013600******************************************************************
013700 CARGA-RESPUESTAS-Y-PESOS SECTION.
013800*    WKS-I HACE DE INDICE DE LAS 19 PREGUNTAS Y SE REUTILIZA MAS
013900*    ABAJO EN ORDENA-INSIGNIAS; POR ESO SE REINICIA A 1 AQUI.
014000     MOVE 1 TO WKS-I
014100     PERFORM COPIA-UNA-RESPUESTA THRU COPIA-UNA-RESPUESTA-E
014200         UNTIL WKS-I > 19.
014300 CARGA-RESPUESTAS-Y-PESOS-E.  EXIT.
014400 COPIA-UNA-RESPUESTA SECTION.
014500*    SE COPIA RESPUESTA Y PESO A LA TABLA DE TRABAJO; LOS
014600*    REDEFINES DE WKS-RESP-TRABAJO Y WKS-PESO-TRABAJO SON LOS QUE
014700*    LUEGO PERMITEN VER LA MISMA FILA POR CATEGORIA (TIME, CLEAN,
014800*    HABIT, SOCIAL, ETC) EN VEZ DE POR NUMERO DE PREGUNTA.
014900     MOVE RS-RESP (WKS-I) TO WKS-RESP-T (WKS-I)
015000     MOVE RS-PESO (WKS-I) TO WKS-PESO-T (WKS-I)
015100     ADD 1 TO WKS-I.
015200 COPIA-UNA-RESPUESTA-E.  EXIT.
015300
015400******************************************************************
015500*  CALCULA-CATEGORIAS - PROMEDIO DE CADA GRUPO DE PREGUNTAS,     *
015600*  REDONDEADO A UN DECIMAL                                       *
015700******************************************************************
015800 CALCULA-CATEGORIAS SECTION.
015900*    CADA CATEGORIA ES EL PROMEDIO SIMPLE (REDONDEADO A UN
016000*    DECIMAL DESDE EL CAMBIO WDLC-04) DE LAS PREGUNTAS QUE LE
016100*    TOCAN EN EL REDEFINES DE ARRIBA; RITMO USA TIME, ESPACIO
016200*    USA CLEAN, HABITO USA HABIT Y SOCIAL USA SOCIAL.
016300     COMPUTE WKS-CAT-RITMO ROUNDED =
016400             (WKS-TIME (1) + WKS-TIME (2) + WKS-TIME (3) +
016500              WKS-TIME (4)) / 4
016600     COMPUTE WKS-CAT-ESPACIO ROUNDED =
016700             (WKS-CLEAN (1) + WKS-CLEAN (2) + WKS-CLEAN (3) +
016800              WKS-CLEAN (4)) / 4
016900     COMPUTE WKS-CAT-HABITO ROUNDED =
017000             (WKS-HABIT (1) + WKS-HABIT (2) + WKS-HABIT (3) +
017100              WKS-HABIT (4)) / 4
017200     COMPUTE WKS-CAT-SOCIAL ROUNDED =
017300             (WKS-SOCIAL (1) + WKS-SOCIAL (2) + WKS-SOCIAL (3) +
017400              WKS-SOCIAL (4) + WKS-SOCIAL (5)) / 5
017500     MOVE WKS-CAT-RITMO   TO RS-CATEGORIA (1)
017600     MOVE WKS-CAT-ESPACIO TO RS-CATEGORIA (2)
017700     MOVE WKS-CAT-HABITO  TO RS-CATEGORIA (3)
017800     MOVE WKS-CAT-SOCIAL  TO RS-CATEGORIA (4).
017900 CALCULA-CATEGORIAS-E.  EXIT.
018000
018100******************************************************************
018200*  CALCULA-PUNTAJES-INSIGNIAS - UNA A UNA LAS 21 INSIGNIAS,      *
018300*  PUNTAJE = BASE * PROMEDIO-DE-PESOS DE LAS PREGUNTAS CITADAS   *
018400******************************************************************
018500 CALCULA-PUNTAJES-INSIGNIAS SECTION.
018600*    LAS 21 INSIGNIAS SE CALCULAN DE CORRIDO, SIN TABLA DE
018700*    FORMULAS NI CICLO, PORQUE CADA UNA COMBINA UN SUBCONJUNTO
018800*    DISTINTO DE PREGUNTAS (ALGUNAS INVERTIDAS CON 6 - RESPUESTA,
018900*    COMO LO DEJO EL CAMBIO CEGT-94) CON EL PROMEDIO DE SUS
019000*    PESOS; NO HABRIA AHORRO REAL EN TABULARLO.
019100*    01 - EARLY-BIRD
019200     MOVE "EARLY-BIRD"          TO WKS-BDG-NOMBRE (1)
019300     COMPUTE WKS-BDG-PUNTAJE (1) =
019400             (6 - ((WKS-TIME (1) + WKS-TIME (2)) / 2)) *
019500             ((WKS-PESO-TIME (1) + WKS-PESO-TIME (2)) / 2)
019600*    02 - NIGHT-OWL
019700     MOVE "NIGHT-OWL"           TO WKS-BDG-NOMBRE (2)
019800     COMPUTE WKS-BDG-PUNTAJE (2) =
019900             ((WKS-TIME (1) + WKS-TIME (2)) / 2) *
020000             ((WKS-PESO-TIME (1) + WKS-PESO-TIME (2)) / 2)
020100*    03 - ALARM-MONSTER
020200     MOVE "ALARM-MONSTER"       TO WKS-BDG-NOMBRE (3)
020300     COMPUTE WKS-BDG-PUNTAJE (3) =
020400             WKS-TIME (3) * WKS-PESO-TIME (3)
020500*    04 - ALL-NIGHTER
020600     MOVE "ALL-NIGHTER"         TO WKS-BDG-NOMBRE (4)
020700     COMPUTE WKS-BDG-PUNTAJE (4) =
020800             WKS-TIME (4) * WKS-PESO-TIME (4)
020900*    05 - CLEAN-FREAK
021000     MOVE "CLEAN-FREAK"         TO WKS-BDG-NOMBRE (5)
021100     COMPUTE WKS-BDG-PUNTAJE (5) =
021200             (6 - ((WKS-CLEAN (1) + WKS-CLEAN (2) +
021300                    WKS-CLEAN (3)) / 3)) *
021400             ((WKS-PESO-CLEAN (1) + WKS-PESO-CLEAN (2) +
021500               WKS-PESO-CLEAN (3)) / 3)
021600*    06 - NATURE-PERSON
021700     MOVE "NATURE-PERSON"       TO WKS-BDG-NOMBRE (6)
021800     COMPUTE WKS-BDG-PUNTAJE (6) =
021900             ((WKS-CLEAN (1) + WKS-CLEAN (2) + WKS-CLEAN (3)) / 3) *
022000             ((WKS-PESO-CLEAN (1) + WKS-PESO-CLEAN (2) +
022100               WKS-PESO-CLEAN (3)) / 3)
022200*    07 - LAUNDRY-FAIRY
022300     MOVE "LAUNDRY-FAIRY"       TO WKS-BDG-NOMBRE (7)
022400     COMPUTE WKS-BDG-PUNTAJE (7) =
022500             WKS-CLEAN (4) * WKS-PESO-CLEAN (4)
022600*    08 - NINJA
022700     MOVE "NINJA"               TO WKS-BDG-NOMBRE (8)
022800     COMPUTE WKS-BDG-PUNTAJE (8) =
022900             (6 - WKS-HABIT (1)) * WKS-PESO-HABIT (1)
023000*    09 - SPEAKER
023100     MOVE "SPEAKER"             TO WKS-BDG-NOMBRE (9)
023200     COMPUTE WKS-BDG-PUNTAJE (9) =
023300             WKS-HABIT (1) * WKS-PESO-HABIT (1)
023400*    10 - BLACKOUT-CURTAIN
023500     MOVE "BLACKOUT-CURTAIN"    TO WKS-BDG-NOMBRE (10)
023600     COMPUTE WKS-BDG-PUNTAJE (10) =
023700             WKS-HABIT (3) * WKS-PESO-HABIT (3)
023800*    11 - MUKBANG
023900     MOVE "MUKBANG"             TO WKS-BDG-NOMBRE (11)
024000     COMPUTE WKS-BDG-PUNTAJE (11) =
024100             WKS-HABIT (2) * WKS-PESO-HABIT (2)
024200*    12 - POLAR-BEAR
024300     MOVE "POLAR-BEAR"          TO WKS-BDG-NOMBRE (12)
024400     COMPUTE WKS-BDG-PUNTAJE (12) =
024500             (6 - WKS-HABIT (4)) * WKS-PESO-HABIT (4)
024600*    13 - CACTUS
024700     MOVE "CACTUS"              TO WKS-BDG-NOMBRE (13)
024800     COMPUTE WKS-BDG-PUNTAJE (13) =
024900             WKS-HABIT (4) * WKS-PESO-HABIT (4)
025000*    14 - HOMEBODY
025100     MOVE "HOMEBODY"            TO WKS-BDG-NOMBRE (14)
025200     COMPUTE WKS-BDG-PUNTAJE (14) =
025300             (((6 - WKS-SOCIAL (1)) + (6 - WKS-SOCIAL (2)) +
025400               WKS-SOCIAL (5)) / 3) *
025500             ((WKS-PESO-SOCIAL (1) + WKS-PESO-SOCIAL (2) +
025600               WKS-PESO-SOCIAL (5)) / 3)
025700*    15 - ROOMMATE-LOVER
025800     MOVE "ROOMMATE-LOVER"      TO WKS-BDG-NOMBRE (15)
025900     COMPUTE WKS-BDG-PUNTAJE (15) =
026000             ((WKS-SOCIAL (1) + WKS-SOCIAL (2) +
026100               (6 - WKS-SOCIAL (5))) / 3) *
026200             ((WKS-PESO-SOCIAL (1) + WKS-PESO-SOCIAL (2) +
026300               WKS-PESO-SOCIAL (5)) / 3)
026400*    16 - SUPER-INSIDER
026500     MOVE "SUPER-INSIDER"       TO WKS-BDG-NOMBRE (16)
026600     COMPUTE WKS-BDG-PUNTAJE (16) =
026700             WKS-SOCIAL (3) * WKS-PESO-SOCIAL (3)
026800*    17 - DONATION-ANGEL
026900     MOVE "DONATION-ANGEL"      TO WKS-BDG-NOMBRE (17)
027000     COMPUTE WKS-BDG-PUNTAJE (17) =
027100             WKS-SOCIAL (4) * WKS-PESO-SOCIAL (4)
027200*    18 - ALCOHOL-FAIRY
027300     MOVE "ALCOHOL-FAIRY"       TO WKS-BDG-NOMBRE (18)
027400     COMPUTE WKS-BDG-PUNTAJE (18) =
027500             WKS-ETC (1) * WKS-PESO-ETC (1)
027600*    19 - NON-ALCOHOL
027700     MOVE "NON-ALCOHOL"         TO WKS-BDG-NOMBRE (19)
027800     COMPUTE WKS-BDG-PUNTAJE (19) =
027900             (6 - WKS-ETC (1)) * WKS-PESO-ETC (1)
028000*    20 - LIBRARY-GHOST
028100     MOVE "LIBRARY-GHOST"       TO WKS-BDG-NOMBRE (20)
028200     COMPUTE WKS-BDG-PUNTAJE (20) =
028300             WKS-ETC (2) * WKS-PESO-ETC (2)
028400*    21 - HOME-STUDIER
028500     MOVE "HOME-STUDIER"        TO WKS-BDG-NOMBRE (21)
028600     COMPUTE WKS-BDG-PUNTAJE (21) =
028700             (6 - WKS-ETC (2)) * WKS-PESO-ETC (2).
028800 CALCULA-PUNTAJES-INSIGNIAS-E.  EXIT.
028900
029000******************************************************************
029100*  ORDENA-INSIGNIAS - INSERCION DIRECTA DESCENDENTE POR PUNTAJE, *
029200*  ESTABLE (EMPATES CONSERVAN EL ORDEN ORIGINAL DE LA TABLA)     *
029300******************************************************************
029400 ORDENA-INSIGNIAS SECTION.
029500*    INSERCION DIRECTA: PARA 21 FILAS ALCANZA Y SOBRA, Y AL SER
029600*    ESTABLE LAS INSIGNIAS EMPATADAS EN PUNTAJE QUEDAN EN EL
029700*    MISMO ORDEN EN QUE SE CALCULARON ARRIBA.
029800     MOVE 2 TO WKS-I
029900     PERFORM INSERTA-UNA-INSIGNIA THRU INSERTA-UNA-INSIGNIA-E
030000         UNTIL WKS-I > WKS-N-INSIGNIAS.
030100 ORDENA-INSIGNIAS-E.  EXIT.
030200 INSERTA-UNA-INSIGNIA SECTION.
030300*    SE GUARDA LA FILA WKS-I EN LAS VARIABLES TEMPORALES Y SE
030400*    DESPLAZA HACIA ATRAS MIENTRAS LA FILA ANTERIOR TENGA MENOR
030500*    PUNTAJE, IGUAL QUE UNA INSERCION DIRECTA DE LIBRO DE TEXTO.
030600     SET WKS-IX-B TO WKS-I
030700     MOVE WKS-BDG-NOMBRE (WKS-IX-B)  TO WKS-NOMBRE-TEMPORAL
030800     MOVE WKS-BDG-PUNTAJE (WKS-IX-B) TO WKS-PUNTAJE-TEMPORAL
030900     MOVE WKS-I TO WKS-J
031000     PERFORM DESPLAZA-UNA-INSIGNIA THRU DESPLAZA-UNA-INSIGNIA-E
031100         UNTIL WKS-J < 2
031200         OR NOT (WKS-BDG-PUNTAJE (WKS-J - 1) <
031300                    WKS-PUNTAJE-TEMPORAL)
031400     SET WKS-IX-B TO WKS-J
031500     MOVE WKS-NOMBRE-TEMPORAL  TO WKS-BDG-NOMBRE (WKS-IX-B)
031600     MOVE WKS-PUNTAJE-TEMPORAL TO WKS-BDG-PUNTAJE (WKS-IX-B)
031700     ADD 1 TO WKS-I.
031800 INSERTA-UNA-INSIGNIA-E.  EXIT.
031900 DESPLAZA-UNA-INSIGNIA SECTION.
032000*    RECORRE UN LUGAR HACIA ADELANTE A LA FILA WKS-J - 1, PARA
032100*    ABRIR ESPACIO A LA INSIGNIA QUE SE ESTA INSERTANDO.
032200     SET WKS-IX-B  TO WKS-J
032300     SET WKS-IX-B2 TO WKS-J
032400     SUBTRACT 1 FROM WKS-IX-B2
032500     MOVE WKS-BDG-NOMBRE (WKS-IX-B2)  TO WKS-BDG-NOMBRE (WKS-IX-B)
032600     MOVE WKS-BDG-PUNTAJE (WKS-IX-B2) TO WKS-BDG-PUNTAJE (WKS-IX-B)
032700     SUBTRACT 1 FROM WKS-J.
032800 DESPLAZA-UNA-INSIGNIA-E.  EXIT.
032900
033000******************************************************************
033100*  SELECCIONA-TOP-3 - LAS PRIMERAS TRES FILAS DE LA TABLA YA      *
033200*  ORDENADA SON LAS TRES MEJORES INSIGNIAS                       *
033300******************************************************************
033400 SELECCIONA-TOP-3 SECTION.
033500*    LA TABLA YA QUEDO ORDENADA DESCENDENTE POR PUNTAJE, ASI QUE
033600*    LAS FILAS 1, 2 Y 3 SON DIRECTAMENTE LAS TRES INSIGNIAS QUE
033700*    SE LE DEVUELVEN AL ESTUDIANTE.
033800     SET WKS-IX-B TO 1
033900     MOVE WKS-BDG-NOMBRE (WKS-IX-B) TO RS-INSIGNIA (1)
034000     SET WKS-IX-B TO 2
034100     MOVE WKS-BDG-NOMBRE (WKS-IX-B) TO RS-INSIGNIA (2)
034200     SET WKS-IX-B TO 3
034300     MOVE WKS-BDG-NOMBRE (WKS-IX-B) TO RS-INSIGNIA (3).
034400 SELECCIONA-TOP-3-E.  EXIT.
