000100******************************************************************
000200* FECHA       : 10/09/1990                                       *
000300* PROGRAMADOR : ANA LUCIA PEREZ XOCOP (ALPX)                     *
000400* APLICACION  : VIVIENDA ESTUDIANTIL                             *
000500* PROGRAMA    : REVM1L03                                         *
000600* TIPO        : SUBRUTINA CALLABLE                               *
000700* DESCRIPCION : ATIENDE LAS OPERACIONES DEL CICLO DE VIDA DE UNA *
000800*             : PAREJA (CONSULTA DE ESTADO, INICIO, CANCELACION, *
000900*             : RECHAZO, APROBACION, RESULTADO, CONTACTO Y       *
001000*             : REASIGNACION) SOBRE EL MAESTRO DE PROPIEDAD Y EL *
001100*             : HISTORIAL DE EMPAREJAMIENTOS.                    *
001200* ARCHIVOS    : REPROP=A/M, REHIST=A/M, REENCU=A, REUSUA=A,      *
001300*             : RECOLA=A/S                                       *
001400* ACCION (ES) : STAT=ESTADO, INIC=INICIO, CANC=CANCELA,          *
001500*             : RECH=RECHAZA, ACEP=APRUEBA, RESU=RESULTADO,      *
001600*             : CONT=CONTACTO, REEM=REASIGNA                     *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* CANAL       : INVOCADO POR CALL DESDE PROGRAMA(S) DE CONSULTA  *
001900* INSTALADO   : 24/09/1990                                       *
002000* BPM/RATIONAL: 104950                                           *
002100* NOMBRE      : SERVICIO DE CICLO DE VIDA DE EMPAREJAMIENTO      *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    REVM1L03.
002500 AUTHOR.        ANA LUCIA PEREZ XOCOP.
002600 INSTALLATION.  GERENCIA DE SISTEMAS - VIVIENDA ESTUDIANTIL.
002700 DATE-WRITTEN.  10/09/1990.
002800 DATE-COMPILED.
002900 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
003000******************************************************************
003100*                    B I T A C O R A   D E   C A M B I O S        *
003200******************************************************************
003300*10/09/1990 ALPX  BPM-104950  ALTA INICIAL DEL PROGRAMA          *ALPX90  
003400*24/09/1990 ALPX  BPM-104950  PRUEBAS DE ACEPTACION DE LAS       *ALPX90  
003500*                             OCHO OPERACIONES                   *
003600*02/03/1993 CEGT  BPM-106010  SE AGREGA OPERACION DE CONTACTO    *CEGT93  
003700*                             (CONT) CON CALCULO DE COHORTE      *
003800*19/10/1996 WDLC  BPM-108440  SE AGREGA OPERACION DE REASIGNA-   *WDLC96  
003900*                             CION (REEM)                        *
004000*03/12/1998 WDLC  BPM-109942  REVISION GENERAL DE FECHAS PARA EL *WDLC98  
004100*                             CAMBIO DE SIGLO (PROYECTO Y2K)     *
004200*22/02/1999 WDLC  BPM-109942  CIERRE DE PROYECTO Y2K - SIN MAS   *WDLC99  
004300*                             PENDIENTES EN ESTE PROGRAMA        *
004400*28/06/2005 ALPX  BPM-113210  SE ESTANDARIZA RUTINA FSE DE ERROR *ALPX05  
004500*25/03/2015 MJLS  BPM-120873  MIGRACION DE CLAVE DE USUARIO A    *MJLS15  
004600*                             FORMATO HEXADECIMAL DE 32 BYTES    *
004700*01/02/2026 PEDR  TK-40873   REESCRITURA PARA NUEVO MAESTRO DE   *PEDR26  
004800*                             PROPIEDAD Y ENCUESTA DE 19         *
004900*                             PREGUNTAS                          *
005000*12/05/2026 EEDR  TK-41230   CADUCIDAD DE HISTORIAL A 30 DIAS EN *EEDR26  
005100*                             LA OPERACION STAT                  *
005200*02/06/2026 EEDR  TK-41344   SE AMPLIAN COMENTARIOS DE TRAMITE Y *EEDR26  
005300*                             SE FIJAN RANGOS THRU EN EL DESPACHO*
005400*                             Y EN LAS LECTURAS SECUENCIALES DE   *
005500*                             REHIST Y RECOLA                    *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-GENERO    IS "M" "F"
006200     CLASS CLASE-SI-NO     IS "Y" "N"
006300     UPSI-0 ON STATUS IS WKS-SW-DEPURACION-ON
006400             OFF STATUS IS WKS-SW-DEPURACION-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT REPROP ASSIGN TO REPROP
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE  IS DYNAMIC
007000            RECORD KEY   IS RP-LLAVE
007100            ALTERNATE RECORD KEY IS RP-USUARIO
007200            FILE STATUS  IS FS-REPROP
007300                            FSE-REPROP.
007400
007500     SELECT REHIST ASSIGN TO REHIST
007600            ORGANIZATION IS INDEXED
007700            ACCESS MODE  IS DYNAMIC
007800            RECORD KEY   IS RH-MATCH-ID
007900            ALTERNATE RECORD KEY IS RH-USUARIO-A WITH DUPLICATES
008000            FILE STATUS  IS FS-REHIST
008100                            FSE-REHIST.
008200
008300     SELECT REENCU ASSIGN TO REENCU
008400            ORGANIZATION IS INDEXED
008500            ACCESS MODE  IS DYNAMIC
008600            RECORD KEY   IS RS-LLAVE
008700            ALTERNATE RECORD KEY IS RS-USUARIO
008800            FILE STATUS  IS FS-REENCU
008900                            FSE-REENCU.
009000
009100     SELECT REUSUA ASSIGN TO REUSUA
009200            ORGANIZATION IS INDEXED
009300            ACCESS MODE  IS DYNAMIC
009400            RECORD KEY   IS RU-LLAVE
009500            FILE STATUS  IS FS-REUSUA
009600                            FSE-REUSUA.
009700
009800     SELECT RECOLA ASSIGN TO RECOLA
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-RECOLA
010100                            FSE-RECOLA.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500******************************************************************
010600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010700******************************************************************
010800*   MAESTRO DE PERFIL DE ALOJAMIENTO.
010900 FD  REPROP.
011000     COPY REPROP.
011100*   HISTORIAL DE EMPAREJAMIENTOS.
011200 FD  REHIST.
011300     COPY REHIST.
011400*   MAESTRO DE ENCUESTA DE ESTILO DE VIDA.
011500 FD  REENCU.
011600     COPY REENCU.
011700*   MAESTRO DE CUENTA DE USUARIO.
011800 FD  REUSUA.
011900     COPY REUSUA.
012000*   COLA DE SOLICITANTES.
012100 FD  RECOLA.
012200     COPY RECOLA.
012300
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012700******************************************************************
012800 01  WKS-FS-STATUS.
012900     02  FS-REPROP               PIC 9(02) VALUE ZEROES.
013000     02  FSE-REPROP.
013100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400     02  FS-REHIST               PIC 9(02) VALUE ZEROES.
013500     02  FSE-REHIST.
013600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900     02  FS-REENCU               PIC 9(02) VALUE ZEROES.
014000     02  FSE-REENCU.
014100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014400     02  FS-REUSUA               PIC 9(02) VALUE ZEROES.
014500     02  FSE-REUSUA.
014600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014900     02  FS-RECOLA               PIC 9(02) VALUE ZEROES.
015000     02  FSE-RECOLA.
015100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015400*      VARIABLES RUTINA DE FSE
015500     02  PROGRAMA                PIC X(08) VALUE "REVM1L03".
015600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
015700     02  ACCION                  PIC X(10) VALUE SPACES.
015800     02  LLAVE                   PIC X(32) VALUE SPACES.
015900******************************************************************
016000*         BANDERAS Y VARIABLES DE TRABAJO GENERALES              *
016100******************************************************************
016200 01  WKS-VARIABLES-TRABAJO.
016300     02  WKS-SW-DEPURACION-ON    PIC 9(01) VALUE ZEROES.
016400     02  WKS-SW-DEPURACION-OFF   PIC 9(01) VALUE ZEROES.
016500     02  WKS-SW-FIN-RECOLA       PIC 9(01) VALUE ZEROES.
016600         88  FIN-RECOLA                     VALUE 1.
016700     02  WKS-I                   PIC 9(04) COMP VALUE ZEROES.
016800     02  WKS-LADO-USUARIO        PIC X(01) VALUE SPACES.
016900         88  LADO-ES-A                      VALUE "A".
017000         88  LADO-ES-B                      VALUE "B".
017100     02  WKS-USUARIO-CLAVE       PIC X(32) VALUE SPACES.
017200     02  WKS-USUARIO-PAREJA      PIC X(32) VALUE SPACES.
017300     02  WKS-PROPIEDAD-ENCONTRADA
017400                                 PIC X(01) VALUE "N".
017500     02  WKS-ENCUESTA-ENCONTRADA PIC X(01) VALUE "N".
017600     02  WKS-APROB-PAREJA        PIC 9(01) VALUE ZEROES.
017700******************************************************************
017800*         TABLA TEMPORAL PARA BORRAR UN REGISTRO DE LA COLA      *
017900******************************************************************
018000 01  WKS-TABLA-COLA-TMP.
018100     02  WKS-N-COLA-TMP          PIC 9(04) COMP VALUE ZEROES.
018200     02  WKS-FILA-COLA-TMP OCCURS 2000 TIMES
018300                           INDEXED BY WKS-IX-T.
018400         04  WT-REGISTRO         PIC X(180).
018500******************************************************************
018600*          BUSQUEDA DE HISTORIAL MAS RECIENTE PARA UN USUARIO    *
018700******************************************************************
018800 01  WKS-BUSQUEDA-HISTORIAL.
018900     02  WKS-FINAL-BUSCADO       PIC 9(01) VALUE ZEROES.
019000     02  WKS-HIST-ENCONTRADO     PIC X(01) VALUE "N".
019100         88  HIST-FUE-ENCONTRADO            VALUE "Y".
019200     02  WKS-HIST-MEJOR-FECHA    PIC 9(14) VALUE ZEROES.
019300     02  WKS-HIST-MEJOR-LLAVE    PIC 9(09) VALUE ZEROES.
019400     02  WKS-HIST-MEJOR-LADO     PIC X(01) VALUE SPACES.
019500******************************************************************
019600*       CALCULO DE DIA JULIANO PARA CADUCIDAD DE HISTORIAL       *
019700******************************************************************
019800 01  WKS-CONVERSION-FECHA.
019900     02  WKS-JUL-ANIO            PIC 9(04).
020000     02  WKS-JUL-MES             PIC 9(02).
020100     02  WKS-JUL-DIA             PIC 9(02).
020200     02  WKS-JUL-A               PIC S9(04) COMP-3 VALUE ZEROES.
020300     02  WKS-JUL-Y               PIC S9(06) COMP-3 VALUE ZEROES.
020400     02  WKS-JUL-M               PIC S9(04) COMP-3 VALUE ZEROES.
020500     02  WKS-JUL-RESULTADO       PIC S9(08) COMP-3 VALUE ZEROES.
020600 01  WKS-JUL-DIA-HOY             PIC S9(08) COMP-3 VALUE ZEROES.
020700 01  WKS-JUL-DIA-HIST            PIC S9(08) COMP-3 VALUE ZEROES.
020800 01  WKS-EDAD-DIAS               PIC S9(08) COMP-3 VALUE ZEROES.
020900******************************************************************
021000*               FECHA Y HORA DE LA CORRIDA (REDEFINES)           *
021100******************************************************************
021200 01  WKS-FECHA-HORA-HOY          PIC 9(14) VALUE ZEROES.
021300 01  WKS-FECHA-HORA-HOY-R REDEFINES WKS-FECHA-HORA-HOY.
021400     02  WKS-HOY-ANIO            PIC 9(04).
021500     02  WKS-HOY-MES             PIC 9(02).
021600     02  WKS-HOY-DIA             PIC 9(02).
021700     02  WKS-HOY-HORA            PIC 9(02).
021800     02  WKS-HOY-MINUTO          PIC 9(02).
021900     02  WKS-HOY-SEGUNDO         PIC 9(02).
022000 01  WKS-HORA-SISTEMA            PIC 9(06) VALUE ZEROES.
022100 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROES.
022200******************************************************************
022300*                      AREA DE COMUNICACION                      *
022400******************************************************************
022500 LINKAGE SECTION.
022600 01  DATOS-COMMAREA.
022700     02  LK-ACCION               PIC X(04).
022800         88  LK-ACCION-STATUS             VALUE "STAT".
022900         88  LK-ACCION-START              VALUE "INIC".
023000         88  LK-ACCION-CANCEL             VALUE "CANC".
023100         88  LK-ACCION-REJECT             VALUE "RECH".
023200         88  LK-ACCION-AGREE              VALUE "ACEP".
023300         88  LK-ACCION-RESULT             VALUE "RESU".
023400         88  LK-ACCION-CONTACT            VALUE "CONT".
023500         88  LK-ACCION-REMATCH            VALUE "REEM".
023600     02  LK-USUARIO              PIC X(32).
023700     02  LK-COD-RETORNO          PIC 9(02).
023800         88  LK-OK                         VALUE 0.
023900         88  LK-ERR-PERFIL-FALTA           VALUE 10.
024000         88  LK-ERR-ESTADO-INVALIDO        VALUE 20.
024100         88  LK-ERR-HIST-NO-ENCONTRADO     VALUE 30.
024200         88  LK-ERR-PAREJA-NO-ENCONTRADA   VALUE 40.
024300         88  LK-ERR-ACCION-DESCONOCIDA     VALUE 90.
024400     02  LK-ESTADO-RESULT        PIC 9(01).
024500     02  LK-MATCH-ID             PIC 9(09).
024600     02  LK-PUNTAJE              PIC 9(03)V9(02).
024700     02  LK-PROPIEDAD-PAREJA     PIC 9(09).
024800     02  LK-ENCUESTA-PAREJA      PIC 9(09).
024900     02  LK-NOMBRE-PAREJA        PIC X(30).
025000     02  LK-TELEFONO-PAREJA      PIC X(20).
025100     02  LK-GENERO-PAREJA        PIC X(01).
025200     02  LK-COHORTE-PAREJA       PIC X(02).
025300******************************************************************
025400 PROCEDURE DIVISION USING DATOS-COMMAREA.
025500******************************************************************
025600*               S E C C I O N    D E   D E S P A C H O
025700******************************************************************
025800 000-DESPACHO SECTION.
025900*    ESTA SUBRUTINA SE INVOCA POR CALL DESDE LOS PROGRAMAS DE
026000*    CONSULTA DE LA APLICACION; LK-ACCION-XXX LLEGA YA FIJADO
026100*    POR EL LLAMADOR EN EL AREA DE COMUNICACION.
026200     MOVE 0 TO LK-COD-RETORNO
026300     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
026400     ACCEPT WKS-HORA-SISTEMA  FROM TIME
026500     MOVE WKS-FECHA-SISTEMA(1:4) TO WKS-HOY-ANIO
026600     MOVE WKS-FECHA-SISTEMA(5:2) TO WKS-HOY-MES
026700     MOVE WKS-FECHA-SISTEMA(7:2) TO WKS-HOY-DIA
026800     MOVE WKS-HORA-SISTEMA(1:2)  TO WKS-HOY-HORA
026900     MOVE WKS-HORA-SISTEMA(3:2)  TO WKS-HOY-MINUTO
027000     MOVE WKS-HORA-SISTEMA(5:2)  TO WKS-HOY-SEGUNDO
027100     PERFORM ABRE-ARCHIVOS THRU ABRE-ARCHIVOS-E
027200*    CADA WHEN QUEDA COMO SU PROPIO RANGO THRU PARA QUE EL DUMP
027300*    DE UN ABEND MUESTRE DE UNA VEZ CUAL DE LAS OCHO OPERACIONES
027400*    DEL CICLO DE VIDA QUEDO A MEDIO CORRER.
027500     EVALUATE TRUE
027600         WHEN LK-ACCION-STATUS
027700             PERFORM OPER-STATUS THRU OPER-STATUS-E
027800         WHEN LK-ACCION-START
027900             PERFORM OPER-START THRU OPER-START-E
028000         WHEN LK-ACCION-CANCEL
028100             PERFORM OPER-CANCEL-REJECT THRU OPER-CANCEL-REJECT-E
028200         WHEN LK-ACCION-REJECT
028300             PERFORM OPER-CANCEL-REJECT THRU OPER-CANCEL-REJECT-E
028400         WHEN LK-ACCION-AGREE
028500             PERFORM OPER-AGREE THRU OPER-AGREE-E
028600         WHEN LK-ACCION-RESULT
028700             PERFORM OPER-RESULT THRU OPER-RESULT-E
028800         WHEN LK-ACCION-CONTACT
028900             PERFORM OPER-CONTACT THRU OPER-CONTACT-E
029000         WHEN LK-ACCION-REMATCH
029100             PERFORM OPER-REMATCH THRU OPER-REMATCH-E
029200         WHEN OTHER                MOVE 90 TO LK-COD-RETORNO
029300     END-EVALUATE
029400     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
029500     GOBACK.
029600 000-DESPACHO-E.  EXIT.
029700 ABRE-ARCHIVOS SECTION.
029800*    REPROP Y REENCU SE DEJAN EN I-O PORQUE ALGUNAS OPERACIONES
029900*    (INIC, REEM) ACTUALIZAN EL ESTADO DE EMPAREJAMIENTO DEL
030000*    REGISTRO DE PROPIEDAD; REUSUA SOLO SE CONSULTA.
030100     OPEN I-O REPROP
030200     OPEN I-O REHIST
030300     OPEN I-O REENCU
030400     OPEN INPUT REUSUA.
030500 ABRE-ARCHIVOS-E.  EXIT.
030600 CIERRA-ARCHIVOS SECTION.
030700     CLOSE REPROP REHIST REENCU REUSUA.
030800 CIERRA-ARCHIVOS-E.  EXIT.
030900
031000******************************************************************
031100*  LEE-PROPIEDAD-USUARIO - LEE REPROP POR EL USUARIO INDICADO    *
031200*  EN WKS-USUARIO-CLAVE; NOT INVALID KEY SI SE ENCONTRO          *
031300******************************************************************
031400 LEE-PROPIEDAD-USUARIO SECTION.
031500     MOVE WKS-USUARIO-CLAVE TO RP-USUARIO
031600     READ REPROP KEY IS RP-USUARIO
031700         INVALID KEY
031800            MOVE "N" TO WKS-PROPIEDAD-ENCONTRADA
031900         NOT INVALID KEY
032000            MOVE "Y" TO WKS-PROPIEDAD-ENCONTRADA
032100     END-READ.
032200 LEE-PROPIEDAD-USUARIO-E.  EXIT.
032300
032400******************************************************************
032500*  OPER-STATUS - REGRESA EL ESTADO ACTUAL; SI ESTA ASOCIADO A UN *
032600*  HISTORIAL CADUCO (MAS DE 30 DIAS) LO REINICIA A 0             *
032700******************************************************************
032800 OPER-STATUS SECTION.
032900*    SI EL USUARIO NO TIENE FILA EN REPROP, NUNCA COMPLETO LA
033000*    ENCUESTA Y NO PUEDE TENER EMPAREJAMIENTO; SE REGRESA 10.
033100     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
033200     PERFORM LEE-PROPIEDAD-USUARIO
033300     IF WKS-PROPIEDAD-ENCONTRADA = "N"
033400        MOVE 10 TO LK-COD-RETORNO
033500     ELSE
033600        MOVE RP-ESTADO-MATCH TO LK-ESTADO-RESULT
033700*          LOS ESTADOS 2/3 (PENDIENTE DE AMBAS APROBACIONES) Y
033800*          4 (EXITOSO) BUSCAN EL HISTORIAL PENDIENTE/EXITOSO
033900*          RESPECTIVAMENTE; 5/6 (RECHAZADO/CANCELADO) BUSCAN EL
034000*          HISTORIAL FALLIDO, TODO PARA PODER REVISAR SU EDAD.
034100        IF RP-ESTADO-MATCH = 2 OR RP-ESTADO-MATCH = 3
034200           MOVE 0 TO WKS-FINAL-BUSCADO
034300           PERFORM BUSCA-HISTORIAL-RECIENTE
034400               THRU BUSCA-HISTORIAL-RECIENTE-E
034500           PERFORM VERIFICA-CADUCIDAD-HISTORIAL
034600               THRU VERIFICA-CADUCIDAD-HISTORIAL-E
034700        ELSE
034800           IF RP-ESTADO-MATCH = 4
034900              MOVE 1 TO WKS-FINAL-BUSCADO
035000              PERFORM BUSCA-HISTORIAL-RECIENTE
035100                  THRU BUSCA-HISTORIAL-RECIENTE-E
035200              PERFORM VERIFICA-CADUCIDAD-HISTORIAL
035300                  THRU VERIFICA-CADUCIDAD-HISTORIAL-E
035400           ELSE
035500              IF RP-ESTADO-MATCH = 5 OR RP-ESTADO-MATCH = 6
035600                 MOVE 2 TO WKS-FINAL-BUSCADO
035700                 PERFORM BUSCA-HISTORIAL-RECIENTE
035800                     THRU BUSCA-HISTORIAL-RECIENTE-E
035900                 PERFORM VERIFICA-CADUCIDAD-HISTORIAL
036000                     THRU VERIFICA-CADUCIDAD-HISTORIAL-E
036100              END-IF
036200           END-IF
036300        END-IF
036400     END-IF.
036500 OPER-STATUS-E.  EXIT.
036600******************************************************************
036700*  VERIFICA-CADUCIDAD-HISTORIAL - SI EL HISTORIAL ENCONTRADO     *
036800*  TIENE MAS DE 30 DIAS, REINICIA LA PAREJA A ESTADO 0 PARA QUE  *
036900*  EL USUARIO VUELVA A QUEDAR DISPONIBLE PARA UN NUEVO LOTE      *
037000******************************************************************
037100 VERIFICA-CADUCIDAD-HISTORIAL SECTION.
037200     IF HIST-FUE-ENCONTRADO
037300        MOVE WKS-HOY-ANIO TO WKS-JUL-ANIO
037400        MOVE WKS-HOY-MES  TO WKS-JUL-MES
037500        MOVE WKS-HOY-DIA  TO WKS-JUL-DIA
037600        PERFORM CALCULA-DIA-JULIANO
037700        MOVE WKS-JUL-RESULTADO TO WKS-JUL-DIA-HOY
037800        MOVE WKS-HIST-MEJOR-FECHA(1:4) TO WKS-JUL-ANIO
037900        MOVE WKS-HIST-MEJOR-FECHA(5:2) TO WKS-JUL-MES
038000        MOVE WKS-HIST-MEJOR-FECHA(7:2) TO WKS-JUL-DIA
038100        PERFORM CALCULA-DIA-JULIANO
038200        MOVE WKS-JUL-RESULTADO TO WKS-JUL-DIA-HIST
038300        COMPUTE WKS-EDAD-DIAS = WKS-JUL-DIA-HOY - WKS-JUL-DIA-HIST
038400*          TK-41230: LA CADUCIDAD ES DE 30 DIAS CORRIDOS DESDE LA
038500*          FECHA DEL HISTORIAL MAS RECIENTE, NO DESDE LA FECHA
038600*          DE INICIO DE LA PAREJA.
038700        IF WKS-EDAD-DIAS > 30
038800           MOVE 0 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
038900           REWRITE REG-REPROP
039000               INVALID KEY
039100                  MOVE "REWRITE" TO ACCION
039200                  MOVE "REPROP"  TO ARCHIVO
039300                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
039400                            LLAVE, FS-REPROP, FSE-REPROP
039500           END-REWRITE
039600        END-IF
039700     END-IF.
039800 VERIFICA-CADUCIDAD-HISTORIAL-E.  EXIT.
039900
040000******************************************************************
040100*  CALCULA-DIA-JULIANO - FORMULA ESTANDAR DEL NUMERO DE DIA      *
040200*  JULIANO A PARTIR DE ANIO/MES/DIA GREGORIANO                   *
040300******************************************************************
040400 CALCULA-DIA-JULIANO SECTION.
040500     COMPUTE WKS-JUL-A = (14 - WKS-JUL-MES) / 12
040600     COMPUTE WKS-JUL-Y = WKS-JUL-ANIO + 4800 - WKS-JUL-A
040700     COMPUTE WKS-JUL-M = WKS-JUL-MES + (12 * WKS-JUL-A) - 3
040800     COMPUTE WKS-JUL-RESULTADO =
040900             WKS-JUL-DIA + (((153 * WKS-JUL-M) + 2) / 5) +
041000             (365 * WKS-JUL-Y) + (WKS-JUL-Y / 4) -
041100             (WKS-JUL-Y / 100) + (WKS-JUL-Y / 400) - 32045.
041200 CALCULA-DIA-JULIANO-E.  EXIT.
041300
041400******************************************************************
041500*  BUSCA-HISTORIAL-RECIENTE - RECORRE REHIST COMPLETO BUSCANDO   *
041600*  EL REGISTRO MAS RECIENTE DONDE EL USUARIO ES A O B Y EL       *
041700*  ESTADO FINAL COINCIDE CON WKS-FINAL-BUSCADO                   *
041800******************************************************************
041900 BUSCA-HISTORIAL-RECIENTE SECTION.
042000     MOVE "N" TO WKS-HIST-ENCONTRADO
042100     MOVE ZEROES TO WKS-HIST-MEJOR-FECHA WKS-HIST-MEJOR-LLAVE
042200     MOVE SPACES TO WKS-HIST-MEJOR-LADO
042300     MOVE ZEROES TO RH-MATCH-ID
042400     START REHIST KEY IS NOT LESS THAN RH-MATCH-ID
042500         INVALID KEY CONTINUE
042600     END-START
042700*    SIN UNTIL: REVISA-UN-HISTORIAL SALE POR GO TO AL AGOTAR
042800*    REHIST, LO MISMO QUE LAS DEMAS LECTURAS SECUENCIALES DE
042900*    ESTE PROGRAMA.
043000     PERFORM REVISA-UN-HISTORIAL THRU REVISA-UN-HISTORIAL-E.
043100 BUSCA-HISTORIAL-RECIENTE-E.  EXIT.
043200 REVISA-UN-HISTORIAL SECTION.
043300     READ REHIST NEXT RECORD
043400         AT END GO TO REVISA-UN-HISTORIAL-E
043500     END-READ
043600     IF RH-ESTADO-FINAL = WKS-FINAL-BUSCADO
043700        IF RH-USUARIO-A = LK-USUARIO
043800           PERFORM EVALUA-CANDIDATO-HISTORIAL
043900               THRU EVALUA-CANDIDATO-HISTORIAL-E
044000        ELSE
044100           IF RH-USUARIO-B = LK-USUARIO
044200              PERFORM EVALUA-CANDIDATO-HISTORIAL
044300                  THRU EVALUA-CANDIDATO-HISTORIAL-E
044400           END-IF
044500        END-IF
044600     END-IF
044700     GO TO REVISA-UN-HISTORIAL.
044800 REVISA-UN-HISTORIAL-E.  EXIT.
044900
045000 EVALUA-CANDIDATO-HISTORIAL SECTION.
045100*    SE QUEDA CON EL CANDIDATO DE FECHA MAS RECIENTE VISTO HASTA
045200*    AHORA; COMO NO HAY LLAVE POR FECHA, ESTE COMPARA-Y-SUSTITUYE
045300*    ES LA UNICA FORMA DE SABER CUAL ES EL ULTIMO SIN ORDENAR
045400*    TODO REHIST.
045500     IF RH-EMPAREJADO-EN > WKS-HIST-MEJOR-FECHA
045600        MOVE "Y"               TO WKS-HIST-ENCONTRADO
045700        MOVE RH-EMPAREJADO-EN  TO WKS-HIST-MEJOR-FECHA
045800        MOVE RH-MATCH-ID       TO WKS-HIST-MEJOR-LLAVE
045900        IF RH-USUARIO-A = LK-USUARIO
046000           MOVE "A" TO WKS-HIST-MEJOR-LADO
046100        ELSE
046200           MOVE "B" TO WKS-HIST-MEJOR-LADO
046300        END-IF
046400     END-IF.
046500 EVALUA-CANDIDATO-HISTORIAL-E.  EXIT.
046600
046700******************************************************************
046800*  RELEE-HISTORIAL-ENCONTRADO - RELEE POR LLAVE PRIMARIA EL      *
046900*  REGISTRO HALLADO EN WKS-HIST-MEJOR-LLAVE PARA ACTUALIZARLO    *
047000******************************************************************
047100 RELEE-HISTORIAL-ENCONTRADO SECTION.
047200*    BUSCA-HISTORIAL-RECIENTE SOLO GUARDA LA LLAVE DEL GANADOR,
047300*    NO TODO EL REGISTRO; ESTA RUTINA LO VUELVE A LEER POR LLAVE
047400*    PRIMARIA CUANDO EL LLAMADOR NECESITA ACTUALIZARLO (REWRITE).
047500     MOVE WKS-HIST-MEJOR-LLAVE TO RH-MATCH-ID
047600     READ REHIST
047700         INVALID KEY
047800            MOVE "READ"    TO ACCION
047900            MOVE "REHIST"  TO ARCHIVO
048000            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
048100                                  LLAVE, FS-REHIST, FSE-REHIST
048200     END-READ
048300     MOVE WKS-HIST-MEJOR-LADO TO WKS-LADO-USUARIO.
048400 RELEE-HISTORIAL-ENCONTRADO-E.  EXIT.
048500
048600******************************************************************
048700*  OPER-START - EXIGE PROPIEDAD Y ENCUESTA Y ESTADO 0; GRABA LA  *
048800*  COLA Y PASA A ESTADO 1                                        *
048900******************************************************************
049000 OPER-START SECTION.
049100*    NO SE PUEDE ENTRAR A LA COLA SIN PERFIL DE PROPIEDAD NI SIN
049200*    ENCUESTA COMPLETA; TAMPOCO SI YA ESTA EN CUALQUIER ESTADO
049300*    DISTINTO DE 0 (YA ANDA BUSCANDO O YA TIENE PAREJA).
049400     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
049500     PERFORM LEE-PROPIEDAD-USUARIO
049600     MOVE LK-USUARIO TO RS-USUARIO
049700     READ REENCU KEY IS RS-USUARIO
049800         INVALID KEY MOVE "N" TO WKS-ENCUESTA-ENCONTRADA
049900         NOT INVALID KEY MOVE "Y" TO WKS-ENCUESTA-ENCONTRADA
050000     END-READ
050100     IF WKS-PROPIEDAD-ENCONTRADA = "N"
050200        OR WKS-ENCUESTA-ENCONTRADA = "N"
050300        MOVE 10 TO LK-COD-RETORNO
050400     ELSE
050500        IF RP-ESTADO-MATCH NOT = 0
050600           MOVE 20 TO LK-COD-RETORNO
050700        ELSE
050800           PERFORM GRABA-FILA-COLA THRU GRABA-FILA-COLA-E
050900           MOVE 1 TO RP-ESTADO-MATCH
051000           REWRITE REG-REPROP
051100               INVALID KEY
051200                  MOVE "REWRITE" TO ACCION
051300                  MOVE "REPROP"  TO ARCHIVO
051400                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
051500                            LLAVE, FS-REPROP, FSE-REPROP
051600           END-REWRITE
051700           MOVE 1 TO LK-ESTADO-RESULT
051800        END-IF
051900     END-IF.
052000 OPER-START-E.  EXIT.
052100 GRABA-FILA-COLA SECTION.
052200*    LA FILA DE COLA SE ARMA COPIANDO DE REPROP Y REENCU TAL
052300*    COMO LAS LEE EL EMPAREJADOR; LA PRIORIDAD ARRANCA EN CERO Y
052400*    LA MARCA DE ARISTAS CALCULADAS EN "N" PARA QUE REPR1C02 LA
052500*    TOME EN LA SIGUIENTE CORRIDA NOCTURNA.
052600     MOVE LK-USUARIO           TO RC-USUARIO
052700     MOVE RP-PROPIEDAD-ID      TO RC-PROPIEDAD-ID
052800     MOVE RS-ENCUESTA-ID       TO RC-ENCUESTA-ID
052900     MOVE RP-GENERO            TO RC-GENERO
053000     MOVE RP-FUMADOR           TO RC-FUMADOR
053100     MOVE RP-EDIFICIO          TO RC-EDIFICIO
053200     MOVE RP-PERIODO-ESTADIA   TO RC-PERIODO-ESTADIA
053300     MOVE RP-TIENE-REFRI       TO RC-TIENE-REFRI
053400     MOVE RP-PREF-REFRI-PAR    TO RC-PREF-REFRI-PAR
053500     MOVE RP-TIENE-ROUTER      TO RC-TIENE-ROUTER
053600     MOVE RP-PREF-ROUTER-PAR   TO RC-PREF-ROUTER-PAR
053700     MOVE 1 TO WKS-I
053800     PERFORM COPIA-RESP-Y-PESO-A-RECOLA UNTIL WKS-I > 19
053900     MOVE ZEROES               TO RC-PRIORIDAD
054000     MOVE WKS-FECHA-HORA-HOY   TO RC-REGISTRADO-EN
054100     MOVE "N"                  TO RC-ARISTA-CALC
054200     OPEN EXTEND RECOLA
054300     WRITE REG-RECOLA
054400     CLOSE RECOLA.
054500 GRABA-FILA-COLA-E.  EXIT.
054600
054700 COPIA-RESP-Y-PESO-A-RECOLA SECTION.
054800     MOVE RS-RESP (WKS-I) TO RC-ENCUESTA-RESP (WKS-I)
054900     MOVE RS-PESO (WKS-I) TO RC-ENCUESTA-PESO (WKS-I)
055000     ADD 1 TO WKS-I.
055100 COPIA-RESP-Y-PESO-A-RECOLA-E.  EXIT.
055200
055300******************************************************************
055400*  OPER-CANCEL-REJECT - CANCELA DESDE 1, 2 O 3                  *
055500******************************************************************
055600 OPER-CANCEL-REJECT SECTION.
055700*    ESTA MISMA RUTINA ATIENDE TANTO CANC COMO RECH; LA UNICA
055800*    DIFERENCIA ENTRE LAS DOS ACCIONES ESTA EN EL CODIGO QUE
055900*    LLAMA, NO EN LA LOGICA DE NEGOCIO DE AQUI.
056000     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
056100     PERFORM LEE-PROPIEDAD-USUARIO
056200     IF WKS-PROPIEDAD-ENCONTRADA = "N"
056300        MOVE 10 TO LK-COD-RETORNO
056400     ELSE
056500*          ESTADO 1 (EN COLA, SIN PAREJA TODAVIA) SOLO SE SACA
056600*          DE LA COLA; ESTADOS 2/3 (YA EMPAREJADO, PENDIENTE DE
056700*          APROBACION) DEJAN RASTRO EN EL HISTORIAL.
056800        IF RP-ESTADO-MATCH = 1
056900           PERFORM BORRA-DE-COLA THRU BORRA-DE-COLA-E
057000           MOVE 0 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
057100           REWRITE REG-REPROP
057200               INVALID KEY
057300                  MOVE "REWRITE" TO ACCION
057400                  MOVE "REPROP"  TO ARCHIVO
057500                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
057600                            LLAVE, FS-REPROP, FSE-REPROP
057700           END-REWRITE
057800        ELSE
057900           IF RP-ESTADO-MATCH = 2 OR RP-ESTADO-MATCH = 3
058000              MOVE 0 TO WKS-FINAL-BUSCADO
058100              PERFORM BUSCA-HISTORIAL-RECIENTE
058200                  THRU BUSCA-HISTORIAL-RECIENTE-E
058300              IF NOT HIST-FUE-ENCONTRADO
058400                 MOVE 30 TO LK-COD-RETORNO
058500              ELSE
058600                 PERFORM RELEE-HISTORIAL-ENCONTRADO
058700                     THRU RELEE-HISTORIAL-ENCONTRADO-E
058800                 PERFORM APLICA-CANCELACION-A-HISTORIAL
058900                     THRU APLICA-CANCELACION-A-HISTORIAL-E
059000                 MOVE 0 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
059100                 REWRITE REG-REPROP
059200                     INVALID KEY
059300                        MOVE "REWRITE" TO ACCION
059400                        MOVE "REPROP"  TO ARCHIVO
059500                        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
059600                               ACCION, LLAVE, FS-REPROP, FSE-REPROP
059700                 END-REWRITE
059800              END-IF
059900           ELSE
060000              MOVE 20 TO LK-COD-RETORNO
060100           END-IF
060200        END-IF
060300     END-IF.
060400 OPER-CANCEL-REJECT-E.  EXIT.
060500
060600 APLICA-CANCELACION-A-HISTORIAL SECTION.
060700*    RH-APROB-A/RH-APROB-B GUARDAN LA DECISION DE CADA LADO POR
060800*    SEPARADO; AQUI SOLO SE MARCA EL LADO QUE CANCELA O RECHAZA
060900*    (VALOR 2), EL OTRO LADO QUEDA COMO ESTABA.
061000     IF LADO-ES-A
061100        MOVE 2 TO RH-APROB-A
061200        MOVE RH-USUARIO-B TO WKS-USUARIO-PAREJA
061300     ELSE
061400        MOVE 2 TO RH-APROB-B
061500        MOVE RH-USUARIO-A TO WKS-USUARIO-PAREJA
061600     END-IF
061700     MOVE 2 TO RH-ESTADO-FINAL
061800     REWRITE REG-REHIST
061900         INVALID KEY
062000            MOVE "REWRITE" TO ACCION
062100            MOVE "REHIST"  TO ARCHIVO
062200            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
062300                                  LLAVE, FS-REHIST, FSE-REHIST
062400     END-REWRITE
062500*    AL OTRO LADO DE LA PAREJA SE LE AVISA CAMBIANDO SU ESTADO A
062600*    5 (RECHAZADO POR LA CONTRAPARTE) PARA QUE LA CONSULTA DE
062700*    ESTADO LE MUESTRE EL RESULTADO EN SU PROXIMA REVISION.
062800     MOVE WKS-USUARIO-PAREJA TO WKS-USUARIO-CLAVE
062900     PERFORM LEE-PROPIEDAD-USUARIO
063000     IF WKS-PROPIEDAD-ENCONTRADA = "Y"
063100        IF RP-ESTADO-MATCH = 2 OR RP-ESTADO-MATCH = 3
063200           MOVE 5 TO RP-ESTADO-MATCH
063300           REWRITE REG-REPROP
063400               INVALID KEY
063500                  MOVE "REWRITE" TO ACCION
063600                  MOVE "REPROP"  TO ARCHIVO
063700                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
063800                            LLAVE, FS-REPROP, FSE-REPROP
063900           END-REWRITE
064000        END-IF
064100     END-IF
064200     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
064300     PERFORM LEE-PROPIEDAD-USUARIO.
064400 APLICA-CANCELACION-A-HISTORIAL-E.  EXIT.
064500
064600******************************************************************
064700*  BORRA-DE-COLA - REGENERA RECOLA SIN EL REGISTRO DE LK-USUARIO *
064800******************************************************************
064900 BORRA-DE-COLA SECTION.
065000*    NO HAY DELETE DIRECTO CONTRA RECOLA DESDE ESTA SUBRUTINA:
065100*    SE RELEE TODO A UNA TABLA TEMPORAL SIN LA FILA DEL USUARIO
065200*    Y SE REESCRIBE EL ARCHIVO DE CERO, COMO LO HACE EL
065300*    EMPAREJADOR (REAR1C01) CON LA SUYA.
065400     MOVE ZEROES TO WKS-N-COLA-TMP
065500     MOVE ZEROES TO WKS-SW-FIN-RECOLA
065600     OPEN INPUT RECOLA
065700*    SIN UNTIL: LEE-FILA-COLA-TMP CIERRA SU PROPIO RANGO POR
065800*    GO TO CUANDO RECOLA SE TERMINA.
065900     PERFORM LEE-FILA-COLA-TMP THRU LEE-FILA-COLA-TMP-E
066000     CLOSE RECOLA
066100     OPEN OUTPUT RECOLA
066200     MOVE 1 TO WKS-I
066300     PERFORM ESCRIBE-FILA-COLA-TMP THRU ESCRIBE-FILA-COLA-TMP-E
066400         UNTIL WKS-I > WKS-N-COLA-TMP
066500     CLOSE RECOLA.
066600 BORRA-DE-COLA-E.  EXIT.
066700 LEE-FILA-COLA-TMP SECTION.
066800     READ RECOLA
066900         AT END GO TO LEE-FILA-COLA-TMP-E
067000     END-READ
067100     IF RC-USUARIO NOT = LK-USUARIO
067200        ADD 1 TO WKS-N-COLA-TMP
067300        SET WKS-IX-T TO WKS-N-COLA-TMP
067400        MOVE REG-RECOLA TO WT-REGISTRO (WKS-IX-T)
067500     END-IF
067600     GO TO LEE-FILA-COLA-TMP.
067700 LEE-FILA-COLA-TMP-E.  EXIT.
067800 ESCRIBE-FILA-COLA-TMP SECTION.
067900     SET WKS-IX-T TO WKS-I
068000     MOVE WT-REGISTRO (WKS-IX-T) TO REG-RECOLA
068100     WRITE REG-RECOLA
068200     ADD 1 TO WKS-I.
068300 ESCRIBE-FILA-COLA-TMP-E.  EXIT.
068400
068500******************************************************************
068600*  OPER-AGREE - REQUIERE ESTADO 2; AVANZA A 3 O A 4 SI LA        *
068700*  PAREJA YA HABIA APROBADO                                      *
068800******************************************************************
068900 OPER-AGREE SECTION.
069000*    APROBAR SOLO TIENE SENTIDO DESDE ESTADO 2 (AMBOS LADOS
069100*    PENDIENTES); DESDE CUALQUIER OTRO ESTADO ES UN INTENTO
069200*    FUERA DE SECUENCIA Y SE REGRESA 20.
069300     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
069400     PERFORM LEE-PROPIEDAD-USUARIO
069500     IF WKS-PROPIEDAD-ENCONTRADA = "N"
069600        MOVE 10 TO LK-COD-RETORNO
069700     ELSE
069800        IF RP-ESTADO-MATCH NOT = 2
069900           MOVE 20 TO LK-COD-RETORNO
070000        ELSE
070100           MOVE 0 TO WKS-FINAL-BUSCADO
070200           PERFORM BUSCA-HISTORIAL-RECIENTE
070300               THRU BUSCA-HISTORIAL-RECIENTE-E
070400           IF NOT HIST-FUE-ENCONTRADO
070500              MOVE 30 TO LK-COD-RETORNO
070600           ELSE
070700              PERFORM RELEE-HISTORIAL-ENCONTRADO
070800                  THRU RELEE-HISTORIAL-ENCONTRADO-E
070900              PERFORM APLICA-APROBACION-A-HISTORIAL
071000                  THRU APLICA-APROBACION-A-HISTORIAL-E
071100           END-IF
071200        END-IF
071300     END-IF.
071400 OPER-AGREE-E.  EXIT.
071500 APLICA-APROBACION-A-HISTORIAL SECTION.
071600*    SOLO CUANDO LOS DOS LADOS YA APROBARON (WKS-APROB-PAREJA=1)
071700*    LA PAREJA PASA A ESTADO 4 (EXITOSA) EN AMBOS PERFILES; SI EL
071800*    OTRO LADO SIGUE PENDIENTE, AQUI SOLO QUEDA REGISTRADA LA
071900*    APROBACION DE ESTE LADO Y EL ESTADO NO CAMBIA TODAVIA.
072000     IF LADO-ES-A
072100        MOVE 1 TO RH-APROB-A
072200        MOVE RH-APROB-B TO WKS-APROB-PAREJA
072300        MOVE RH-USUARIO-B TO WKS-USUARIO-PAREJA
072400     ELSE
072500        MOVE 1 TO RH-APROB-B
072600        MOVE RH-APROB-A TO WKS-APROB-PAREJA
072700        MOVE RH-USUARIO-A TO WKS-USUARIO-PAREJA
072800     END-IF
072900     IF WKS-APROB-PAREJA = 1
073000        MOVE 1 TO RH-ESTADO-FINAL
073100        REWRITE REG-REHIST
073200            INVALID KEY
073300               MOVE "REWRITE" TO ACCION
073400               MOVE "REHIST"  TO ARCHIVO
073500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
073600                                     LLAVE, FS-REHIST, FSE-REHIST
073700        END-REWRITE
073800        MOVE 4 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
073900        REWRITE REG-REPROP
074000            INVALID KEY
074100               MOVE "REWRITE" TO ACCION
074200               MOVE "REPROP"  TO ARCHIVO
074300               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
074400                         LLAVE, FS-REPROP, FSE-REPROP
074500        END-REWRITE
074600        MOVE WKS-USUARIO-PAREJA TO WKS-USUARIO-CLAVE
074700        PERFORM LEE-PROPIEDAD-USUARIO
074800        IF WKS-PROPIEDAD-ENCONTRADA = "Y"
074900           MOVE 4 TO RP-ESTADO-MATCH
075000           REWRITE REG-REPROP
075100               INVALID KEY
075200                  MOVE "REWRITE" TO ACCION
075300                  MOVE "REPROP"  TO ARCHIVO
075400                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
075500                            LLAVE, FS-REPROP, FSE-REPROP
075600           END-REWRITE
075700        END-IF
075800     ELSE
075900        REWRITE REG-REHIST
076000            INVALID KEY
076100               MOVE "REWRITE" TO ACCION
076200               MOVE "REHIST"  TO ARCHIVO
076300               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
076400                                     LLAVE, FS-REHIST, FSE-REHIST
076500        END-REWRITE
076600        MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
076700        PERFORM LEE-PROPIEDAD-USUARIO
076800        MOVE 3 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
076900        REWRITE REG-REPROP
077000            INVALID KEY
077100               MOVE "REWRITE" TO ACCION
077200               MOVE "REPROP"  TO ARCHIVO
077300               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
077400                         LLAVE, FS-REPROP, FSE-REPROP
077500        END-REWRITE
077600     END-IF.
077700 APLICA-APROBACION-A-HISTORIAL-E.  EXIT.
077800
077900******************************************************************
078000*  OPER-RESULT - REGRESA LLAVE, PUNTAJE Y DATOS DE LA PAREJA     *
078100******************************************************************
078200 OPER-RESULT SECTION.
078300*    RESU SE PUEDE CONSULTAR PENDIENTE DE APROBACION (2/3) O YA
078400*    RECHAZADA POR EL OTRO LADO (5); CUALQUIER OTRO ESTADO NO
078500*    TIENE UN RESULTADO QUE MOSTRAR Y SE REGRESA 20.
078600     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
078700     PERFORM LEE-PROPIEDAD-USUARIO
078800     IF WKS-PROPIEDAD-ENCONTRADA = "N"
078900        MOVE 10 TO LK-COD-RETORNO
079000     ELSE
079100        IF RP-ESTADO-MATCH = 2 OR RP-ESTADO-MATCH = 3
079200           MOVE 0 TO WKS-FINAL-BUSCADO
079300        ELSE
079400           IF RP-ESTADO-MATCH = 5
079500              MOVE 2 TO WKS-FINAL-BUSCADO
079600           ELSE
079700              MOVE 99 TO WKS-FINAL-BUSCADO
079800           END-IF
079900        END-IF
080000        IF WKS-FINAL-BUSCADO = 99
080100           MOVE 20 TO LK-COD-RETORNO
080200        ELSE
080300           PERFORM BUSCA-HISTORIAL-RECIENTE
080400               THRU BUSCA-HISTORIAL-RECIENTE-E
080500           IF NOT HIST-FUE-ENCONTRADO
080600              MOVE 30 TO LK-COD-RETORNO
080700           ELSE
080800              PERFORM RELEE-HISTORIAL-ENCONTRADO
080900                  THRU RELEE-HISTORIAL-ENCONTRADO-E
081000              MOVE RH-MATCH-ID TO LK-MATCH-ID
081100              MOVE RH-PUNTAJE  TO LK-PUNTAJE
081200              IF LADO-ES-A
081300                 MOVE RH-PROPIEDAD-B TO LK-PROPIEDAD-PAREJA
081400                 MOVE RH-ENCUESTA-B  TO LK-ENCUESTA-PAREJA
081500              ELSE
081600                 MOVE RH-PROPIEDAD-A TO LK-PROPIEDAD-PAREJA
081700                 MOVE RH-ENCUESTA-A  TO LK-ENCUESTA-PAREJA
081800              END-IF
081900              IF LK-PROPIEDAD-PAREJA = ZEROES
082000                 MOVE 40 TO LK-COD-RETORNO
082100              END-IF
082200           END-IF
082300        END-IF
082400     END-IF.
082500 OPER-RESULT-E.  EXIT.
082600
082700******************************************************************
082800*  OPER-CONTACT - REGRESA NOMBRE, TELEFONO, GENERO Y COHORTE     *
082900*  DE LA PAREJA, DESDE ESTADO 4 O 6                              *
083000******************************************************************
083100 OPER-CONTACT SECTION.
083200*    EL CONTACTO SOLO SE LIBERA CUANDO LA PAREJA QUEDO EXITOSA
083300*    (4) O CUANDO SE VOLVIO A ABRIR PARA REASIGNACION DESPUES DE
083400*    UN EXITO PREVIO (6) - NUNCA DESDE UN ESTADO PENDIENTE.
083500     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
083600     PERFORM LEE-PROPIEDAD-USUARIO
083700     IF WKS-PROPIEDAD-ENCONTRADA = "N"
083800        MOVE 10 TO LK-COD-RETORNO
083900     ELSE
084000        IF RP-ESTADO-MATCH = 4
084100           MOVE 1 TO WKS-FINAL-BUSCADO
084200        ELSE
084300           IF RP-ESTADO-MATCH = 6
084400              MOVE 2 TO WKS-FINAL-BUSCADO
084500           ELSE
084600              MOVE 99 TO WKS-FINAL-BUSCADO
084700           END-IF
084800        END-IF
084900        IF WKS-FINAL-BUSCADO = 99
085000           MOVE 20 TO LK-COD-RETORNO
085100        ELSE
085200           PERFORM BUSCA-HISTORIAL-RECIENTE
085300               THRU BUSCA-HISTORIAL-RECIENTE-E
085400           IF NOT HIST-FUE-ENCONTRADO
085500              MOVE 30 TO LK-COD-RETORNO
085600           ELSE
085700              PERFORM RELEE-HISTORIAL-ENCONTRADO
085800                  THRU RELEE-HISTORIAL-ENCONTRADO-E
085900              IF LADO-ES-A
086000                 MOVE RH-USUARIO-B TO WKS-USUARIO-PAREJA
086100              ELSE
086200                 MOVE RH-USUARIO-A TO WKS-USUARIO-PAREJA
086300              END-IF
086400              PERFORM TRAE-DATOS-DE-CONTACTO
086500                  THRU TRAE-DATOS-DE-CONTACTO-E
086600           END-IF
086700        END-IF
086800     END-IF.
086900 OPER-CONTACT-E.  EXIT.
087000 TRAE-DATOS-DE-CONTACTO SECTION.
087100*    LA COHORTE SALE DEL CARNET (POSICIONES 3-4, AAMM DE INGRESO
087200*    A LA RESIDENCIA); EL RESTO DE LOS DATOS SALEN DIRECTO DE
087300*    REUSUA Y DE LA PROPIA FILA DE PROPIEDAD DE LA PAREJA.
087400     MOVE WKS-USUARIO-PAREJA TO RU-USUARIO
087500     READ REUSUA
087600         INVALID KEY
087700            MOVE 40 TO LK-COD-RETORNO
087800         NOT INVALID KEY
087900            MOVE RU-NOMBRE    TO LK-NOMBRE-PAREJA
088000            MOVE RU-TELEFONO  TO LK-TELEFONO-PAREJA
088100     END-READ
088200     IF LK-COD-RETORNO = 0
088300        MOVE WKS-USUARIO-PAREJA TO WKS-USUARIO-CLAVE
088400        PERFORM LEE-PROPIEDAD-USUARIO
088500        IF WKS-PROPIEDAD-ENCONTRADA = "N"
088600           MOVE 40 TO LK-COD-RETORNO
088700        ELSE
088800           MOVE RP-GENERO TO LK-GENERO-PAREJA
088900           MOVE RP-CARNET(3:2) TO LK-COHORTE-PAREJA
089000        END-IF
089100     END-IF.
089200 TRAE-DATOS-DE-CONTACTO-E.  EXIT.
089300
089400******************************************************************
089500*  OPER-REMATCH - DESDE 5, 6 O 9 REINICIA A 0; DESDE 4 MARCA A   *
089600*  LA PAREJA COMO 6 SI SIGUE EN 4 Y REINICIA AL SOLICITANTE      *
089700******************************************************************
089800 OPER-REMATCH SECTION.
089900*    DESDE 5/6/9 (YA CERRADA DE UNA FORMA U OTRA) SOLO HACE
090000*    FALTA REABRIR AL SOLICITANTE; DESDE 4 (PAREJA EXITOSA
090100*    VIGENTE) HAY QUE AVISARLE TAMBIEN A LA CONTRAPARTE ANTES DE
090200*    REABRIR, PORQUE ELLA SIGUE CREYENDO QUE TIENE PAREJA.
090300     MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
090400     PERFORM LEE-PROPIEDAD-USUARIO
090500     IF WKS-PROPIEDAD-ENCONTRADA = "N"
090600        MOVE 10 TO LK-COD-RETORNO
090700     ELSE
090800        IF RP-ESTADO-MATCH = 5 OR RP-ESTADO-MATCH = 6
090900              OR RP-ESTADO-MATCH = 9
091000           MOVE 0 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
091100           REWRITE REG-REPROP
091200               INVALID KEY
091300                  MOVE "REWRITE" TO ACCION
091400                  MOVE "REPROP"  TO ARCHIVO
091500                  CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
091600                            LLAVE, FS-REPROP, FSE-REPROP
091700           END-REWRITE
091800        ELSE
091900           IF RP-ESTADO-MATCH = 4
092000              MOVE 1 TO WKS-FINAL-BUSCADO
092100              PERFORM BUSCA-HISTORIAL-RECIENTE
092200                  THRU BUSCA-HISTORIAL-RECIENTE-E
092300              IF NOT HIST-FUE-ENCONTRADO
092400                 MOVE 30 TO LK-COD-RETORNO
092500              ELSE
092600                 PERFORM RELEE-HISTORIAL-ENCONTRADO
092700                     THRU RELEE-HISTORIAL-ENCONTRADO-E
092800                 IF LADO-ES-A
092900                    MOVE RH-USUARIO-B TO WKS-USUARIO-PAREJA
093000                 ELSE
093100                    MOVE RH-USUARIO-A TO WKS-USUARIO-PAREJA
093200                 END-IF
093300                 MOVE WKS-USUARIO-PAREJA TO WKS-USUARIO-CLAVE
093400                 PERFORM LEE-PROPIEDAD-USUARIO
093500                 IF WKS-PROPIEDAD-ENCONTRADA = "Y"
093600                    IF RP-ESTADO-MATCH = 4
093700                       MOVE 6 TO RP-ESTADO-MATCH
093800                       REWRITE REG-REPROP
093900                           INVALID KEY
094000                              MOVE "REWRITE" TO ACCION
094100                              MOVE "REPROP"  TO ARCHIVO
094200                              CALL "DEBD1R00" USING PROGRAMA,
094300                                    ARCHIVO, ACCION, LLAVE,
094400                                    FS-REPROP, FSE-REPROP
094500                       END-REWRITE
094600                    END-IF
094700                 END-IF
094800                 MOVE LK-USUARIO TO WKS-USUARIO-CLAVE
094900                 PERFORM LEE-PROPIEDAD-USUARIO
095000                 MOVE 0 TO RP-ESTADO-MATCH LK-ESTADO-RESULT
095100                 REWRITE REG-REPROP
095200                     INVALID KEY
095300                        MOVE "REWRITE" TO ACCION
095400                        MOVE "REPROP"  TO ARCHIVO
095500                        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO,
095600                               ACCION, LLAVE, FS-REPROP, FSE-REPROP
095700                 END-REWRITE
095800              END-IF
095900           ELSE
096000              MOVE 20 TO LK-COD-RETORNO
096100           END-IF
096200        END-IF
096300     END-IF.
096400 OPER-REMATCH-E.  EXIT.
