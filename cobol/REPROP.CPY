000100******************************************************************
000200*          R E G I S T R O   D E   P R O P I E D A D              *
000300*            MAESTRO DE PERFIL DE ALOJAMIENTO (VIVIENDA)          *
000400******************************************************************
000500* UN REGISTRO POR PERFIL DE ALOJAMIENTO QUE UN USUARIO PUBLICO.  *
000600* LLAVE PRIMARIA RP-LLAVE (PROPIEDAD), LLAVE ALTERNA RP-USUARIO  *
000700* (DUPLICADOS NO PERMITIDOS EN PRODUCCION, EL USUARIO TIENE A LO *
000800* SUMO UN PERFIL VIGENTE).                                       *
000900******************************************************************
001000*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
001100*22/04/2026 EEDR  TK-41120  SE AGREGA RP-ESTADO-MATCH 6 Y 9      *EEDR26  
001200******************************************************************
001300 01  REG-REPROP.
001400     03  RP-LLAVE.
001500         05  RP-PROPIEDAD-ID     PIC 9(09).
001600     03  RP-USUARIO              PIC X(32).
001700     03  RP-SOBRENOMBRE          PIC X(20).
001800     03  RP-CARNET                PIC 9(04).
001900     03  RP-PERFIL.
002000         05  RP-GENERO           PIC X(01).
002100         05  RP-FUMADOR          PIC X(01).
002200         05  RP-EDIFICIO         PIC X(01).
002300         05  RP-PERIODO-ESTADIA  PIC 9(02).
002400         05  RP-TIENE-REFRI      PIC X(01).
002500         05  RP-PREF-REFRI-PAR   PIC 9(01).
002600         05  RP-TIENE-ROUTER     PIC X(01).
002700         05  RP-PREF-ROUTER-PAR  PIC 9(01).
002800     03  RP-ESTADO-MATCH         PIC 9(01).
002900         88  RP-NO-INICIADO               VALUE 0.
003000         88  RP-EN-COLA                   VALUE 1.
003100         88  RP-EMPAREJADO                VALUE 2.
003200         88  RP-YO-APROBE                 VALUE 3.
003300         88  RP-AMBOS-APROBARON           VALUE 4.
003400         88  RP-PAREJA-RECHAZO            VALUE 5.
003500         88  RP-PAREJA-REASIGNO           VALUE 6.
003600         88  RP-EXPIRADO                  VALUE 9.
003700     03  FILLER                  PIC X(08).
