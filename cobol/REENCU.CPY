000100******************************************************************
000200*           R E G I S T R O   D E   E N C U E S T A               *
000300*        MAESTRO DE ENCUESTA DE ESTILO DE VIDA (19 PREGUNTAS)    *
000400******************************************************************
000500* ORDEN FIJO DE LAS 19 PREGUNTAS:                                *
000600*   RS-RESP(01..04) = HORARIO   (time_1..time_4)                 *
000700*   RS-RESP(05..08) = ASEO      (clean_1..clean_4)               *
000800*   RS-RESP(09..12) = HABITO    (habit_1..habit_4)                *
000900*   RS-RESP(13..17) = SOCIAL    (social_1..social_5)              *
001000*   RS-RESP(18..19) = VARIOS    (etc_1..etc_2)                   *
001100* RS-CATEGORIA(1..4) = HORARIO/ASEO/HABITO/SOCIAL, CALCULADOS    *
001200* POR REPF1C04.  RS-INSIGNIA(1..3) = LAS 3 MEJORES INSIGNIAS.    *
001300******************************************************************
001400*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
001500*15/05/2026 EEDR  TK-41206  SE AGREGAN RS-CATEGORIA / RS-INSIGNIA*EEDR26  
001600******************************************************************
001700 01  REG-REENCU.
001800     03  RS-LLAVE.
001900         05  RS-ENCUESTA-ID      PIC 9(09).
002000     03  RS-USUARIO              PIC X(32).
002100     03  RS-RESP                 PIC 9(01) OCCURS 19 TIMES.
002200     03  RS-PESO                 PIC 9(01)V9(02) OCCURS 19 TIMES.
002300     03  RS-CATEGORIA            PIC 9(01)V9(01) OCCURS 4 TIMES.
002400     03  RS-INSIGNIA             PIC X(20) OCCURS 3 TIMES.
002500     03  FILLER                  PIC X(10).
