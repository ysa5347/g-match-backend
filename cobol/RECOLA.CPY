000100******************************************************************
000200*               R E G I S T R O   D E   C O L A                  *
000300*           COLA DE SOLICITANTES EN ESPERA DE PAREJA             *
000400******************************************************************
000500* UN REGISTRO POR SOLICITANTE QUE ESTA EN ESPERA DE QUE EL       *
000600* PROGRAMADOR DE PAREJAS (REPR1C02) LE ENCUENTRE COMPAÑERO DE    *
000700* CUARTO.  ARCHIVO DE LINEA, LLAVE LOGICA = RC-USUARIO.          *
000800******************************************************************
000900*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
001000*09/03/2026 EEDR  TK-40955  SE AGREGA RC-ARISTA-CALC PARA U1     *EEDR26  
001100******************************************************************
001200 01  REG-RECOLA.
001300     03  RC-USUARIO              PIC X(32).
001400     03  RC-PROPIEDAD-ID         PIC 9(09).
001500     03  RC-ENCUESTA-ID          PIC 9(09).
001600     03  RC-PERFIL.
001700         05  RC-GENERO           PIC X(01).
001800         05  RC-FUMADOR          PIC X(01).
001900         05  RC-EDIFICIO         PIC X(01).
002000         05  RC-PERIODO-ESTADIA  PIC 9(02).
002100         05  RC-TIENE-REFRI      PIC X(01).
002200         05  RC-PREF-REFRI-PAR   PIC 9(01).
002300         05  RC-TIENE-ROUTER     PIC X(01).
002400         05  RC-PREF-ROUTER-PAR  PIC 9(01).
002500     03  RC-ENCUESTA-RESP        PIC 9(01) OCCURS 19 TIMES.
002600     03  RC-ENCUESTA-PESO        PIC 9(01)V9(02) OCCURS 19 TIMES.
002700     03  RC-PRIORIDAD            PIC 9(04).
002800     03  RC-REGISTRADO-EN        PIC 9(14).
002900     03  RC-REGISTRADO-EN-R REDEFINES RC-REGISTRADO-EN.
003000         05  RC-REG-ANIO         PIC 9(04).
003100         05  RC-REG-MES          PIC 9(02).
003200         05  RC-REG-DIA          PIC 9(02).
003300         05  RC-REG-HORA         PIC 9(02).
003400         05  RC-REG-MINUTO       PIC 9(02).
003500         05  RC-REG-SEGUNDO      PIC 9(02).
003600     03  RC-ARISTA-CALC          PIC X(01).
003700         88  RC-YA-CALCULADA               VALUE 'Y'.
003800         88  RC-PENDIENTE-CALCULO          VALUE 'N'.
003900     03  FILLER                  PIC X(06).
