000100******************************************************************
000200*             R E G I S T R O   D E   U S U A R I O               *
000300*                  MAESTRO DE CUENTA DE USUARIO                   *
000400******************************************************************
000500* LLAVE PRIMARIA RU-USUARIO.  RU-DESACTIVADO-EN = 0 MIENTRAS EL  *
000600* USUARIO ESTE ACTIVO; SE LLENA CON LA FECHA DE BAJA Y QUEDA     *
000700* SUJETO A LA PURGA NOCTURNA (REPU1C05) TRANSCURRIDOS N DIAS.    *
000800******************************************************************
000900*01/02/2026 PEDR  TK-40871  ALTA INICIAL DEL LAYOUT              *PEDR26  
001000******************************************************************
001100 01  REG-REUSUA.
001200     03  RU-LLAVE.
001300         05  RU-USUARIO          PIC X(32).
001400     03  RU-CORREO               PIC X(60).
001500     03  RU-NOMBRE               PIC X(30).
001600     03  RU-SOBRENOMBRE          PIC X(20).
001700     03  RU-TELEFONO             PIC X(20).
001800     03  RU-CARNET                PIC 9(04).
001900     03  RU-ACTIVO               PIC X(01).
002000         88  RU-ESTA-ACTIVO                VALUE 'Y'.
002100         88  RU-ESTA-INACTIVO               VALUE 'N'.
002200     03  RU-DESACTIVADO-EN       PIC 9(08).
002300     03  RU-DESACTIVADO-EN-R REDEFINES RU-DESACTIVADO-EN.
002400         05  RU-DES-ANIO         PIC 9(04).
002500         05  RU-DES-MES          PIC 9(02).
002600         05  RU-DES-DIA          PIC 9(02).
002700     03  FILLER                  PIC X(10).
