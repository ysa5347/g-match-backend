000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : MARIA JOSE LOPEZ SIC (MJLS)                      *
000400* APLICACION  : VIVIENDA ESTUDIANTIL                             *
000500* PROGRAMA    : REAR1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TOMA LOS SOLICITANTES NUEVOS DE LA COLA DE ESPE- *
000800*             : RA (RECOLA), LOS COMPARA CONTRA LOS SOLICITANTES *
000900*             : YA PROCESADOS, APLICA EL FILTRO DURO DE GENERO Y *
001000*             : FUMADOR, CALCULA EL PUNTAJE DE COMPATIBILIDAD Y  *
001100*             : ESCRIBE UNA ARISTA POR CADA PAR COMPATIBLE.      *
001200* ARCHIVOS    : RECOLA=A, REARIS=A, RPTSAL=A                     *
001300* ACCION (ES) : NO APLICA                                        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 02/04/1989                                       *
001600* BPM/RATIONAL: 104417                                           *
001700* NOMBRE      : CALCULO DE ARISTAS DE COMPATIBILIDAD             *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    REAR1C01.
002100 AUTHOR.        MARIA JOSE LOPEZ SIC.
002200 INSTALLATION.  GERENCIA DE SISTEMAS - VIVIENDA ESTUDIANTIL.
002300 DATE-WRITTEN.  14/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900*14/03/1989 MJLS  BPM-104417  ALTA INICIAL DEL PROGRAMA          *MJLS89  
003000*02/04/1989 MJLS  BPM-104417  PRUEBAS DE ACEPTACION Y AJUSTE DE  *MJLS89  
003100*                             LA REGLA DE REFRIGERADORA/ROUTER   *
003200*19/07/1990 CEGT  BPM-104890  SE AGREGA EL CORTE POR EDIFICIO B1 *CEGT90  
003300*11/01/1991 CEGT  BPM-105102  CORRECCION REDONDEO PUNTAJE FINAL  *CEGT91  
003400*30/09/1994 ALPX  BPM-106650  SE AMPLIA TABLA DE COLA A 2000 REG *ALPX94  
003500*17/05/1996 WDLC  BPM-108221  SE AGREGA CONTEO DE ARISTAS X USR  *WDLC96  
003600*03/12/1998 WDLC  BPM-109940  REVISION GENERAL DE FECHAS PARA EL *WDLC98  
003700*                             CAMBIO DE SIGLO (PROYECTO Y2K)     *
003800*22/02/1999 WDLC  BPM-109940  CIERRE DE PROYECTO Y2K - SIN MAS   *WDLC99  
003900*                             PENDIENTES EN ESTE PROGRAMA        *
004000*14/08/2003 ALPX  BPM-112034  SE ESTANDARIZA RUTINA FSE DE ERROR *ALPX03  
004100*09/11/2008 CEGT  BPM-115560  SE AGREGA REPORTE RPTSAL SECCION U1*CEGT08  
004200*25/03/2015 MJLS  BPM-120871  MIGRACION DE CLAVE DE USUARIO A    *MJLS15  
004300*                             FORMATO HEXADECIMAL DE 32 BYTES    *
004400*01/02/2026 PEDR  TK-40871   REESCRITURA PARA NUEVO ESQUEMA DE   *PEDR26  
004500*                             ENCUESTA DE 19 PREGUNTAS           *
004600*09/03/2026 EEDR  TK-40955   SE AGREGA BANDERA RC-ARISTA-CALC    *EEDR26  
004700*02/06/2026 EEDR  TK-41344   SE AMPLIAN COMENTARIOS DE TRAMITE Y *EEDR26  
004800*                             SE FIJA EL RANGO THRU DE LA LECTURA*
004900*                             DE RECOLA EN CARGA-COLA             *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-GENERO    IS "M" "F"
005600     CLASS CLASE-SI-NO     IS "Y" "N"
005700     UPSI-0 ON STATUS IS WKS-SW-DEPURACION-ON
005800             OFF STATUS IS WKS-SW-DEPURACION-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RECOLA ASSIGN TO RECOLA
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-RECOLA
006400                            FSE-RECOLA.
006500
006600     SELECT REARIS ASSIGN TO REARIS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-REARIS
006900                            FSE-REARIS.
007000
007100     SELECT RPTSAL ASSIGN TO RPTSAL
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-RPTSAL
007400                            FSE-RPTSAL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   COLA DE SOLICITANTES EN ESPERA.
008200 FD  RECOLA.
008300     COPY RECOLA.
008400*   ARISTAS DE COMPATIBILIDAD (SALIDA, UNA POR PAR).
008500 FD  REARIS.
008600     COPY REARIS.
008700*   REPORTE DE CORRIDA.
008800 FD  RPTSAL.
008900 01  REG-RPTSAL                  PIC X(80).
009000
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  FS-RECOLA               PIC 9(02) VALUE ZEROES.
009700     02  FSE-RECOLA.
009800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100     02  FS-REARIS               PIC 9(02) VALUE ZEROES.
010200     02  FSE-REARIS.
010300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600     02  FS-RPTSAL               PIC 9(02) VALUE ZEROES.
010700     02  FSE-RPTSAL.
010800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100*      VARIABLES RUTINA DE FSE
011200     02  PROGRAMA                PIC X(08) VALUE "REAR1C01".
011300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
011400     02  ACCION                  PIC X(10) VALUE SPACES.
011500     02  LLAVE                   PIC X(32) VALUE SPACES.
011600******************************************************************
011700*                TABLA DE TRABAJO DE LA COLA                     *
011800******************************************************************
011900 01  WKS-TABLA-COLA.
012000     02  WKS-N-COLA              PIC 9(04) COMP VALUE ZEROES.
012100     02  WKS-FILA-COLA OCCURS 2000 TIMES
012200                       INDEXED BY WKS-IX-A WKS-IX-B.
012300         04  WT-USUARIO          PIC X(32).
012400         04  WT-PROPIEDAD-ID     PIC 9(09).
012500         04  WT-ENCUESTA-ID      PIC 9(09).
012600         04  WT-GENERO           PIC X(01).
012700         04  WT-FUMADOR          PIC X(01).
012800         04  WT-EDIFICIO         PIC X(01).
012900         04  WT-PERIODO-ESTADIA  PIC 9(02).
013000         04  WT-TIENE-REFRI      PIC X(01).
013100         04  WT-PREF-REFRI-PAR   PIC 9(01).
013200         04  WT-TIENE-ROUTER     PIC X(01).
013300         04  WT-PREF-ROUTER-PAR  PIC 9(01).
013400         04  WT-RESP             PIC 9(01) OCCURS 19 TIMES.
013500         04  WT-PESO             PIC 9(01)V9(02) OCCURS 19 TIMES.
013600         04  WT-PRIORIDAD        PIC 9(04).
013700         04  WT-REGISTRADO-EN    PIC 9(14).
013800         04  WT-CALCULADA        PIC X(01).
013900     02  WKS-N-PROCESADOS        PIC 9(04) COMP VALUE ZEROES.
014000     02  WKS-IDX-PROCESADOS OCCURS 2000 TIMES PIC 9(04) COMP.
014100 01  WKS-TABLA-REPORTE-U1.
014200     02  WKS-N-REPORTE-U1        PIC 9(04) COMP VALUE ZEROES.
014300     02  WKS-FILA-REPORTE-U1 OCCURS 2000 TIMES
014400                             INDEXED BY WKS-IX-R.
014500         04  WR-USUARIO          PIC X(32).
014600         04  WR-ARISTAS          PIC 9(04) COMP.
014700******************************************************************
014800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
014900******************************************************************
015000 01  WKS-VARIABLES-TRABAJO.
015100     02  WKS-I                   PIC 9(04) COMP VALUE ZEROES.
015200     02  WKS-J                   PIC 9(04) COMP VALUE ZEROES.
015300     02  WKS-K                   PIC 9(04) COMP VALUE ZEROES.
015400     02  WKS-IP                  PIC 9(04) COMP VALUE ZEROES.
015500     02  WKS-ARISTAS-USUARIO     PIC 9(04) COMP VALUE ZEROES.
015600     02  WKS-ARISTAS-TOTAL       PIC 9(06) COMP VALUE ZEROES.
015700     02  WKS-SOLICITANTES-PROC   PIC 9(06) COMP VALUE ZEROES.
015800     02  WKS-SW-FIN-RECOLA       PIC 9(01) VALUE ZEROES.
015900         88  FIN-RECOLA                     VALUE 1.
016000     02  WKS-SW-DEPURACION-ON    PIC 9(01) VALUE ZEROES.
016100     02  WKS-SW-DEPURACION-OFF   PIC 9(01) VALUE ZEROES.
016200******************************************************************
016300*           VARIABLES DEL FILTRO DURO Y PUNTAJE BASICO           *
016400******************************************************************
016500 01  WKS-FILTRO-Y-BASICO.
016600     02  WKS-PASA-FILTRO-DURO    PIC 9(01) VALUE ZEROES.
016700         88  PASA-FILTRO-DURO               VALUE 1.
016800     02  WKS-PUNTAJE-BASICO      PIC 9(02) VALUE ZEROES.
016900******************************************************************
017000*        VARIABLES DE SIMILITUD DE ENCUESTA (REGLA C)            *
017100******************************************************************
017200 01  WKS-SIMILITUD.
017300     02  WKS-SUMA-PESADA         PIC S9(03)V9(04) COMP-3
017400                                  VALUE ZEROES.
017500     02  WKS-SUMA-PESOS          PIC S9(03)V9(04) COMP-3
017600                                  VALUE ZEROES.
017700     02  WKS-SIMIL-Q             PIC S9(01)V9(04) COMP-3
017800                                  VALUE ZEROES.
017900     02  WKS-DIFERENCIA-RESP     PIC S9(01) COMP-3 VALUE ZERO.
018000     02  WKS-DIR-A-A-B           PIC S9(03)V9(04) COMP-3
018100                                  VALUE ZEROES.
018200     02  WKS-DIR-B-A-A           PIC S9(03)V9(04) COMP-3
018300                                  VALUE ZEROES.
018400     02  WKS-COMPATIBILIDAD      PIC 9(03)V9(02) VALUE ZEROES.
018500     02  WKS-PUNTAJE-FINAL       PIC 9(03)V9(02) VALUE ZEROES.
018600******************************************************************
018700*        ENCABEZADO DE LA PAREJA QUE SE ESTA EVALUANDO           *
018800******************************************************************
018900 01  WKS-PAR-ACTUAL.
019000     02  WKS-ID-MENOR            PIC X(32).
019100     02  WKS-ID-MAYOR            PIC X(32).
019200******************************************************************
019300*               FECHA Y HORA DE CORRIDA (REDEFINES)              *
019400******************************************************************
019500 01  WKS-FECHA-HORA-HOY          PIC 9(14) VALUE ZEROES.
019600 01  WKS-FECHA-HORA-HOY-R REDEFINES WKS-FECHA-HORA-HOY.
019700     02  WKS-HOY-ANIO            PIC 9(04).
019800     02  WKS-HOY-MES             PIC 9(02).
019900     02  WKS-HOY-DIA             PIC 9(02).
020000     02  WKS-HOY-HORA            PIC 9(02).
020100     02  WKS-HOY-MINUTO          PIC 9(02).
020200     02  WKS-HOY-SEGUNDO         PIC 9(02).
020300 01  WKS-HORA-SISTEMA            PIC 9(06) VALUE ZEROES.
020400 01  WKS-FECHA-SISTEMA           PIC 9(08) VALUE ZEROES.
020500******************************************************************
020600*                  LINEAS DE REPORTE (RPTSAL)                    *
020700******************************************************************
020800 01  WKS-LINEA-RPT.
020900     02  WKS-LIN-TITULO          PIC X(80) VALUE
021000         "REAR1C01 - CALCULO DE ARISTAS DE COMPATIBILIDAD".
021100     02  WKS-LIN-DETALLE.
021200         04  FILLER              PIC X(04) VALUE SPACES.
021300         04  WL-USUARIO          PIC X(32).
021400         04  FILLER              PIC X(02) VALUE SPACES.
021500         04  WL-ETIQUETA         PIC X(20) VALUE
021600             "ARISTAS GENERADAS: ".
021700         04  WL-CONTADOR         PIC ZZZZ9.
021800         04  FILLER              PIC X(13) VALUE SPACES.
021900     02  WKS-LIN-TRAILER.
022000         04  FILLER              PIC X(04) VALUE SPACES.
022100         04  FILLER              PIC X(28) VALUE
022200             "TOTAL SOLICITANTES PROCES. :".
022300         04  WL-TOTAL-PROC       PIC ZZZ,ZZ9.
022400         04  FILLER              PIC X(03) VALUE SPACES.
022500         04  FILLER              PIC X(18) VALUE
022600             "TOTAL ARISTAS GEN.:".
022700         04  WL-TOTAL-ARISTAS    PIC ZZZ,ZZ9.
022800         04  FILLER              PIC X(13) VALUE SPACES.
022900******************************************************************
023000 PROCEDURE DIVISION.
023100******************************************************************
023200*               S E C C I O N    P R I N C I P A L
023300******************************************************************
023400 000-MAIN SECTION.
023500*    LA RUTINA DE DESPACHO SOLO ENCADENA LOS PASOS DEL CALCULO;
023600*    CADA PASO QUEDA COMO SU PROPIO RANGO THRU PARA QUE EL
023700*    OPERADOR, AL LEER EL ABEND DUMP, SEPA EN QUE TRAMO DE LA
023800*    CORRIDA QUEDO PARADO.
023900     PERFORM CARGA-COLA THRU CARGA-COLA-E
024000     PERFORM ORDENA-COLA-POR-REGISTRO
024100         THRU ORDENA-COLA-POR-REGISTRO-E
024200     PERFORM SEPARA-PROCESADOS-INICIALES
024300         THRU SEPARA-PROCESADOS-INICIALES-E
024400*    WKS-I QUEDA EN CERO PARA QUE CALCULA-ARISTAS ARRANQUE DESDE
024500*    LA PRIMERA FILA DE LA TABLA DE COLA YA ORDENADA.
024600     MOVE ZEROES TO WKS-I
024700     PERFORM CALCULA-ARISTAS THRU CALCULA-ARISTAS-E
024800         UNTIL WKS-I > WKS-N-COLA
024900     PERFORM REESCRIBE-RECOLA THRU REESCRIBE-RECOLA-E
025000     PERFORM REPORTE-U1 THRU REPORTE-U1-E
025100     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
025200     STOP RUN.
025300 000-MAIN-E.  EXIT.
025400
025500 CIERRA-ARCHIVOS SECTION.
025600     CLOSE REARIS RPTSAL.
025700 CIERRA-ARCHIVOS-E.  EXIT.
025800
025900******************************************************************
026000*     CARGA-COLA - LEE RECOLA COMPLETA A LA TABLA DE TRABAJO      *
026100******************************************************************
026200 CARGA-COLA SECTION.
026300     MOVE ZEROES TO WKS-N-COLA WKS-SW-FIN-RECOLA
026400     OPEN INPUT RECOLA
026500     IF FS-RECOLA NOT EQUAL 0 AND 05
026600        MOVE "OPEN"    TO ACCION
026700        MOVE SPACES    TO LLAVE
026800        MOVE "RECOLA"  TO ARCHIVO
026900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027000                              FS-RECOLA, FSE-RECOLA
027100        DISPLAY ">>> ERROR AL ABRIR ARCHIVO RECOLA <<<" UPON CONSOLE
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF
027500*    LECTURA SECUENCIAL CLASICA DE RECOLA: LEE-UNA-FILA-RECOLA SE
027600*    EJECUTA A SI MISMA POR GO TO HASTA EL AT END; EL RANGO THRU
027700*    LA DEJA FUERA DE LA CADENA DE PERFORM DE 000-MAIN.
027800     PERFORM LEE-UNA-FILA-RECOLA THRU LEE-UNA-FILA-RECOLA-E
027900     CLOSE RECOLA.
028000 CARGA-COLA-E.  EXIT.
028100 LEE-UNA-FILA-RECOLA SECTION.
028200     READ RECOLA
028300         AT END GO TO LEE-UNA-FILA-RECOLA-E
028400     END-READ
028500*    CADA FILA LEIDA SE APILA EN WKS-FILA-COLA EN EL ORDEN EN QUE
028600*    LLEGO; EL ORDENAMIENTO POR FECHA DE REGISTRO LO HACE DESPUES
028700*    ORDENA-COLA-POR-REGISTRO.
028800     ADD 1 TO WKS-N-COLA
028900     SET WKS-IX-A TO WKS-N-COLA
029000     MOVE RC-USUARIO          TO WT-USUARIO (WKS-IX-A)
029100     MOVE RC-PROPIEDAD-ID      TO WT-PROPIEDAD-ID (WKS-IX-A)
029200     MOVE RC-ENCUESTA-ID       TO WT-ENCUESTA-ID (WKS-IX-A)
029300     MOVE RC-GENERO            TO WT-GENERO (WKS-IX-A)
029400     MOVE RC-FUMADOR           TO WT-FUMADOR (WKS-IX-A)
029500     MOVE RC-EDIFICIO          TO WT-EDIFICIO (WKS-IX-A)
029600     MOVE RC-PERIODO-ESTADIA   TO WT-PERIODO-ESTADIA (WKS-IX-A)
029700     MOVE RC-TIENE-REFRI       TO WT-TIENE-REFRI (WKS-IX-A)
029800     MOVE RC-PREF-REFRI-PAR    TO WT-PREF-REFRI-PAR (WKS-IX-A)
029900     MOVE RC-TIENE-ROUTER      TO WT-TIENE-ROUTER (WKS-IX-A)
030000     MOVE RC-PREF-ROUTER-PAR   TO WT-PREF-ROUTER-PAR (WKS-IX-A)
030100*    LAS 19 RESPUESTAS DE ENCUESTA Y SUS PESOS VIAJAN EN RECOLA
030200*    PARA QUE ESTE PROGRAMA NO TENGA QUE ABRIR REENCU.
030300     MOVE 1 TO WKS-J
030400     PERFORM COPIA-RESP-Y-PESO-A-TABLA UNTIL WKS-J > 19
030500     MOVE RC-PRIORIDAD        TO WT-PRIORIDAD (WKS-IX-A)
030600     MOVE RC-REGISTRADO-EN    TO WT-REGISTRADO-EN (WKS-IX-A)
030700     MOVE RC-ARISTA-CALC      TO WT-CALCULADA (WKS-IX-A)
030800     GO TO LEE-UNA-FILA-RECOLA.
030900 LEE-UNA-FILA-RECOLA-E.  EXIT.
031000
031100 COPIA-RESP-Y-PESO-A-TABLA SECTION.
031200     MOVE RC-ENCUESTA-RESP (WKS-J) TO WT-RESP (WKS-IX-A WKS-J)
031300     MOVE RC-ENCUESTA-PESO (WKS-J) TO WT-PESO (WKS-IX-A WKS-J)
031400     ADD 1 TO WKS-J.
031500 COPIA-RESP-Y-PESO-A-TABLA-E.  EXIT.
031600
031700******************************************************************
031800*   ORDENA-COLA-POR-REGISTRO - INSERCION DIRECTA POR REGISTRO    *
031900*   ASCENDENTE (ASI LOS NUEVOS SE PROCESAN EN ORDEN DE LLEGADA)  *
032000******************************************************************
032100 ORDENA-COLA-POR-REGISTRO SECTION.
032200     MOVE 2 TO WKS-I.
032300     PERFORM INSERTA-FILA-ORDENADA UNTIL WKS-I > WKS-N-COLA.
032400 ORDENA-COLA-POR-REGISTRO-E.  EXIT.
032500
032600 INSERTA-FILA-ORDENADA SECTION.
032700     SET WKS-IX-A TO WKS-I
032800     MOVE WKS-FILA-COLA (WKS-IX-A) TO WKS-FILA-COLA (0)
032900     MOVE WKS-I TO WKS-J
033000     PERFORM DESPLAZA-FILA-MAYOR
033100         UNTIL WKS-J < 2
033200         OR WT-REGISTRADO-EN (WKS-J - 1)
033300               NOT > WT-REGISTRADO-EN (0)
033400     SET WKS-IX-A TO WKS-J
033500     MOVE WKS-FILA-COLA (0) TO WKS-FILA-COLA (WKS-IX-A)
033600     ADD 1 TO WKS-I.
033700 INSERTA-FILA-ORDENADA-E.  EXIT.
033800
033900 DESPLAZA-FILA-MAYOR SECTION.
034000     SET WKS-IX-A TO WKS-J
034100     SET WKS-IX-B TO WKS-J
034200     SUBTRACT 1 FROM WKS-IX-B
034300     MOVE WKS-FILA-COLA (WKS-IX-B) TO WKS-FILA-COLA (WKS-IX-A)
034400     SUBTRACT 1 FROM WKS-J.
034500 DESPLAZA-FILA-MAYOR-E.  EXIT.
034600
034700******************************************************************
034800* SEPARA-PROCESADOS-INICIALES - LOS QUE YA TRAIAN BANDERA 'Y'    *
034900* QUEDAN EN LA LISTA DE PROCESADOS ANTES DE EMPEZAR LA CORRIDA   *
035000******************************************************************
035100 SEPARA-PROCESADOS-INICIALES SECTION.
035200     MOVE ZEROES TO WKS-N-PROCESADOS
035300     MOVE 1 TO WKS-I
035400     PERFORM REVISA-FILA-PROCESADA UNTIL WKS-I > WKS-N-COLA.
035500 SEPARA-PROCESADOS-INICIALES-E.  EXIT.
035600
035700 REVISA-FILA-PROCESADA SECTION.
035800     SET WKS-IX-A TO WKS-I
035900     IF WT-CALCULADA (WKS-IX-A) = "Y"
036000        ADD 1 TO WKS-N-PROCESADOS
036100        MOVE WKS-I TO WKS-IDX-PROCESADOS (WKS-N-PROCESADOS)
036200     END-IF
036300     ADD 1 TO WKS-I.
036400 REVISA-FILA-PROCESADA-E.  EXIT.
036500
036600******************************************************************
036700* CALCULA-ARISTAS - RECORRE LA COLA ORDENADA; LOS NO CALCULADOS  *
036800* SE COMPARAN CONTRA LOS PROCESADOS HASTA ESE MOMENTO Y LUEGO SE *
036900* AGREGAN ELLOS MISMOS A LA LISTA DE PROCESADOS.                 *
037000******************************************************************
037100 CALCULA-ARISTAS SECTION.
037200*    EL PRIMER PASO POR AQUI TIENE WKS-I EN CERO (RECIEN PUESTO
037300*    ASI EN 000-MAIN); DE AHI EN ADELANTE EL AVANCE LO HACE EL
037400*    ADD 1 TO WKS-I DEL FINAL DE LA SECCION.
037500     IF WKS-I = ZEROES MOVE 1 TO WKS-I END-IF
037600     SET WKS-IX-A TO WKS-I
037700*    SOLO SE PROCESAN LOS QUE TODAVIA TIENEN BANDERA "N"; LOS
037800*    QUE YA TRAIAN "Y" DESDE RECOLA SE SALTAN PORQUE YA
037900*    GENERARON SUS ARISTAS EN UNA CORRIDA ANTERIOR.
038000     IF WT-CALCULADA (WKS-IX-A) = "N"
038100        MOVE ZEROES TO WKS-ARISTAS-USUARIO
038200        MOVE 1 TO WKS-IP
038300        PERFORM COMPARA-CONTRA-PROCESADO
038400                UNTIL WKS-IP > WKS-N-PROCESADOS
038500*       AL TERMINAR DE COMPARARSE CONTRA TODOS LOS YA PROCESADOS
038600*       EL SOLICITANTE ACTUAL PASA A SER EL PROCESADO; ASI LOS
038700*       QUE VIENEN DESPUES EN LA COLA TAMBIEN SE COMPARAN CONTRA
038800*       EL.
038900        MOVE "Y" TO WT-CALCULADA (WKS-IX-A)
039000        ADD 1 TO WKS-N-PROCESADOS
039100        MOVE WKS-I TO WKS-IDX-PROCESADOS (WKS-N-PROCESADOS)
039200        ADD 1 TO WKS-SOLICITANTES-PROC
039300        ADD 1 TO WKS-N-REPORTE-U1
039400        SET WKS-IX-R TO WKS-N-REPORTE-U1
039500        MOVE WT-USUARIO (WKS-IX-A)    TO WR-USUARIO (WKS-IX-R)
039600        MOVE WKS-ARISTAS-USUARIO      TO WR-ARISTAS (WKS-IX-R)
039700     END-IF
039800     ADD 1 TO WKS-I.
039900 CALCULA-ARISTAS-E.  EXIT.
040000
040100 COMPARA-CONTRA-PROCESADO SECTION.
040200*    WKS-IDX-PROCESADOS (WKS-IP) GUARDA LA POSICION EN LA TABLA
040300*    DE COLA DEL IP-ESIMO PROCESADO, NO EL IP MISMO; ASI LA
040400*    LISTA DE PROCESADOS PUEDE CRECER SIN REORDENAR LA TABLA.
040500     SET WKS-IX-B TO WKS-IDX-PROCESADOS (WKS-IP)
040600     IF WKS-IX-B NOT = WKS-IX-A
040700        PERFORM FILTRO-DURO
040800        IF PASA-FILTRO-DURO
040900           PERFORM PUNTAJE-BASICO
041000           PERFORM SIMILITUD-ENCUESTA
041100           PERFORM PUNTAJE-FINAL
041200           PERFORM ESCRIBE-ARISTA
041300           ADD 1 TO WKS-ARISTAS-USUARIO WKS-ARISTAS-TOTAL
041400        END-IF
041500     END-IF
041600     ADD 1 TO WKS-IP.
041700 COMPARA-CONTRA-PROCESADO-E.  EXIT.
041800
041900******************************************************************
042000*         FILTRO-DURO - REGLA A.  A = WKS-IX-A (NUEVO)          *
042100*                                 B = WKS-IX-B (PROCESADO)      *
042200******************************************************************
042300 FILTRO-DURO SECTION.
042400     MOVE 0 TO WKS-PASA-FILTRO-DURO
042500     IF WT-GENERO (WKS-IX-A) = WT-GENERO (WKS-IX-B)
042600        AND WT-FUMADOR (WKS-IX-A) = WT-FUMADOR (WKS-IX-B)
042700        MOVE 1 TO WKS-PASA-FILTRO-DURO
042800     END-IF.
042900 FILTRO-DURO-E.  EXIT.
043000
043100******************************************************************
043200*    PUNTAJE-BASICO - REGLA B.  INICIA EN 20, RESTA 5 POR FALLO  *
043300******************************************************************
043400 PUNTAJE-BASICO SECTION.
043500     MOVE 20 TO WKS-PUNTAJE-BASICO
043600*    B1 - EDIFICIO (ASIMETRICO, SOLO SE PRUEBA LA PREF. DE A)
043700     IF WT-EDIFICIO (WKS-IX-A) NOT = "A"
043800        AND WT-EDIFICIO (WKS-IX-A) NOT = WT-EDIFICIO (WKS-IX-B)
043900        SUBTRACT 5 FROM WKS-PUNTAJE-BASICO
044000     END-IF
044100*    B2 - PERIODO DE ESTADIA
044200     IF WT-PERIODO-ESTADIA (WKS-IX-A)
044300           NOT = WT-PERIODO-ESTADIA (WKS-IX-B)
044400        SUBTRACT 5 FROM WKS-PUNTAJE-BASICO
044500     END-IF
044600*    B3 - REFRIGERADORA, AMBAS DIRECCIONES
044700     IF (WT-PREF-REFRI-PAR (WKS-IX-A) = 0
044800           AND WT-TIENE-REFRI (WKS-IX-B) = "N")
044900        OR (WT-PREF-REFRI-PAR (WKS-IX-A) = 1
045000           AND WT-TIENE-REFRI (WKS-IX-B) = "Y")
045100        OR (WT-PREF-REFRI-PAR (WKS-IX-B) = 0
045200           AND WT-TIENE-REFRI (WKS-IX-A) = "N")
045300        OR (WT-PREF-REFRI-PAR (WKS-IX-B) = 1
045400           AND WT-TIENE-REFRI (WKS-IX-A) = "Y")
045500        SUBTRACT 5 FROM WKS-PUNTAJE-BASICO
045600     END-IF
045700*    B4 - ROUTER, MISMA REGLA QUE B3
045800     IF (WT-PREF-ROUTER-PAR (WKS-IX-A) = 0
045900           AND WT-TIENE-ROUTER (WKS-IX-B) = "N")
046000        OR (WT-PREF-ROUTER-PAR (WKS-IX-A) = 1
046100           AND WT-TIENE-ROUTER (WKS-IX-B) = "Y")
046200        OR (WT-PREF-ROUTER-PAR (WKS-IX-B) = 0
046300           AND WT-TIENE-ROUTER (WKS-IX-A) = "N")
046400        OR (WT-PREF-ROUTER-PAR (WKS-IX-B) = 1
046500           AND WT-TIENE-ROUTER (WKS-IX-A) = "Y")
046600        SUBTRACT 5 FROM WKS-PUNTAJE-BASICO
046700     END-IF
046800     IF WKS-PUNTAJE-BASICO < 0 MOVE 0 TO WKS-PUNTAJE-BASICO END-IF.
046900 PUNTAJE-BASICO-E.  EXIT.
047000
047100******************************************************************
047200*   SIMILITUD-ENCUESTA - REGLA C, EN LAS DOS DIRECCIONES         *
047300******************************************************************
047400 SIMILITUD-ENCUESTA SECTION.
047500     PERFORM DIRECCION-A-HACIA-B
047600     PERFORM DIRECCION-B-HACIA-A
047700     COMPUTE WKS-COMPATIBILIDAD ROUNDED =
047800             100 * (WKS-DIR-A-A-B + WKS-DIR-B-A-A) / 2.
047900 SIMILITUD-ENCUESTA-E.  EXIT.
048000
048100 DIRECCION-A-HACIA-B SECTION.
048200     MOVE ZEROES TO WKS-SUMA-PESADA WKS-SUMA-PESOS
048300     MOVE 1 TO WKS-J
048400     PERFORM ACUMULA-SIMILITUD-A-B UNTIL WKS-J > 19
048500     IF WKS-SUMA-PESOS = ZEROES
048600        MOVE ZEROES TO WKS-DIR-A-A-B
048700     ELSE
048800        COMPUTE WKS-DIR-A-A-B =
048900                WKS-SUMA-PESADA / WKS-SUMA-PESOS
049000     END-IF.
049100 DIRECCION-A-HACIA-B-E.  EXIT.
049200
049300 ACUMULA-SIMILITUD-A-B SECTION.
049400     IF WT-RESP (WKS-IX-A WKS-J) NOT = 0
049500        AND WT-RESP (WKS-IX-B WKS-J) NOT = 0
049600        COMPUTE WKS-DIFERENCIA-RESP =
049700                WT-RESP (WKS-IX-A WKS-J) - WT-RESP (WKS-IX-B WKS-J)
049800        IF WKS-DIFERENCIA-RESP < 0
049900           COMPUTE WKS-DIFERENCIA-RESP = WKS-DIFERENCIA-RESP * -1
050000        END-IF
050100        COMPUTE WKS-SIMIL-Q =
050200                1 - (WKS-DIFERENCIA-RESP / 4)
050300        COMPUTE WKS-SUMA-PESADA = WKS-SUMA-PESADA +
050400                (WT-PESO (WKS-IX-A WKS-J) * WKS-SIMIL-Q)
050500        COMPUTE WKS-SUMA-PESOS = WKS-SUMA-PESOS +
050600                WT-PESO (WKS-IX-A WKS-J)
050700     END-IF
050800     ADD 1 TO WKS-J.
050900 ACUMULA-SIMILITUD-A-B-E.  EXIT.
051000
051100 DIRECCION-B-HACIA-A SECTION.
051200     MOVE ZEROES TO WKS-SUMA-PESADA WKS-SUMA-PESOS
051300     MOVE 1 TO WKS-J
051400     PERFORM ACUMULA-SIMILITUD-B-A UNTIL WKS-J > 19
051500     IF WKS-SUMA-PESOS = ZEROES
051600        MOVE ZEROES TO WKS-DIR-B-A-A
051700     ELSE
051800        COMPUTE WKS-DIR-B-A-A =
051900                WKS-SUMA-PESADA / WKS-SUMA-PESOS
052000     END-IF.
052100 DIRECCION-B-HACIA-A-E.  EXIT.
052200
052300 ACUMULA-SIMILITUD-B-A SECTION.
052400     IF WT-RESP (WKS-IX-B WKS-J) NOT = 0
052500        AND WT-RESP (WKS-IX-A WKS-J) NOT = 0
052600        COMPUTE WKS-DIFERENCIA-RESP =
052700                WT-RESP (WKS-IX-B WKS-J) - WT-RESP (WKS-IX-A WKS-J)
052800        IF WKS-DIFERENCIA-RESP < 0
052900           COMPUTE WKS-DIFERENCIA-RESP = WKS-DIFERENCIA-RESP * -1
053000        END-IF
053100        COMPUTE WKS-SIMIL-Q =
053200                1 - (WKS-DIFERENCIA-RESP / 4)
053300        COMPUTE WKS-SUMA-PESADA = WKS-SUMA-PESADA +
053400                (WT-PESO (WKS-IX-B WKS-J) * WKS-SIMIL-Q)
053500        COMPUTE WKS-SUMA-PESOS = WKS-SUMA-PESOS +
053600                WT-PESO (WKS-IX-B WKS-J)
053700     END-IF
053800     ADD 1 TO WKS-J.
053900 ACUMULA-SIMILITUD-B-A-E.  EXIT.
054000
054100******************************************************************
054200*       PUNTAJE-FINAL - REGLA D.  TOPE DE 120.00                 *
054300******************************************************************
054400 PUNTAJE-FINAL SECTION.
054500     COMPUTE WKS-PUNTAJE-FINAL ROUNDED =
054600             WKS-COMPATIBILIDAD + WKS-PUNTAJE-BASICO
054700     IF WKS-PUNTAJE-FINAL > 120.00
054800        MOVE 120.00 TO WKS-PUNTAJE-FINAL
054900     END-IF.
055000 PUNTAJE-FINAL-E.  EXIT.
055100
055200******************************************************************
055300*   ESCRIBE-ARISTA - LLAVE = (ID MENOR, ID MAYOR)                *
055400******************************************************************
055500 ESCRIBE-ARISTA SECTION.
055600*    LA LLAVE DE REARIS SE GUARDA SIEMPRE EN ORDEN (MENOR, MAYOR)
055700*    SIN IMPORTAR QUIEN ES A Y QUIEN ES B EN ESTA COMPARACION,
055800*    PARA QUE LA ARISTA SEA UNICA Y NO SE DUPLIQUE AL REVES EN
055900*    UNA CORRIDA POSTERIOR.
056000     IF WT-USUARIO (WKS-IX-A) < WT-USUARIO (WKS-IX-B)
056100        MOVE WT-USUARIO (WKS-IX-A) TO WKS-ID-MENOR
056200        MOVE WT-USUARIO (WKS-IX-B) TO WKS-ID-MAYOR
056300     ELSE
056400        MOVE WT-USUARIO (WKS-IX-B) TO WKS-ID-MENOR
056500        MOVE WT-USUARIO (WKS-IX-A) TO WKS-ID-MAYOR
056600     END-IF
056700     MOVE WKS-ID-MENOR         TO RA-USUARIO-A
056800     MOVE WKS-ID-MAYOR         TO RA-USUARIO-B
056900     MOVE WKS-PUNTAJE-FINAL    TO RA-PUNTAJE
057000     MOVE WKS-FECHA-HORA-HOY   TO RA-CREADA-EN
057100     WRITE REG-REARIS
057200         INVALID KEY
057300            MOVE "WRITE"   TO ACCION
057400            MOVE "REARIS"  TO ARCHIVO
057500            CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
057600                                  LLAVE, FS-REARIS, FSE-REARIS
057700     END-WRITE.
057800 ESCRIBE-ARISTA-E.  EXIT.
057900
058000******************************************************************
058100*   REESCRIBE-RECOLA - GENERACION NUEVA DE LA COLA COMPLETA      *
058200*   CON LAS BANDERAS RC-ARISTA-CALC ACTUALIZADAS                 *
058300******************************************************************
058400 REESCRIBE-RECOLA SECTION.
058500*    RECOLA ES LINE SEQUENTIAL, SIN DELETE NI REWRITE; LA UNICA
058600*    FORMA DE GRABAR LAS BANDERAS RC-ARISTA-CALC ACTUALIZADAS ES
058700*    REESCRIBIR EL ARCHIVO COMPLETO DESDE LA TABLA DE TRABAJO,
058800*    QUE YA QUEDA EN RAM CON LOS CAMBIOS DE CALCULA-ARISTAS.
058900     OPEN OUTPUT RECOLA
059000     MOVE 1 TO WKS-I
059100     PERFORM ESCRIBE-UNA-FILA-RECOLA UNTIL WKS-I > WKS-N-COLA
059200     CLOSE RECOLA.
059300 REESCRIBE-RECOLA-E.  EXIT.
059400 ESCRIBE-UNA-FILA-RECOLA SECTION.
059500*    SE DEVUELVE CADA CAMPO DE LA TABLA DE TRABAJO A SU LUGAR EN
059600*    REG-RECOLA, EN EL MISMO ORDEN EN QUE LEE-UNA-FILA-RECOLA LOS
059700*    HABIA TOMADO DE AHI.
059800     SET WKS-IX-A TO WKS-I
059900     MOVE WT-USUARIO (WKS-IX-A)        TO RC-USUARIO
060000     MOVE WT-PROPIEDAD-ID (WKS-IX-A)   TO RC-PROPIEDAD-ID
060100     MOVE WT-ENCUESTA-ID (WKS-IX-A)    TO RC-ENCUESTA-ID
060200     MOVE WT-GENERO (WKS-IX-A)         TO RC-GENERO
060300     MOVE WT-FUMADOR (WKS-IX-A)        TO RC-FUMADOR
060400     MOVE WT-EDIFICIO (WKS-IX-A)       TO RC-EDIFICIO
060500     MOVE WT-PERIODO-ESTADIA (WKS-IX-A) TO RC-PERIODO-ESTADIA
060600     MOVE WT-TIENE-REFRI (WKS-IX-A)    TO RC-TIENE-REFRI
060700     MOVE WT-PREF-REFRI-PAR (WKS-IX-A) TO RC-PREF-REFRI-PAR
060800     MOVE WT-TIENE-ROUTER (WKS-IX-A)   TO RC-TIENE-ROUTER
060900     MOVE WT-PREF-ROUTER-PAR (WKS-IX-A) TO RC-PREF-ROUTER-PAR
061000     MOVE 1 TO WKS-J
061100     PERFORM COPIA-RESP-Y-PESO-A-RECOLA UNTIL WKS-J > 19
061200     MOVE WT-PRIORIDAD (WKS-IX-A)      TO RC-PRIORIDAD
061300     MOVE WT-REGISTRADO-EN (WKS-IX-A)  TO RC-REGISTRADO-EN
061400     MOVE WT-CALCULADA (WKS-IX-A)      TO RC-ARISTA-CALC
061500     WRITE REG-RECOLA
061600     ADD 1 TO WKS-I.
061700 ESCRIBE-UNA-FILA-RECOLA-E.  EXIT.
061800
061900 COPIA-RESP-Y-PESO-A-RECOLA SECTION.
062000     MOVE WT-RESP (WKS-IX-A WKS-J) TO RC-ENCUESTA-RESP (WKS-J)
062100     MOVE WT-PESO (WKS-IX-A WKS-J) TO RC-ENCUESTA-PESO (WKS-J)
062200     ADD 1 TO WKS-J.
062300 COPIA-RESP-Y-PESO-A-RECOLA-E.  EXIT.
062400
062500******************************************************************
062600*                      REPORTE-U1 (RPTSAL)                      *
062700******************************************************************
062800 REPORTE-U1 SECTION.
062900*    UNA LINEA POR SOLICITANTE PROCESADO EN ESTA CORRIDA, CON EL
063000*    CONTEO DE ARISTAS QUE LE TOCARON, Y UN RENGLON DE TOTALES AL
063100*    FINAL PARA QUE OPERACION VERIFIQUE LA CORRIDA DE UN VISTAZO.
063200     OPEN OUTPUT RPTSAL
063300     WRITE REG-RPTSAL FROM WKS-LIN-TITULO
063400         AFTER ADVANCING C01
063500     MOVE ZEROES TO WKS-I
063600     PERFORM LINEA-DETALLE-U1 UNTIL WKS-I > WKS-N-REPORTE-U1
063700     MOVE WKS-SOLICITANTES-PROC TO WL-TOTAL-PROC
063800     MOVE WKS-ARISTAS-TOTAL     TO WL-TOTAL-ARISTAS
063900     WRITE REG-RPTSAL FROM WKS-LIN-TRAILER
064000         AFTER ADVANCING 2 LINES.
064100 REPORTE-U1-E.  EXIT.
064200
064300 LINEA-DETALLE-U1 SECTION.
064400     ADD 1 TO WKS-I
064500     SET WKS-IX-R TO WKS-I
064600     MOVE WR-USUARIO (WKS-IX-R) TO WL-USUARIO
064700     MOVE WR-ARISTAS (WKS-IX-R) TO WL-CONTADOR
064800     WRITE REG-RPTSAL FROM WKS-LIN-DETALLE
064900         AFTER ADVANCING 1 LINES.
065000 LINEA-DETALLE-U1-E.  EXIT.
